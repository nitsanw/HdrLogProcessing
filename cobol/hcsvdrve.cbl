000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =WSYS022
000700*
000800* HDR-Batch-Module
000900?SEARCH  =HRDSCN0M
001000?SEARCH  =HCSVFMTM
001100*
001200?NOLMAP, SYMBOLS, INSPECT
001300?SAVE ALL
001400?SAVEABEND
001500?LINES 66
001600?CHECK 3
001700*
001800 IDENTIFICATION DIVISION.
001900*
002000 PROGRAM-ID. HCSVDRVE.
002100 AUTHOR.      K. LANGE.
002200 INSTALLATION. WSOFT-ENTWICKLUNG.
002300 DATE-WRITTEN. 2021-06-14.
002400 DATE-COMPILED.
002500 SECURITY.    NICHT VERTRAULICH.
002600*
002700*****************************************************************
002800* Letzte Aenderung :: 2026-08-10
002900* Letzte Version   :: C.00.03
003000* Kurzbeschreibung :: Treiberprogramm HdrToCsv - liest ein
003100*                     HDR-Intervall-Log und schreibt dazu einen
003200*                     CSV-Exportreport
003300* Auftrag          :: HDRBATCH-2
003400*
003500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003700*----------------------------------------------------------------*
003800* Vers. | Datum    | von | Kommentar                             *
003900*-------|----------|-----|---------------------------------------*
004000*C.00.00|2021-06-14| kl  | Neuerstellung (abgeloest EINDRV0O,    *
004100*       |          |     | Testtreiber fuer SSFEIN0)             *
004200*C.00.01|1999-02-19| kl  | Jahr-2000: 4-stellige Jahreszahl bei  *
004300*       |          |     | TAL-JHJJ sichergestellt               *
004400*C.00.02|2022-05-11| rz  | Kopfzeile der CSV-Datei ergaenzt      *
004500*       |          |     | (Ticket HDRBATCH-9)                   *
004520*C.00.03|2026-08-10| rz  | Versionsanzeige zeigte fest verdrahtetes*
004540*                        | Datum statt Kompilierdatum - auf        *
004560*                        | FUNCTION WHEN-COMPILED umgestellt, wie  *
004580*                        | im Rest des Bestands ueblich (Ticket    *
004590*                        | HDRBATCH-29)                           *
004600*----------------------------------------------------------------*
004700*
004800* Programmbeschreibung
004900* --------------------
005000* Liest als Startup-Parameter den Namen der Logdatei und den
005100* Namen der Ausgabedatei (durch Leerzeichen getrennt), ruft
005200* HRDSCN0M zum Dekodieren der Logdatei auf und schreibt fuer
005300* jeden im EXTERNAL-Puffer HDRL-INTERVAL-BUFFER abgelegten
005400* Intervallsatz - ueber HCSVFMTM formatiert - eine Zeile der
005500* CSV-Ausgabedatei. Kein Control-Break, keine Summenbildung.
005600*
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     SWITCH-15 IS ANZEIGE-VERSION
006600         ON STATUS IS SHOW-VERSION
006700     CLASS ALPHNUM IS "0123456789"
006800                      "abcdefghijklmnopqrstuvwxyz"
006900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007000                      " .,;-_!$%/=*+".
007100*
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT CSV-OUTPUT   ASSIGN TO #DYNAMIC.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  CSV-OUTPUT
007900     RECORD CONTAINS 160 CHARACTERS.
008000 01  CSV-OUT-LINE                    PIC X(160).
008050 01  CSV-OUT-LINE-R REDEFINES CSV-OUT-LINE.
008060     05  CSV-OL-TAG-FELD             PIC X(82).
008070     05  CSV-OL-REST                 PIC X(78).
008100*
008200 WORKING-STORAGE SECTION.
008300*--------------------------------------------------------------------*
008400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008500*--------------------------------------------------------------------*
008600 01          COMP-FELDER.
008700     05      C4-ANZ              PIC S9(04) COMP.
008800     05      C4-PTR              PIC S9(04) COMP.
008900     05      C9-ANZ              PIC S9(09) COMP.
009000     05      C18-VAL             PIC S9(18) COMP.
009050     05      FILLER              PIC X(02).
009100*--------------------------------------------------------------------*
009200* Display-Felder: Praefix D
009300*--------------------------------------------------------------------*
009400 01          DISPLAY-FELDER.
009500     05      D-NUM4              PIC -9(04).
009600     05      D-NUM9              PIC  9(09).
009650     05      FILLER              PIC X(02).
009700*--------------------------------------------------------------------*
009800* Felder mit konstantem Inhalt: Praefix K
009900*--------------------------------------------------------------------*
010000 01          KONSTANTE-FELDER.
010100     05      K-MODUL             PIC X(08)     VALUE "HCSVDRVE".
010200     05      K-CSV-HEADER        PIC X(80)     VALUE
010300         "Timestamp,IntervalTimestamp,Throughput,Min,Avg,50%,90%,"
010400         "95%,99%,99.9%,99.99%,Max".
010450     05      FILLER              PIC X(02).
010500*----------------------------------------------------------------*
010600* Conditional-Felder
010700*----------------------------------------------------------------*
010800 01          SCHALTER.
010900     05      FILE-STATUS         PIC X(02).
011000          88 FILE-OK                         VALUE "00".
011100          88 FILE-NOK                        VALUE "01" THRU "99".
011200     05      REC-STAT REDEFINES  FILE-STATUS.
011300        10   FILE-STATUS1        PIC X.
011400          88 FILE-EOF                        VALUE "1".
011500          88 FILE-INVALID                    VALUE "2".
011600        10                       PIC X.
011700*
011800     05      PRG-STATUS          PIC 9.
011900          88 PRG-OK                          VALUE ZERO.
012000          88 PRG-ABBRUCH                     VALUE 2.
012050     05      FILLER              PIC X(02).
012100*--------------------------------------------------------------------*
012200* weitere Arbeitsfelder: Praefix W
012300*--------------------------------------------------------------------*
012400 01          WORK-FELDER.
012500     05      ZEILE               PIC X(80)   VALUE SPACES.
012600     05      W-LH-START-TS-MS    PIC S9(15)  VALUE ZERO.
012650     05      FILLER              PIC X(02).
012700*--------------------------------------------------------------------*
012800* Datum-/Uhrzeitfelder (fuer TAL-Routine)
012900*--------------------------------------------------------------------*
013000 01          TAL-TIME.
013100     05      TAL-JHJJMMTT.
013200      10     TAL-JHJJ            PIC S9(04) COMP.
013300      10     TAL-MM              PIC S9(04) COMP.
013400      10     TAL-TT              PIC S9(04) COMP.
013500     05      TAL-HHMI.
013600      10     TAL-HH              PIC S9(04) COMP.
013700      10     TAL-MI              PIC S9(04) COMP.
013800     05      TAL-SS              PIC S9(04) COMP.
013900     05      TAL-HS              PIC S9(04) COMP.
014000     05      TAL-MS              PIC S9(04) COMP.
014050     05      FILLER              PIC X(02).
014060 01          TAL-TIME-D REDEFINES TAL-TIME.
014062     05      TAL-JHJJMMTT-D.
014064        10   TAL-JHJJ-D          PIC  9(04).
014066        10   TAL-MM-D            PIC  9(04).
014068        10   TAL-TT-D            PIC  9(04).
014070     05      TAL-HHMI-D.
014072        10   TAL-HH-D            PIC  9(04).
014074        10   TAL-MI-D            PIC  9(04).
014076     05      TAL-SS-D            PIC  9(04).
014078     05      TAL-HS-D            PIC  9(04).
014080     05      TAL-MS-D            PIC  9(04).
014082     05      FILLER              PIC X(02).
014100*
014200     COPY WSYS022C OF "=MSGLIB".
014300*--------------------------------------------------------------------*
014400* Aufruf COBOL-Utility GETSTARTUPTEXT
014500*--------------------------------------------------------------------*
014600 01          STUP-PARAMETER.
014700     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
014800     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
014900     05      STUP-TEXT           PIC X(128).
014950     05      FILLER              PIC X(02).
015000*
015100 01          STUP-CONTENT-DECOMPOSE.
015200     05      STUP-INPUT-FILE     PIC X(36)  VALUE SPACES.
015300     05      STUP-OUTPUT-FILE    PIC X(36)  VALUE SPACES.
015350     05      FILLER              PIC X(02).
015400*
015500 01          ASS-FNAME           PIC X(36).
015600 01          ASS-FSTATUS         PIC S9(04) COMP.
015700*
015800*--------------------------------------------------------------------*
015900* Parameter fuer CALL "HRDSCN0M" USING SCN-LINK-REC
016000*--------------------------------------------------------------------*
016100 01          SCN-LINK-REC.
016200     05      SCN-LINK-INPUT-FILE       PIC X(36).
016300     05      SCN-LINK-START-FILTER-MS  PIC S9(15) VALUE ZERO.
016400     05      SCN-LINK-END-FILTER-MS    PIC S9(15) VALUE ZERO.
016500     05      SCN-LINK-RC               PIC S9(04) COMP.
016550     05      FILLER                    PIC X(02).
016600*
016700*--------------------------------------------------------------------*
016800* Parameter fuer CALL "HCSVFMTM" USING FMT-LINK-REC
016900*--------------------------------------------------------------------*
017000 01          FMT-LINK-REC.
017100     05      FMT-LINK-RC               PIC S9(04) COMP.
017200     05      FMT-LINK-BASE-TS-MS       PIC S9(15).
017300     05      FMT-LINK-IV-TAG           PIC X(40).
017400     05      FMT-LINK-IV-START-TS-MS   PIC S9(15).
017500     05      FMT-LINK-IV-END-TS-MS     PIC S9(15).
017600     05      FMT-LINK-IV-TOTAL-COUNT   PIC S9(15).
017700     05      FMT-LINK-IV-MIN-VALUE     PIC S9(15).
017800     05      FMT-LINK-IV-MAX-VALUE     PIC S9(15).
017900     05      FMT-LINK-IV-MEAN-VALUE    PIC S9(13)V9(2).
018000     05      FMT-LINK-IV-P50           PIC S9(15).
018100     05      FMT-LINK-IV-P90           PIC S9(15).
018200     05      FMT-LINK-IV-P95           PIC S9(15).
018300     05      FMT-LINK-IV-P99           PIC S9(15).
018400     05      FMT-LINK-IV-P999          PIC S9(15).
018500     05      FMT-LINK-IV-P9999         PIC S9(15).
018600     05      FMT-LINK-CSV-LINE         PIC X(160).
018650     05      FILLER                    PIC X(02).
018700*
018800     COPY HDRBUF0.
018900*
019000 PROCEDURE DIVISION.
019100******************************************************************
019200* Steuerungs-Section
019300******************************************************************
019400 A100-STEUERUNG SECTION.
019500 A100-00.
019600     IF  SHOW-VERSION
019700         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
019800         STOP RUN
019900     END-IF
020000*
020100     PERFORM B000-VORLAUF
020200     IF  PRG-ABBRUCH
020300         CONTINUE
020400     ELSE
020500         PERFORM B100-VERARBEITUNG
020600     END-IF
020700*
020800     PERFORM B090-ENDE
020900     STOP RUN
021000     .
021100 A100-99.
021200     EXIT.
021300******************************************************************
021400* Vorlauf: Startup-Text lesen, Ausgabedatei oeffnen
021500******************************************************************
021600 B000-VORLAUF SECTION.
021700 B000-00.
021800     PERFORM C000-INIT
021900     PERFORM P100-GETSTARTUPTEXT
022000     IF  NOT PRG-ABBRUCH
022100         PERFORM F100-OPEN-OUTPUT
022200     END-IF
022300     .
022400 B000-99.
022500     EXIT.
022600******************************************************************
022700* Ende: Ausgabedatei schliessen
022800******************************************************************
022900 B090-ENDE SECTION.
023000 B090-00.
023100     IF  FILE-OK OR FILE-EOF
023200         CLOSE CSV-OUTPUT
023300     END-IF
023400*
023500     IF  PRG-ABBRUCH
023600         DISPLAY K-MODUL ": >>> ABBRUCH <<<"
023700     ELSE
023800         DISPLAY K-MODUL ": Verarbeitung beendet - "
023900                 C9-ANZ " Intervallsaetze exportiert"
024000     END-IF
024100     .
024200 B090-99.
024300     EXIT.
024400******************************************************************
024500* Verarbeitung: Logdatei scannen und CSV-Zeilen schreiben
024600******************************************************************
024700 B100-VERARBEITUNG SECTION.
024800 B100-00.
024900     MOVE STUP-INPUT-FILE TO SCN-LINK-INPUT-FILE
025000     CALL "HRDSCN0M" USING SCN-LINK-REC
025100*
025200     IF  SCN-LINK-RC NOT = ZERO
025300         DISPLAY K-MODUL ": HRDSCN0M meldet RC="
025400                 SCN-LINK-RC
025500         SET PRG-ABBRUCH TO TRUE
025600         EXIT SECTION
025700     END-IF
025800*
025900     MOVE HDRL-LH-START-TIME-SEC TO C18-VAL
026000     COMPUTE W-LH-START-TS-MS = C18-VAL * 1000
026100*
026200     WRITE CSV-OUT-LINE FROM K-CSV-HEADER
026300*
026400     MOVE ZERO TO C9-ANZ
026500     PERFORM C400-WRITE-ONE-LINE
026600         VARYING HDRL-IV-IDX FROM 1 BY 1
026700           UNTIL HDRL-IV-IDX > HDRL-INTERVAL-COUNT
026800     .
026900 B100-99.
027000     EXIT.
027100******************************************************************
027200* Initialisierung von Feldern und Strukturen
027300******************************************************************
027400 C000-INIT SECTION.
027500 C000-00.
027600     INITIALIZE SCHALTER
027700                GEN-ERROR
027800     MOVE ZERO TO C9-ANZ
027900     .
028000 C000-99.
028100     EXIT.
028200******************************************************************
028300* einen Intervallsatz ueber HCSVFMTM formatieren und schreiben
028400******************************************************************
028500 C400-WRITE-ONE-LINE SECTION.
028600 C400-00.
028700     MOVE ZERO                             TO FMT-LINK-RC
028800     MOVE W-LH-START-TS-MS                 TO FMT-LINK-BASE-TS-MS
028900     MOVE HDRL-IV-TAG(HDRL-IV-IDX)          TO FMT-LINK-IV-TAG
029000     MOVE HDRL-IV-START-TS-MS(HDRL-IV-IDX)  TO FMT-LINK-IV-START-TS-MS
029100     MOVE HDRL-IV-END-TS-MS(HDRL-IV-IDX)    TO FMT-LINK-IV-END-TS-MS
029200     MOVE HDRL-IV-TOTAL-COUNT(HDRL-IV-IDX)  TO FMT-LINK-IV-TOTAL-COUNT
029300     MOVE HDRL-IV-MIN-VALUE(HDRL-IV-IDX)    TO FMT-LINK-IV-MIN-VALUE
029400     MOVE HDRL-IV-MAX-VALUE(HDRL-IV-IDX)    TO FMT-LINK-IV-MAX-VALUE
029500     MOVE HDRL-IV-MEAN-VALUE(HDRL-IV-IDX)   TO FMT-LINK-IV-MEAN-VALUE
029600     MOVE HDRL-IV-P50(HDRL-IV-IDX)          TO FMT-LINK-IV-P50
029700     MOVE HDRL-IV-P90(HDRL-IV-IDX)          TO FMT-LINK-IV-P90
029800     MOVE HDRL-IV-P95(HDRL-IV-IDX)          TO FMT-LINK-IV-P95
029900     MOVE HDRL-IV-P99(HDRL-IV-IDX)          TO FMT-LINK-IV-P99
030000     MOVE HDRL-IV-P999(HDRL-IV-IDX)         TO FMT-LINK-IV-P999
030100     MOVE HDRL-IV-P9999(HDRL-IV-IDX)        TO FMT-LINK-IV-P9999
030200*
030300     CALL "HCSVFMTM" USING FMT-LINK-REC
030400*
030500     IF  FMT-LINK-RC NOT = ZERO
030600         DISPLAY K-MODUL ": HCSVFMTM meldet RC=" FMT-LINK-RC
030700     ELSE
030800         WRITE CSV-OUT-LINE FROM FMT-LINK-CSV-LINE
030900         ADD 1 TO C9-ANZ
031000     END-IF
031100     .
031200 C400-99.
031300     EXIT.
031400******************************************************************
031500* Logdatei-/Ausgabedatei-Namen aus dem Startup-Text lesen
031600******************************************************************
031700 P100-GETSTARTUPTEXT SECTION.
031800 P100-00.
031900     MOVE SPACE TO STUP-TEXT
032000     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
032100                                     STUP-TEXT
032200                             GIVING  STUP-RESULT
032300     EVALUATE STUP-RESULT
032400         WHEN -9999 THRU ZERO
032500             DISPLAY K-MODUL ": Lesen STARTUP fehlgeschlagen: "
032600                     STUP-RESULT
032700             DISPLAY ">>> Verarbeitung nicht moeglich <<<"
032800             SET PRG-ABBRUCH TO TRUE
032900         WHEN OTHER
033000             UNSTRING STUP-TEXT DELIMITED BY " "
033100                 INTO STUP-INPUT-FILE
033200                      STUP-OUTPUT-FILE
033300     END-EVALUATE
033400     .
033500 P100-99.
033600     EXIT.
033700******************************************************************
033800* CSV-Ausgabedatei dynamisch zuweisen und oeffnen
033900******************************************************************
034000 F100-OPEN-OUTPUT SECTION.
034100 F100-00.
034200     MOVE STUP-OUTPUT-FILE  TO ASS-FNAME
034300     MOVE ZERO              TO ASS-FSTATUS
034400*
034500     ENTER "COBOLASSIGN" USING  CSV-OUTPUT
034600                                ASS-FNAME
034700                         GIVING ASS-FSTATUS
034800*
034900     IF  ASS-FSTATUS NOT = ZERO
035000         DISPLAY K-MODUL ": Fehler bei COBOLASSIGN "
035100                 ASS-FNAME " " ASS-FSTATUS
035200         SET PRG-ABBRUCH TO TRUE
035300     ELSE
035400         OPEN OUTPUT CSV-OUTPUT
035500         IF  FILE-NOK
035600             DISPLAY K-MODUL ": Ausgabedatei nicht anlegbar "
035700                     ASS-FNAME " FILE-STATUS=" FILE-STATUS
035800             SET PRG-ABBRUCH TO TRUE
035900         END-IF
036000     END-IF
036100     .
036200 F100-99.
036300     EXIT.
036400******************************************************************
036500* TIMESTAMP erstellen (fuer Diagnoseausgaben)
036600******************************************************************
036700 U200-TIMESTAMP SECTION.
036800 U200-00.
036900     ENTER TAL "TIME" USING TAL-TIME
037000     .
037100 U200-99.
037200     EXIT.
037300******************************************************************
037400* Programm-Fehlerbehandlung
037500******************************************************************
037600 Z002-PROGERR SECTION.
037700 Z002-00.
037800     MOVE 1       TO ERR-STAT  OF GEN-ERROR
037900     MOVE ZERO    TO MDNR      OF GEN-ERROR
038000     MOVE ZERO    TO TSNR      OF GEN-ERROR
038100     MOVE K-MODUL TO MODUL-NAME OF GEN-ERROR
038200     MOVE "PE"    TO ERROR-KZ  OF GEN-ERROR
038300     PERFORM Z999-ERRLOG
038400     .
038500 Z002-99.
038600     EXIT.
038700******************************************************************
038800* Fehler in Tabelle ERRLOG schreiben
038900******************************************************************
039000 Z999-ERRLOG SECTION.
039100 Z999-00.
039200     CALL "WSYS022" USING GEN-ERROR
039400     INITIALIZE GEN-ERROR
039500     .
039600 Z999-99.
039700     EXIT.
039800******************************************************************
039900* ENDE Source-Programm
040000******************************************************************
