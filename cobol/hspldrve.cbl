000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =WSYS022
000700?NOLMAP, SYMBOLS, INSPECT
000800?SAVE ALL
000900?SAVEABEND
001000?LINES 66
001100?CHECK 3
001200
001300 IDENTIFICATION DIVISION.
001400
001500 PROGRAM-ID.    HSPLDRVE.
001600 AUTHOR.        K. LANGE.
001700 INSTALLATION.  WSOFT-ENTWICKLUNG.
001800 DATE-WRITTEN.  2021-07-05.
001900 DATE-COMPILED.
002000 SECURITY.      UNCLASSIFIED.
002100
002200******************************************************************
002300* Letzte Aenderung :: 2026-08-10
002400* Letzte Version   :: C.00.04
002500* Kurzbeschreibung :: Batchlauf SplitHistogramLogs -- zerlegt ein
002600*                     HDR-Intervall-Log in je eine Ausgabedatei
002700*                     pro Tag (Filterung ueber Exclude-/Include-
002800*                     Taglisten aus dem StartUp-Text)
002900*                     Abgeloest: ANODRV0O (Testdriver fuer das
003000*                     alte Modul SSFANO0M, Suchen Versions-
003100*                     hinweise in SourceSafe-Dateien)
003200* Auftrag          :: HDRBATCH-5
003300*
003400*----------------------------------------------------------------*
003500* Vers. | Datum    | von | Kommentar                             *
003600*-------|----------|-----|---------------------------------------*
003700*C.00.00|2021-07-05| kl  | Neuerstellung                         *
003800*C.00.01|1999-01-08| lor | Jahrtausendwechsel geprueft, keine     *
003900*                        | Aenderung noetig                      *
004000*C.00.02|2022-02-17| rz  | Zeitfenster -Start/-End an HRDSCN0M    *
004100*                        | durchgereicht (Ticket HDRBATCH-14)    *
004200*C.00.03|2023-06-14| kl  | Include-Liste: leere Liste bedeutet   *
004300*                        | "alle Tags", nicht "keine Tags"       *
004400*                        | (Ticket HDRBATCH-19)                  *
004420*C.00.04|2026-08-10| rz  | SPL-LINK-REC um P99999/SIG-DIGITS      *
004440*                        | erweitert und beim Weiterreichen an    *
004460*                        | HSPLFNME mitgegeben - wurden bisher    *
004480*                        | stillschweigend unterschlagen          *
004490*                        | (Ticket HDRBATCH-26)                   *
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900* StartUp-Text (blank-getrennt, fuenf Felder):
005000*     1. Name der Eingabe-Logdatei
005100*     2. Exclude-Tagliste, "+"-getrennt, "-" = keine
005200*     3. Include-Tagliste, "+"-getrennt, "-" = keine (= alle)
005300*     4. Start-Zeitfenster in ms seit Epoche, 0 = kein Filter
005400*     5. End-Zeitfenster in ms seit Epoche, 0 = kein Filter
005500*
005600* Ruft HRDSCN0M zum Dekodieren der Eingabedatei (Puffer HDRBUF0),
005700* wertet je Intervallsatz die Tagfilter aus (ein Leertag gilt fuer
005800* die Filterpruefung als "default") und gibt nicht verworfene
005900* Saetze mit geloeschtem Tag an HSPLFNME weiter, das die Datei
006000* <Tag>.<Inputfile> anlegt bzw. fortschreibt.
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     SWITCH-15 IS ANZEIGE-VERSION
006700         ON STATUS IS SHOW-VERSION
006800     CLASS ALPHNUM IS "0123456789"
006900                      "abcdefghijklmnopqrstuvwxyz"
007000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007100                      " .,;-_!$%&/=*+".
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 WORKING-STORAGE SECTION.
008000*--------------------------------------------------------------------*
008100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008200*--------------------------------------------------------------------*
008300 01          COMP-FELDER.
008400     05      C4-PTR              PIC S9(04) COMP.
008500     05      C4-EXCL-COUNT       PIC S9(04) COMP.
008600     05      C4-INCL-COUNT       PIC S9(04) COMP.
008700     05      C4-IX               PIC S9(04) COMP.
008800     05      FILLER              PIC X(02).
008900
009000*--------------------------------------------------------------------*
009100* Display-Felder: Praefix D
009200*--------------------------------------------------------------------*
009300 01          DISPLAY-FELDER.
009400     05      D-NUM4              PIC -9(04).
009500     05      D-NUM9              PIC  9(09).
009600     05      FILLER              PIC X(02).
009700
009800*--------------------------------------------------------------------*
009900* Felder mit konstantem Inhalt: Praefix K
010000*--------------------------------------------------------------------*
010100 01          KONSTANTE-FELDER.
010200     05      K-MODUL             PIC X(08) VALUE "HSPLDRVE".
010300     05      K-DEFAULT-TAG       PIC X(07) VALUE "default".
010400     05      K-LEER-LISTE        PIC X(01) VALUE "-".
010500     05      K-TRENNER           PIC X(01) VALUE "+".
010600     05      FILLER              PIC X(02).
010700
010800*----------------------------------------------------------------*
010900* Conditional-Felder
011000*----------------------------------------------------------------*
011100 01          SCHALTER.
011200     05      PRG-STATUS          PIC 9.
011300          88 PRG-OK                          VALUE ZERO.
011400          88 PRG-NOK                         VALUE 1 THRU 9.
011500          88 PRG-ABBRUCH                     VALUE 2.
011600
011700     05      TAG-VERWORFEN-SW    PIC X(01) VALUE "N".
011800          88 TAG-VERWORFEN                   VALUE "J".
011900
012000     05      TAG-AUSGESCHL-SW    PIC X(01) VALUE "N".
012100          88 TAG-AUSGESCHLOSSEN              VALUE "J".
012200
012300     05      TAG-EINGESCHL-SW    PIC X(01) VALUE "N".
012400          88 TAG-EINGESCHLOSSEN              VALUE "J".
012500     05      FILLER              PIC X(02).
012600
012700*--------------------------------------------------------------------*
012800* Exclude-/Include-Tagtabellen -- Praefix W
012900*--------------------------------------------------------------------*
013000 01          TAG-TABELLEN.
013100     05      W-EXCLUDE-TAB OCCURS 8 TIMES INDEXED BY W-EXCL-IX.
013200         10  W-EXCLUDE-WERT      PIC X(40) VALUE SPACES.
013300     05      W-INCLUDE-TAB OCCURS 8 TIMES INDEXED BY W-INCL-IX.
013400         10  W-INCLUDE-WERT      PIC X(40) VALUE SPACES.
013500     05      FILLER              PIC X(02).
013600
013700*--------------------------------------------------------------------*
013800* weitere Arbeitsfelder: Praefix W
013900*--------------------------------------------------------------------*
014000 01          WORK-FELDER.
014100     05      W-NORM-TAG          PIC X(40).
014120     05      W-NORM-TAG-R REDEFINES W-NORM-TAG.
014140         10  W-NORM-TAG-VOR8     PIC X(08).
014160         10  W-NORM-TAG-REST     PIC X(32).
014200     05      W-REST-LISTE        PIC X(200).
014300     05      W-EIN-TAG           PIC X(40).
014400     05      W-STARTTIME-SEC     PIC S9(11)V9(3).
014450     05      W-STARTTIME-SEC-R REDEFINES W-STARTTIME-SEC.
014460         10  W-STARTTIME-WHOLE   PIC S9(11).
014470         10  W-STARTTIME-FRACT   PIC  9(03).
014500     05      W-SPLIT-KOMMENTAR   PIC X(80).
014600     05      FILLER              PIC X(02).
014700
014800*--------------------------------------------------------------------*
014900* Datum-/Uhrzeitfelder (fuer TAL-Routine)
015000*--------------------------------------------------------------------*
015100 01          TAL-TIME.
015200     05      TAL-JHJJMMTT.
015300      10     TAL-JHJJ            PIC S9(04) COMP.
015400      10     TAL-MM              PIC S9(04) COMP.
015500      10     TAL-TT              PIC S9(04) COMP.
015600     05      TAL-HHMI.
015700      10     TAL-HH              PIC S9(04) COMP.
015800      10     TAL-MI              PIC S9(04) COMP.
015900     05      TAL-SS              PIC S9(04) COMP.
016000     05      TAL-HS              PIC S9(04) COMP.
016100     05      TAL-MS              PIC S9(04) COMP.
016150     05      FILLER              PIC X(02).
016200 01          TAL-TIME-D REDEFINES TAL-TIME.
016300     05      TAL-JHJJMMTT-D.
016400        10   TAL-JHJJ-D          PIC  9(04).
016500        10   TAL-MM-D            PIC  9(04).
016600        10   TAL-TT-D            PIC  9(04).
016700     05      TAL-HHMI-D.
016800        10   TAL-HH-D            PIC  9(04).
016900        10   TAL-MI-D            PIC  9(04).
017000     05      TAL-SS-D            PIC  9(04).
017100     05      TAL-HS-D            PIC  9(04).
017200     05      TAL-MS-D            PIC  9(04).
017250     05      FILLER              PIC X(02).
017300
017400*--------------------------------------------------------------------*
017500* Parameter fuer Fehlerbehandlung
017600*--------------------------------------------------------------------*
017700     COPY    WSYS022C OF "=MSGLIB".
017800
017900*--------------------------------------------------------------------*
018000* Parameter fuer COBOL-Utility GETSTARTUPTEXT
018100*--------------------------------------------------------------------*
018200 01          STUP-PARAMETER.
018300     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
018400     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
018500     05      STUP-TEXT           PIC X(200).
018550     05      FILLER              PIC X(02).
018600
018700 01          STUP-CONTENT-DECOMPOSE.
018800     05      STUP-INPUT-FILE      PIC X(36)  VALUE SPACES.
018900     05      STUP-EXCLUDE-TAGS    PIC X(200) VALUE SPACES.
019000     05      STUP-INCLUDE-TAGS    PIC X(200) VALUE SPACES.
019100     05      STUP-START-MS        PIC S9(15) VALUE ZERO.
019200     05      STUP-END-MS          PIC S9(15) VALUE ZERO.
019250     05      FILLER               PIC X(02).
019300
019400*--------------------------------------------------------------------*
019500* Uebergabesatz fuer HRDSCN0M (Log-Dekoder)
019600*--------------------------------------------------------------------*
019700 01          SCN-LINK-REC.
019800     05      SCN-LINK-HDR.
019900         10  SCN-LINK-INPUT-FILE      PIC X(36).
020000         10  SCN-LINK-START-FILTER-MS PIC S9(15).
020100         10  SCN-LINK-END-FILTER-MS   PIC S9(15).
020200         10  SCN-LINK-RC              PIC S9(04) COMP.
020250         10  FILLER                   PIC X(02).
020300
020400*--------------------------------------------------------------------*
020500* Uebergabesatz fuer HSPLFNME (Dateiverwaltung Split-Ausgabe)
020600*--------------------------------------------------------------------*
020700 01          SPL-LINK-REC.
020800     05      SPL-LINK-HDR.
020900         10  SPL-LINK-CMD             PIC X(01).
021000         10  SPL-LINK-RC              PIC S9(04) COMP.
021100     05      SPL-LINK-DATA.
021200         10  SPL-LINK-INPUT-FILE      PIC X(36).
021300         10  SPL-LINK-SPLIT-COMMENT   PIC X(80).
021400         10  SPL-LINK-STARTTIME-SEC   PIC S9(11)V9(3).
021500         10  SPL-LINK-OUT-TAG         PIC X(40).
021600         10  SPL-LINK-IV-START-TS-MS  PIC S9(15).
021700         10  SPL-LINK-IV-END-TS-MS    PIC S9(15).
021800         10  SPL-LINK-IV-TOTAL-COUNT  PIC S9(15).
021900         10  SPL-LINK-IV-MIN-VALUE    PIC S9(15).
022000         10  SPL-LINK-IV-MAX-VALUE    PIC S9(15).
022100         10  SPL-LINK-IV-MEAN-VALUE   PIC S9(13)V9(2).
022200         10  SPL-LINK-IV-P50          PIC S9(15).
022300         10  SPL-LINK-IV-P90          PIC S9(15).
022400         10  SPL-LINK-IV-P95          PIC S9(15).
022500         10  SPL-LINK-IV-P99          PIC S9(15).
022600         10  SPL-LINK-IV-P999         PIC S9(15).
022700         10  SPL-LINK-IV-P9999        PIC S9(15).
022710        10  SPL-LINK-IV-P99999       PIC S9(15).
022720        10  SPL-LINK-IV-SIGDIG       PIC S9(1).
022750         10  FILLER                   PIC X(02).
022800
022900*--------------------------------------------------------------------*
023000* EXTERNAL-Puffer dekodierte Intervallsaetze (von HRDSCN0M)
023100*--------------------------------------------------------------------*
023200     COPY HDRBUF0.
023300
023400 PROCEDURE DIVISION.
023500******************************************************************
023600* Steuerungs-Section
023700******************************************************************
023800 A100-STEUERUNG SECTION.
023900 A100-00.
024000     IF  SHOW-VERSION
024100         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
024200         STOP RUN
024300     END-IF
024400
024500     PERFORM B000-VORLAUF
024600     IF  NOT PRG-ABBRUCH
024700         PERFORM B100-VERARBEITUNG
024800     END-IF
024900     PERFORM B090-ENDE
025000     STOP RUN
025100     .
025200 A100-99.
025300     EXIT.
025400******************************************************************
025500* Vorlauf
025600******************************************************************
025700 B000-VORLAUF SECTION.
025800 B000-00.
025900     PERFORM C000-INIT
026000     PERFORM P100-GETSTARTUPTEXT
026100     IF  NOT PRG-ABBRUCH
026200         PERFORM C010-BUILD-EXCLUDE-TAB
026300         PERFORM C020-BUILD-INCLUDE-TAB
026400     END-IF
026500     .
026600 B000-99.
026700     EXIT.
026800******************************************************************
026900* Ende
027000******************************************************************
027100 B090-ENDE SECTION.
027200 B090-00.
027300     IF  PRG-ABBRUCH
027400         DISPLAY " "
027500         DISPLAY ">>> ABBRUCH <<<"
027600         DISPLAY "<EOF>"
027700     ELSE
027800         MOVE "C" TO SPL-LINK-CMD
027900         CALL "HSPLFNME" USING SPL-LINK-REC
028000         DISPLAY " "
028100         DISPLAY ">>> SplitHistogramLogs beendet fuer "
028200                 STUP-INPUT-FILE " <<<"
028300         DISPLAY "<EOF>"
028400     END-IF
028500     .
028600 B090-99.
028700     EXIT.
028800******************************************************************
028900* Verarbeitung: Log dekodieren, je Satz filtern und weiterleiten
029000******************************************************************
029100 B100-VERARBEITUNG SECTION.
029200 B100-00.
029300     MOVE STUP-INPUT-FILE      TO SCN-LINK-INPUT-FILE
029400     MOVE STUP-START-MS        TO SCN-LINK-START-FILTER-MS
029500     MOVE STUP-END-MS          TO SCN-LINK-END-FILTER-MS
029600     CALL "HRDSCN0M" USING SCN-LINK-REC
029700     IF  SCN-LINK-RC NOT = ZERO
029800         SET PRG-ABBRUCH TO TRUE
029900         EXIT SECTION
030000     END-IF
030100
030200     MOVE HDRL-LH-START-TIME-SEC TO W-STARTTIME-SEC
030300     PERFORM C030-BUILD-SPLIT-COMMENT
030400
030500     PERFORM C100-HANDLE-ONE-INTERVAL
030600         VARYING HDRL-IV-IDX FROM 1 BY 1
030700             UNTIL HDRL-IV-IDX > HDRL-INTERVAL-COUNT
030800     .
030900 B100-99.
031000     EXIT.
031100******************************************************************
031200* Initialisierung
031300******************************************************************
031400 C000-INIT SECTION.
031500 C000-00.
031600     INITIALIZE SCHALTER
031700                GEN-ERROR
031800     MOVE ZERO TO C4-EXCL-COUNT
031900     MOVE ZERO TO C4-INCL-COUNT
032000     .
032100 C000-99.
032200     EXIT.
032300******************************************************************
032400* Exclude-Tagliste aus StartUp-Text in Tabelle zerlegen
032500******************************************************************
032600 C010-BUILD-EXCLUDE-TAB SECTION.
032700 C010-00.
032800     IF  STUP-EXCLUDE-TAGS = K-LEER-LISTE
032900         EXIT SECTION
033000     END-IF
033100
033200     MOVE STUP-EXCLUDE-TAGS TO W-REST-LISTE
033300     SET W-EXCL-IX TO 1
033400     PERFORM C011-TAKE-ONE-EXCLUDE-TAG
033500         UNTIL W-REST-LISTE = SPACES
033600                OR W-EXCL-IX > 8
033700     .
033800 C010-99.
033900     EXIT.
034000
034100 C011-TAKE-ONE-EXCLUDE-TAG SECTION.
034200 C011-00.
034300     UNSTRING W-REST-LISTE DELIMITED BY K-TRENNER
034400         INTO W-EXCLUDE-WERT (W-EXCL-IX)
034500         WITH POINTER C4-PTR
034600     MOVE W-REST-LISTE (C4-PTR:) TO W-REST-LISTE
034700     MOVE ZERO TO C4-PTR
034800     COMPUTE C4-EXCL-COUNT = W-EXCL-IX
034900     SET W-EXCL-IX UP BY 1
035000     .
035100 C011-99.
035200     EXIT.
035300******************************************************************
035400* Include-Tagliste aus StartUp-Text in Tabelle zerlegen
035500******************************************************************
035600 C020-BUILD-INCLUDE-TAB SECTION.
035700 C020-00.
035800     IF  STUP-INCLUDE-TAGS = K-LEER-LISTE
035900         EXIT SECTION
036000     END-IF
036100
036200     MOVE STUP-INCLUDE-TAGS TO W-REST-LISTE
036300     SET W-INCL-IX TO 1
036400     PERFORM C021-TAKE-ONE-INCLUDE-TAG
036500         UNTIL W-REST-LISTE = SPACES
036600                OR W-INCL-IX > 8
036700     .
036800 C020-99.
036900     EXIT.
037000
037100 C021-TAKE-ONE-INCLUDE-TAG SECTION.
037200 C021-00.
037300     UNSTRING W-REST-LISTE DELIMITED BY K-TRENNER
037400         INTO W-INCLUDE-WERT (W-INCL-IX)
037500         WITH POINTER C4-PTR
037600     MOVE W-REST-LISTE (C4-PTR:) TO W-REST-LISTE
037700     MOVE ZERO TO C4-PTR
037800     COMPUTE C4-INCL-COUNT = W-INCL-IX
037900     SET W-INCL-IX UP BY 1
038000     .
038100 C021-99.
038200     EXIT.
038300******************************************************************
038400* generierten Split-Kommentar fuer den Logkopf der Ausgabedateien
038500* aufbauen (Ticket/Parameterbeschreibung)
038600******************************************************************
038700 C030-BUILD-SPLIT-COMMENT SECTION.
038800 C030-00.
038900     STRING  "SplitHistogramLogs aus "  DELIMITED BY SIZE
039000             STUP-INPUT-FILE            DELIMITED BY SPACE
039100             ", exclude="               DELIMITED BY SIZE
039200             STUP-EXCLUDE-TAGS          DELIMITED BY SPACE
039300             ", include="               DELIMITED BY SIZE
039400             STUP-INCLUDE-TAGS          DELIMITED BY SPACE
039500     INTO    W-SPLIT-KOMMENTAR
039600     .
039700 C030-99.
039800     EXIT.
039900******************************************************************
040000* Einen dekodierten Intervallsatz filtern und ggf. weiterleiten
040100******************************************************************
040200 C100-HANDLE-ONE-INTERVAL SECTION.
040300 C100-00.
040400     PERFORM C110-NORM-TAG
040500     PERFORM C120-TEST-EXCLUDED
040600     PERFORM C130-TEST-INCLUDED
040700     SET TAG-VERWORFEN TO FALSE
040800     IF  TAG-AUSGESCHLOSSEN
040900         SET TAG-VERWORFEN TO TRUE
041000     END-IF
041100     IF  C4-INCL-COUNT NOT = ZERO
041200         AND NOT TAG-EINGESCHLOSSEN
041300         SET TAG-VERWORFEN TO TRUE
041400     END-IF
041500
041600     IF  NOT TAG-VERWORFEN
041700         PERFORM C200-FORWARD-TO-SPLFNME
041800     END-IF
041900     .
042000 C100-99.
042100     EXIT.
042200******************************************************************
042300* Tag fuer die Filterpruefung normieren: Leertag wird "default"
042400******************************************************************
042500 C110-NORM-TAG SECTION.
042600 C110-00.
042700     IF  HDRL-IV-TAG (HDRL-IV-IDX) = SPACES
042800         MOVE K-DEFAULT-TAG TO W-NORM-TAG
042900     ELSE
043000         MOVE HDRL-IV-TAG (HDRL-IV-IDX) TO W-NORM-TAG
043100     END-IF
043200     .
043300 C110-99.
043400     EXIT.
043500******************************************************************
043600* Pruefen, ob der normierte Tag in der Exclude-Liste steht
043700******************************************************************
043800 C120-TEST-EXCLUDED SECTION.
043900 C120-00.
044000     SET TAG-AUSGESCHLOSSEN TO FALSE
044100     IF  C4-EXCL-COUNT NOT = ZERO
044200         PERFORM C121-TEST-ONE-EXCLUDE
044300             VARYING W-EXCL-IX FROM 1 BY 1
044400                 UNTIL W-EXCL-IX > C4-EXCL-COUNT
044500                    OR TAG-AUSGESCHLOSSEN
044600     END-IF
044700     .
044800 C120-99.
044900     EXIT.
045000
045100 C121-TEST-ONE-EXCLUDE SECTION.
045200 C121-00.
045300     IF  W-EXCLUDE-WERT (W-EXCL-IX) = W-NORM-TAG
045400         SET TAG-AUSGESCHLOSSEN TO TRUE
045500     END-IF
045600     .
045700 C121-99.
045800     EXIT.
045900******************************************************************
046000* Pruefen, ob der normierte Tag in der Include-Liste steht
046100******************************************************************
046200 C130-TEST-INCLUDED SECTION.
046300 C130-00.
046400     SET TAG-EINGESCHLOSSEN TO FALSE
046500     IF  C4-INCL-COUNT NOT = ZERO
046600         PERFORM C131-TEST-ONE-INCLUDE
046700             VARYING W-INCL-IX FROM 1 BY 1
046800                 UNTIL W-INCL-IX > C4-INCL-COUNT
046900                    OR TAG-EINGESCHLOSSEN
047000     END-IF
047100     .
047200 C130-99.
047300     EXIT.
047400
047500 C131-TEST-ONE-INCLUDE SECTION.
047600 C131-00.
047700     IF  W-INCLUDE-WERT (W-INCL-IX) = W-NORM-TAG
047800         SET TAG-EINGESCHLOSSEN TO TRUE
047900     END-IF
048000     .
048100 C131-99.
048200     EXIT.
048300******************************************************************
048400* Nicht verworfenen Satz (Original-Tag, nicht normiert) mit
048500* geloeschtem Tag an HSPLFNME weitergeben
048600******************************************************************
048700 C200-FORWARD-TO-SPLFNME SECTION.
048800 C200-00.
048900     MOVE "W"                  TO SPL-LINK-CMD
049000     MOVE STUP-INPUT-FILE      TO SPL-LINK-INPUT-FILE
049100     MOVE W-SPLIT-KOMMENTAR    TO SPL-LINK-SPLIT-COMMENT
049200     MOVE W-STARTTIME-SEC      TO SPL-LINK-STARTTIME-SEC
049300     MOVE HDRL-IV-TAG     (HDRL-IV-IDX) TO SPL-LINK-OUT-TAG
049400     MOVE HDRL-IV-START-TS-MS (HDRL-IV-IDX)
049500                               TO SPL-LINK-IV-START-TS-MS
049600     MOVE HDRL-IV-END-TS-MS   (HDRL-IV-IDX)
049700                               TO SPL-LINK-IV-END-TS-MS
049800     MOVE HDRL-IV-TOTAL-COUNT (HDRL-IV-IDX)
049900                               TO SPL-LINK-IV-TOTAL-COUNT
050000     MOVE HDRL-IV-MIN-VALUE   (HDRL-IV-IDX)
050100                               TO SPL-LINK-IV-MIN-VALUE
050200     MOVE HDRL-IV-MAX-VALUE   (HDRL-IV-IDX)
050300                               TO SPL-LINK-IV-MAX-VALUE
050400     MOVE HDRL-IV-MEAN-VALUE  (HDRL-IV-IDX)
050500                               TO SPL-LINK-IV-MEAN-VALUE
050600     MOVE HDRL-IV-P50 (HDRL-IV-IDX) TO SPL-LINK-IV-P50
050700     MOVE HDRL-IV-P90 (HDRL-IV-IDX) TO SPL-LINK-IV-P90
050800     MOVE HDRL-IV-P95 (HDRL-IV-IDX) TO SPL-LINK-IV-P95
050900     MOVE HDRL-IV-P99 (HDRL-IV-IDX) TO SPL-LINK-IV-P99
051000     MOVE HDRL-IV-P999 (HDRL-IV-IDX) TO SPL-LINK-IV-P999
051100     MOVE HDRL-IV-P9999 (HDRL-IV-IDX) TO SPL-LINK-IV-P9999
051120     MOVE HDRL-IV-P99999 (HDRL-IV-IDX) TO SPL-LINK-IV-P99999
051140     MOVE HDRL-IV-SIG-DIGITS (HDRL-IV-IDX) TO SPL-LINK-IV-SIGDIG
051200
051300     CALL "HSPLFNME" USING SPL-LINK-REC
051400     IF  SPL-LINK-RC NOT = ZERO
051500         SET PRG-ABBRUCH TO TRUE
051600     END-IF
051700     .
051800 C200-99.
051900     EXIT.
052000******************************************************************
052100* Aufruf COBOL-Utility: GETSTARTUPTEXT
052200*
052300*              Eingabe: stup-portion (VOLUME,IN,OUT,STRING)
052400*              Ausgabe: stup-result  (-1:NOK, >=0:OK)
052500*                       stup-text
052600*
052700******************************************************************
052800 P100-GETSTARTUPTEXT SECTION.
052900 P100-00.
053000     MOVE SPACE TO STUP-TEXT
053100     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
053200                                     STUP-TEXT
053300                             GIVING  STUP-RESULT
053400     EVALUATE STUP-RESULT
053500         WHEN -9999 THRU -1
053600**                  ---> Fehler aus GetStartUpText
053700                     MOVE STUP-RESULT TO D-NUM4
053800                     DISPLAY "Lesen STARTUP fehlgeschlagen: "
053900                             D-NUM4
054000                     DISPLAY ">>> Verarbeitung nicht moeglich <<<"
054100                     SET PRG-ABBRUCH TO TRUE
054200
054300         WHEN ZERO
054400**                  ---> kein StartUpText vorhanden
054500                     DISPLAY ">>> kein StartUp-Text <<<"
054600                     SET PRG-ABBRUCH TO TRUE
054700
054800         WHEN OTHER
054900                     UNSTRING STUP-TEXT DELIMITED BY " "
055000                         INTO STUP-INPUT-FILE,
055100                              STUP-EXCLUDE-TAGS,
055200                              STUP-INCLUDE-TAGS,
055300                              STUP-START-MS,
055400                              STUP-END-MS
055500     END-EVALUATE
055600     .
055700 P100-99.
055800     EXIT.
055900******************************************************************
056000* TIMESTAMP erstellen
056100******************************************************************
056200 U200-TIMESTAMP SECTION.
056300 U200-00.
056400     ENTER TAL "TIME" USING TAL-TIME
056500     MOVE CORR TAL-TIME TO TAL-TIME-D
056600     .
056700 U200-99.
056800     EXIT.
056900******************************************************************
057000* Programm-Fehlerbehandlung
057100******************************************************************
057200 Z002-PROGERR SECTION.
057300 Z002-00.
057400     MOVE 1 TO ERR-STAT OF GEN-ERROR
057500     MOVE ZERO      TO MDNR OF GEN-ERROR
057600     MOVE ZERO      TO TSNR OF GEN-ERROR
057700     MOVE K-MODUL TO MODUL-NAME OF GEN-ERROR
057800     MOVE "PE"    TO ERROR-KZ   OF GEN-ERROR
057900     PERFORM Z999-ERRLOG
058000     .
058100 Z002-99.
058200     EXIT.
058300******************************************************************
058400* Fehler in Tabelle ERRLOG schreiben
058500******************************************************************
058600 Z999-ERRLOG SECTION.
058700 Z999-00.
058800     CALL "WSYS022" USING GEN-ERROR
058900     INITIALIZE GEN-ERROR
059000     .
059100 Z999-99.
059200      EXIT.
059300******************************************************************
059400* ENDE Source-Programm
059500******************************************************************
