000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =WSYS022
000700?NOLMAP, SYMBOLS, INSPECT
000800?SAVE ALL
000900?SAVEABEND
001000?LINES 66
001100?CHECK 3
001200
001300 IDENTIFICATION DIVISION.
001400
001500 PROGRAM-ID.    HSPLFNME.
001600 AUTHOR.        K. LANGE.
001700 INSTALLATION.  WSOFT-ENTWICKLUNG.
001800 DATE-WRITTEN.  2021-07-05.
001900 DATE-COMPILED.
002000 SECURITY.      UNCLASSIFIED.
002100
002200******************************************************************
002300* Letzte Aenderung :: 2026-08-10
002400* Letzte Version   :: C.00.04
002500* Kurzbeschreibung :: Dateiverwaltung fuer SplitHistogramLogs --
002600*                     legt pro gefundenem Tag eine eigene Ausgabe-
002700*                     Logdatei <Tag>.<Inputfilename> an, schreibt
002800*                     einmalig den Logkopf und danach die Inter-
002900*                     vallsaetze (Tag im Satz selbst geloescht).
003000*                     Abgeloest wurde hierfuer kein altes Modul --
003100*                     die ZIPDRV-Huelle (Huelle fuer die alten
003200*                     SSF-Ziproutinen) wurde als Geruest benutzt
003300*                     und um die SQL-Tabellenzugriffe bereinigt.
003400* Auftrag          :: HDRBATCH-5
003500*
003600*----------------------------------------------------------------*
003700* Vers. | Datum    | von | Kommentar                             *
003800*-------|----------|-----|---------------------------------------*
003900*C.00.00|2021-07-05| kl  | Neuerstellung                         *
004000*C.00.01|1999-01-08| lor | Jahrtausendwechsel - TAL-JHJJ 4-stellig*
004100*                        | geprueft, keine Aenderung noetig      *
004200*C.00.02|2023-11-02| rz  | max. gleichzeitig offene Tag-Dateien  *
004300*                        | von 3 auf 5 angehoben (Ticket         *
004400*                        | HDRBATCH-21)                          *
004420*C.00.03|2026-08-10| rz  | C040-BUILD-LINE schrieb END-TS-MS     *
004440*                        | doppelt statt Laenge/Maxtime und in   *
004450*                        | Millisekunden statt Sekunden; P99999  *
004460*                        | und SIG-DIGITS fehlten im Satz ganz.  *
004470*                        | LINK-REC um beide Felder ergaenzt,    *
004480*                        | Zeile jetzt StartSec/LaengeSec/Maxt-  *
004490*                        | Platzhalter + volle 12-Feld-Nutzlast  *
004495*                        | (Ticket HDRBATCH-26)                  *
004496*C.00.04|2026-08-10| rz  | FUNCTION INTEGER beim Logkopf-Zeit-    *
004497*                        | stempel durch LINK-STARTTIME-SEC-R-   *
004498*                        | Aufteilung ersetzt - keine Intrinsic- *
004499*                        | Function im Haus ueblich; Versions-   *
004501*                        | anzeige zeigte fest verdrahtetes      *
004502*                        | Datum statt FUNCTION WHEN-COMPILED    *
004503*                        | (Ticket HDRBATCH-27)                  *
004504*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900* Wird satzweise aus HSPLDRVE gerufen (LINK-CMD = "W"). Anhand
005000* LINK-OUT-TAG wird der passende Ausgabe-Slot ermittelt; ist fuer
005100* diesen Tag noch kein Slot belegt, wird er neu eroeffnet, der
005200* Dateiname <Tag>.<Inputfile> gebildet und der Logkopf (Format-
005300* Version, generierter Split-Kommentar, Startzeit aus dem
005400* Eingabelog) einmalig geschrieben. Maximal 5 Tags gleichzeitig
005500* offen (Tandem-Restriktion: Dateihandles sind statisch, keine
005600* Tabelle von FDs moeglich) -- reicht fuer reale Split-Laeufe.
005700* Am Laufende ruft HSPLDRVE mit LINK-CMD = "C", um alle noch
005800* offenen Tag-Dateien zu schliessen.
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     SWITCH-15 IS ANZEIGE-VERSION
006500         ON STATUS IS SHOW-VERSION
006600     CLASS ALPHNUM IS "0123456789"
006700                      "abcdefghijklmnopqrstuvwxyz"
006800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006900                      " .,;-_!$%&/=*+".
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SPLIT-OUT-1 ASSIGN TO #DYNAMIC
007400         FILE STATUS IS FILE-STATUS.
007500     SELECT SPLIT-OUT-2 ASSIGN TO #DYNAMIC
007600         FILE STATUS IS FILE-STATUS.
007700     SELECT SPLIT-OUT-3 ASSIGN TO #DYNAMIC
007800         FILE STATUS IS FILE-STATUS.
007900     SELECT SPLIT-OUT-4 ASSIGN TO #DYNAMIC
008000         FILE STATUS IS FILE-STATUS.
008100     SELECT SPLIT-OUT-5 ASSIGN TO #DYNAMIC
008200         FILE STATUS IS FILE-STATUS.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SPLIT-OUT-1.
008700 01  SPLIT-LINE-1                PIC X(200).
008800 FD  SPLIT-OUT-2.
008900 01  SPLIT-LINE-2                PIC X(200).
009000 FD  SPLIT-OUT-3.
009100 01  SPLIT-LINE-3                PIC X(200).
009200 FD  SPLIT-OUT-4.
009300 01  SPLIT-LINE-4                PIC X(200).
009400 FD  SPLIT-OUT-5.
009500 01  SPLIT-LINE-5                PIC X(200).
009600
009700 WORKING-STORAGE SECTION.
009800*--------------------------------------------------------------------*
009900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010000*--------------------------------------------------------------------*
010100 01          COMP-FELDER.
010200     05      C4-SLOT-IX          PIC S9(04) COMP.
010300     05      C4-FREE-IX          PIC S9(04) COMP.
010400     05      C4-PTR              PIC S9(04) COMP.
010500     05      C4-MAX-SLOTS        PIC S9(04) COMP VALUE 5.
010600     05      FILLER              PIC X(02).
010700
010800*--------------------------------------------------------------------*
010900* Display-Felder: Praefix D
011000*--------------------------------------------------------------------*
011100 01          DISPLAY-FELDER.
011200     05      D-NUM4              PIC -9(04).
011300     05      D-STARTSEC          PIC Z(10)9.
011400     05      D-STARTMS           PIC 999.
011500     05      FILLER              PIC X(02).
011600
011700*--------------------------------------------------------------------*
011800* Felder mit konstantem Inhalt: Praefix K
011900*--------------------------------------------------------------------*
012000 01          KONSTANTE-FELDER.
012100     05      K-MODUL             PIC X(08) VALUE "HSPLFNME".
012200     05      K-LEGENDE           PIC X(40)
012300                 VALUE "StartTimestamp,EndTimestamp".
012400     05      K-LOGFORMAT         PIC X(24)
012500                 VALUE "#[Logformat: HDRHISTO1]".
012600     05      K-DIR-START         PIC X(13) VALUE "#[StartTime: ".
012700     05      FILLER              PIC X(02).
012800
012900*----------------------------------------------------------------*
013000* Conditional-Felder
013100*----------------------------------------------------------------*
013200 01          SCHALTER.
013300     05      FILE-STATUS         PIC X(02).
013400          88 FILE-OK                         VALUE "00".
013500          88 FILE-NOK                        VALUE "01" THRU "99".
013600
013700     05      PRG-STATUS          PIC 9.
013800          88 PRG-OK                          VALUE ZERO.
013900          88 PRG-NOK                         VALUE 1 THRU 9.
014000          88 PRG-ABBRUCH                     VALUE 2.
014100
014200     05      ERST-AUFRUF-SW      PIC X(01) VALUE "J".
014300          88 ERST-AUFRUF                     VALUE "J".
014400
014500     05      SLOT-GEFUNDEN-SW    PIC X(01) VALUE "N".
014600          88 SLOT-GEFUNDEN                   VALUE "J".
014700     05      FILLER              PIC X(02).
014800
014900*--------------------------------------------------------------------*
015000* Tabelle der offenen Tag-Ausgabedateien -- Praefix T
015100*--------------------------------------------------------------------*
015200 01          TAG-SLOT-TABELLE.
015300     05      T-SLOT OCCURS 5 TIMES INDEXED BY T-IX.
015400         10  T-IN-USE-SW         PIC X(01) VALUE "N".
015500             88 T-IN-USE                    VALUE "J".
015600         10  T-TAG-WERT          PIC X(40) VALUE SPACES.
015700     05      FILLER              PIC X(02).
015800
015900*--------------------------------------------------------------------*
016000* weitere Arbeitsfelder: Praefix W
016100*--------------------------------------------------------------------*
016200 01          WORK-FELDER.
016300     05      W-FILENAME          PIC X(40).
016350     05      W-FILENAME-R REDEFINES W-FILENAME.
016360         10  W-FILENAME-VOR8     PIC X(08).
016370         10  W-FILENAME-REST     PIC X(32).
016400     05      W-TAG-TRIM          PIC X(40).
016420     05      W-SPL-START-SEC     PIC S9(11).
016440     05      W-SPL-LEN-SEC       PIC S9(09).
016460     05      W-SPL-MAXT-SEC      PIC S9(09).
016500     05      W-OUT-LINE          PIC X(200).
016600     05      W-OUT-LINE-R REDEFINES W-OUT-LINE.
016700         10  W-OUT-CHAR          PIC X OCCURS 200 TIMES.
016800     05      ASS-FNAME           PIC X(40).
016900     05      ASS-FSTATUS         PIC S9(04) COMP.
017000     05      FILLER              PIC X(02).
017100
017200*--------------------------------------------------------------------*
017300* Logkopf-Konstruktionsbloecke je Ausgabedatei -- Praefix HZ
017400*--------------------------------------------------------------------*
017500 01          HEADER-ZEILE-R.
017600     05      HZ-LEGENDE          PIC X(80).
017700     05      HZ-LOGFORMAT        PIC X(80).
017800     05      HZ-KOMMENTAR        PIC X(80).
017900     05      HZ-STARTTIME        PIC X(80).
018000     05      FILLER              PIC X(02).
018100
018200*--------------------------------------------------------------------*
018300* Datum-/Uhrzeitfelder (fuer TAL-Routine)
018400*--------------------------------------------------------------------*
018500 01          TAL-TIME.
018600     05      TAL-JHJJMMTT.
018700      10     TAL-JHJJ            PIC S9(04) COMP.
018800      10     TAL-MM              PIC S9(04) COMP.
018900      10     TAL-TT              PIC S9(04) COMP.
019000     05      TAL-HHMI.
019100      10     TAL-HH              PIC S9(04) COMP.
019200      10     TAL-MI              PIC S9(04) COMP.
019300     05      TAL-SS              PIC S9(04) COMP.
019400     05      TAL-HS              PIC S9(04) COMP.
019500     05      TAL-MS              PIC S9(04) COMP.
019550     05      FILLER              PIC X(02).
019600 01          TAL-TIME-D REDEFINES TAL-TIME.
019700     05      TAL-JHJJMMTT-D.
019800        10   TAL-JHJJ-D          PIC  9(04).
019900        10   TAL-MM-D            PIC  9(04).
020000        10   TAL-TT-D            PIC  9(04).
020100     05      TAL-HHMI-D.
020200        10   TAL-HH-D            PIC  9(04).
020300        10   TAL-MI-D            PIC  9(04).
020400     05      TAL-SS-D            PIC  9(04).
020500     05      TAL-HS-D            PIC  9(04).
020600     05      TAL-MS-D            PIC  9(04).
020650     05      FILLER              PIC X(02).
020700
020800*--------------------------------------------------------------------*
020900* Parameter fuer Fehlerbehandlung
021000*--------------------------------------------------------------------*
021100     COPY    WSYS022C OF "=MSGLIB".
021200
021300*----------------------------------------------------------------*
021400* LINKAGE SECTION -- ein Satz, von HSPLDRVE pro Aufruf gefuellt
021500*----------------------------------------------------------------*
021600 LINKAGE SECTION.
021700 01  LINK-REC.
021800     05  LINK-HDR.
021900         10  LINK-CMD            PIC X(01).
022000             88 LINK-CMD-WRITE           VALUE "W".
022100             88 LINK-CMD-CLOSE           VALUE "C".
022200         10  LINK-RC             PIC S9(04) COMP.
022300     05  LINK-DATA.
022400         10  LINK-INPUT-FILE     PIC X(36).
022500         10  LINK-SPLIT-COMMENT  PIC X(80).
022600         10  LINK-STARTTIME-SEC  PIC S9(11)V9(3).
022620         10  LINK-STARTTIME-SEC-R REDEFINES LINK-STARTTIME-SEC.
022640             15  LINK-STARTTIME-WHOLE  PIC S9(11).
022660             15  LINK-STARTTIME-FRACT  PIC  9(03).
022700         10  LINK-OUT-TAG        PIC X(40).
022800         10  LINK-IV-START-TS-MS PIC S9(15).
022900         10  LINK-IV-END-TS-MS   PIC S9(15).
023000         10  LINK-IV-TOTAL-COUNT PIC S9(15).
023100         10  LINK-IV-MIN-VALUE   PIC S9(15).
023200         10  LINK-IV-MAX-VALUE   PIC S9(15).
023300         10  LINK-IV-MEAN-VALUE  PIC S9(13)V9(2).
023400         10  LINK-IV-P50         PIC S9(15).
023500         10  LINK-IV-P90         PIC S9(15).
023600         10  LINK-IV-P95         PIC S9(15).
023700         10  LINK-IV-P99         PIC S9(15).
023800         10  LINK-IV-P999        PIC S9(15).
023900         10  LINK-IV-P9999       PIC S9(15).
023910         10  LINK-IV-P99999      PIC S9(15).
023930         10  LINK-IV-SIGDIG      PIC S9(1).
023950         10  FILLER              PIC X(02).
024000*
024100 PROCEDURE DIVISION USING LINK-REC.
024200******************************************************************
024300* Steuerungs-Section
024400******************************************************************
024500 A100-STEUERUNG SECTION.
024600 A100-00.
024700     IF  SHOW-VERSION
024800         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
024900         EXIT PROGRAM
025000     END-IF
025100
025200     IF  ERST-AUFRUF
025300         PERFORM B000-VORLAUF
025400     END-IF
025500
025600     MOVE ZERO TO LINK-RC
025700     EVALUATE TRUE
025800         WHEN LINK-CMD-WRITE
025900             PERFORM B100-VERARBEITUNG
026000         WHEN LINK-CMD-CLOSE
026100             PERFORM B090-ENDE
026200         WHEN OTHER
026300             MOVE 9999 TO LINK-RC
026400     END-EVALUATE
026500
026600     IF  PRG-ABBRUCH
026700         MOVE 9999 TO LINK-RC
026800     END-IF
026900     EXIT PROGRAM
027000     .
027100 A100-99.
027200     EXIT.
027300******************************************************************
027400* Vorlauf -- einmalig beim ersten Aufruf: Tabelle leeren
027500******************************************************************
027600 B000-VORLAUF SECTION.
027700 B000-00.
027800     PERFORM C000-INIT
027900     SET ERST-AUFRUF TO FALSE
028000     .
028100 B000-99.
028200     EXIT.
028300******************************************************************
028400* Ende -- alle noch offenen Tag-Dateien schliessen
028500******************************************************************
028600 B090-ENDE SECTION.
028700 B090-00.
028800     PERFORM C900-CLOSE-ALL-SLOTS
028900         VARYING T-IX FROM 1 BY 1
029000             UNTIL T-IX > C4-MAX-SLOTS
029100     .
029200 B090-99.
029300     EXIT.
029400******************************************************************
029500* Verarbeitung: Slot ermitteln/eroeffnen, Satz schreiben
029600******************************************************************
029700 B100-VERARBEITUNG SECTION.
029800 B100-00.
029900     PERFORM C010-NORM-TAG
030000     PERFORM C020-FIND-SLOT
030100     IF  NOT SLOT-GEFUNDEN
030200         PERFORM C030-OPEN-NEW-SLOT
030300     END-IF
030400     IF  NOT PRG-ABBRUCH
030500         PERFORM C040-BUILD-LINE
030600         PERFORM C050-WRITE-LINE
030700     END-IF
030800     .
030900 B100-99.
031000     EXIT.
031100******************************************************************
031200* Initialisierung
031300******************************************************************
031400 C000-INIT SECTION.
031500 C000-00.
031600     INITIALIZE SCHALTER
031700                GEN-ERROR
031800     PERFORM C001-CLEAR-ONE-SLOT
031900         VARYING T-IX FROM 1 BY 1
032000             UNTIL T-IX > C4-MAX-SLOTS
032100     .
032200 C000-99.
032300     EXIT.
032400
032500 C001-CLEAR-ONE-SLOT SECTION.
032600 C001-00.
032700     MOVE "N" TO T-IN-USE-SW (T-IX)
032800     MOVE SPACES TO T-TAG-WERT (T-IX)
032900     .
033000 C001-99.
033100     EXIT.
033200******************************************************************
033300* Tag normieren: Leertag wird zu "default" fuer den Dateinamen
033400******************************************************************
033500 C010-NORM-TAG SECTION.
033600 C010-00.
033700     IF  LINK-OUT-TAG = SPACES
033800         MOVE "default" TO W-TAG-TRIM
033900     ELSE
034000         MOVE LINK-OUT-TAG TO W-TAG-TRIM
034100     END-IF
034200     .
034300 C010-99.
034400     EXIT.
034500******************************************************************
034600* Gesuchten Tag in der Slot-Tabelle suchen
034700******************************************************************
034800 C020-FIND-SLOT SECTION.
034900 C020-00.
035000     SET SLOT-GEFUNDEN TO FALSE
035100     MOVE ZERO TO C4-SLOT-IX
035200     PERFORM C021-TEST-ONE-SLOT
035300         VARYING T-IX FROM 1 BY 1
035400             UNTIL T-IX > C4-MAX-SLOTS
035500                OR SLOT-GEFUNDEN
035600     .
035700 C020-99.
035800     EXIT.
035900
036000 C021-TEST-ONE-SLOT SECTION.
036100 C021-00.
036200     IF  T-IN-USE (T-IX)
036300         AND T-TAG-WERT (T-IX) = W-TAG-TRIM
036400         SET SLOT-GEFUNDEN TO TRUE
036500         SET T-IX TO T-IX
036600         COMPUTE C4-SLOT-IX = T-IX
036700     END-IF
036800     .
036900 C021-99.
037000     EXIT.
037100******************************************************************
037200* Neuen Slot fuer den Tag eroeffnen -- Dateiname <Tag>.<Inputfile>
037300* bilden, Datei #DYNAMIC zuweisen, Logkopf einmalig schreiben
037400******************************************************************
037500 C030-OPEN-NEW-SLOT SECTION.
037600 C030-00.
037700     PERFORM C031-FIND-FREE-SLOT
037800     IF  C4-FREE-IX = ZERO
037900         DISPLAY " "
038000         DISPLAY K-MODUL " -- mehr als " C4-MAX-SLOTS
038100                 " gleichzeitige Tags im Split, Satz verworfen"
038200         DISPLAY "<EOF>"
038300         SET PRG-ABBRUCH TO TRUE
038400         EXIT SECTION
038500     END-IF
038600
038700     MOVE C4-FREE-IX TO C4-SLOT-IX
038800     STRING  W-TAG-TRIM      DELIMITED BY SPACE
038900             "."             DELIMITED BY SIZE
039000             LINK-INPUT-FILE DELIMITED BY SPACE
039100     INTO    W-FILENAME
039200
039300     MOVE W-FILENAME TO ASS-FNAME
039400     MOVE C4-SLOT-IX TO C4-PTR
039500     PERFORM F100-OPEN-SLOT
039600     IF  PRG-ABBRUCH
039700         EXIT SECTION
039800     END-IF
039900
040000     MOVE "J"          TO T-IN-USE-SW  (C4-SLOT-IX)
040100     MOVE W-TAG-TRIM   TO T-TAG-WERT   (C4-SLOT-IX)
040200     PERFORM C032-WRITE-HEADER
040300     .
040400 C030-99.
040500     EXIT.
040600
040700 C031-FIND-FREE-SLOT SECTION.
040800 C031-00.
040900     MOVE ZERO TO C4-FREE-IX
041000     PERFORM C0311-TEST-FREE
041100         VARYING T-IX FROM 1 BY 1
041200             UNTIL T-IX > C4-MAX-SLOTS
041300                OR C4-FREE-IX NOT = ZERO
041400     .
041500 C031-99.
041600     EXIT.
041700
041800 C0311-TEST-FREE SECTION.
041900 C0311-00.
042000     IF  NOT T-IN-USE (T-IX)
042100         COMPUTE C4-FREE-IX = T-IX
042200     END-IF
042300     .
042400 C0311-99.
042500     EXIT.
042600******************************************************************
042700* Logkopf einmalig pro Ausgabedatei schreiben: Format-Version,
042800* generierter Split-Kommentar, Startzeit aus dem Eingabelog
042900******************************************************************
043000 C032-WRITE-HEADER SECTION.
043100 C032-00.
043200     MOVE K-LEGENDE      TO W-OUT-LINE
043300     PERFORM F200-WRITE-SLOT
043400
043500     MOVE K-LOGFORMAT    TO W-OUT-LINE
043600     PERFORM F200-WRITE-SLOT
043700
043800     STRING  "# "               DELIMITED BY SIZE
043900             LINK-SPLIT-COMMENT DELIMITED BY SIZE
044000     INTO    W-OUT-LINE
044100     PERFORM F200-WRITE-SLOT
044200
044300     MOVE LINK-STARTTIME-WHOLE TO D-STARTSEC
044400     MOVE LINK-STARTTIME-FRACT TO D-STARTMS
044600     STRING  K-DIR-START DELIMITED BY SIZE
044700             D-STARTSEC  DELIMITED BY SIZE
044800             "."         DELIMITED BY SIZE
044900             D-STARTMS   DELIMITED BY SIZE
045000             "]"         DELIMITED BY SIZE
045100     INTO    W-OUT-LINE
045200     PERFORM F200-WRITE-SLOT
045300     .
045400 C032-99.
045500     EXIT.
045600******************************************************************
045700* Satzzeile aufbauen -- Tag im Ausgabesatz geloescht (implizit
045800* durch Dateizugehoerigkeit), sonst identisches Feldlayout wie
045900* beim Einlesen in HRDSCN0M
046000******************************************************************
046100 C040-BUILD-LINE SECTION.
046200 C040-00.
046220*    StartSec/LaengeSec werden aus den absoluten Millisekunden-
046240*    Zeitstempeln des Intervallsatzes zurueckgerechnet, da das
046260*    Logzeilenformat (siehe HRDSCN0M C040-PARSE-INTERVAL) ganze
046280*    Sekunden erwartet, nicht Millisekunden. Das Maxtime-Feld
046300*    wird von keinem Leser ausgewertet - Platzhalter = Laenge.
046320     COMPUTE W-SPL-START-SEC = LINK-IV-START-TS-MS / 1000
046340     COMPUTE W-SPL-LEN-SEC   =
046360         (LINK-IV-END-TS-MS - LINK-IV-START-TS-MS) / 1000
046380     MOVE W-SPL-LEN-SEC TO W-SPL-MAXT-SEC
046400     STRING  W-SPL-START-SEC     DELIMITED BY SIZE
046420             ","                  DELIMITED BY SIZE
046440             W-SPL-LEN-SEC       DELIMITED BY SIZE
046460             ","                  DELIMITED BY SIZE
046480             W-SPL-MAXT-SEC      DELIMITED BY SIZE
046500             ","                  DELIMITED BY SIZE
046600             LINK-IV-TOTAL-COUNT  DELIMITED BY SIZE
046700             ","                  DELIMITED BY SIZE
046800             LINK-IV-MIN-VALUE    DELIMITED BY SIZE
046900             ","                  DELIMITED BY SIZE
047000             LINK-IV-MAX-VALUE    DELIMITED BY SIZE
047100             ","                  DELIMITED BY SIZE
047200             LINK-IV-MEAN-VALUE   DELIMITED BY SIZE
047300             ","                  DELIMITED BY SIZE
047400             LINK-IV-P50          DELIMITED BY SIZE
047500             ","                  DELIMITED BY SIZE
047600             LINK-IV-P90          DELIMITED BY SIZE
047700             ","                  DELIMITED BY SIZE
047800             LINK-IV-P95          DELIMITED BY SIZE
047900             ","                  DELIMITED BY SIZE
048000             LINK-IV-P99          DELIMITED BY SIZE
048100             ","                  DELIMITED BY SIZE
048200             LINK-IV-P999         DELIMITED BY SIZE
048300             ","                  DELIMITED BY SIZE
048400             LINK-IV-P9999        DELIMITED BY SIZE
048500             ","                  DELIMITED BY SIZE
048600             LINK-IV-P99999       DELIMITED BY SIZE
048700             ","                  DELIMITED BY SIZE
048800             LINK-IV-SIGDIG       DELIMITED BY SIZE
048900     INTO    W-OUT-LINE
048950     .
049000 C040-99.
049100     EXIT.
049200
049300 C050-WRITE-LINE SECTION.
049400 C050-00.
049500     MOVE C4-SLOT-IX TO C4-PTR
049600     PERFORM F200-WRITE-SLOT
049700     .
049800 C050-99.
049900     EXIT.
050000******************************************************************
050100* Alle Slots schliessen (fuer B090-ENDE)
050200******************************************************************
050300 C900-CLOSE-ALL-SLOTS SECTION.
050400 C900-00.
050500     IF  T-IN-USE (T-IX)
050600         MOVE T-IX TO C4-PTR
050700         PERFORM F300-CLOSE-SLOT
050800     END-IF
050900     .
051000 C900-99.
051100     EXIT.
051200******************************************************************
051300* Dynamische Dateizuweisung und OPEN fuer den angegebenen Slot
051400******************************************************************
051500 F100-OPEN-SLOT SECTION.
051600 F100-00.
051700     ENTER "COBOLASSIGN" USING ASS-FNAME
051800                               K-MODUL
051900                        GIVING ASS-FSTATUS
052000     EVALUATE C4-PTR
052100         WHEN 1  OPEN OUTPUT SPLIT-OUT-1
052200         WHEN 2  OPEN OUTPUT SPLIT-OUT-2
052300         WHEN 3  OPEN OUTPUT SPLIT-OUT-3
052400         WHEN 4  OPEN OUTPUT SPLIT-OUT-4
052500         WHEN 5  OPEN OUTPUT SPLIT-OUT-5
052600     END-EVALUATE
052700     IF  NOT FILE-OK
052800         DISPLAY " "
052900         DISPLAY K-MODUL " OPEN NOK -- " W-FILENAME
053000                 " STATUS " FILE-STATUS
053100         DISPLAY "<EOF>"
053200         SET PRG-ABBRUCH TO TRUE
053300     END-IF
053400     .
053500 F100-99.
053600     EXIT.
053700******************************************************************
053800* Zeile in den per C4-PTR bestimmten Slot schreiben
053900******************************************************************
054000 F200-WRITE-SLOT SECTION.
054100 F200-00.
054200     EVALUATE C4-PTR
054300         WHEN 1  MOVE W-OUT-LINE TO SPLIT-LINE-1
054400                 WRITE SPLIT-LINE-1
054500         WHEN 2  MOVE W-OUT-LINE TO SPLIT-LINE-2
054600                 WRITE SPLIT-LINE-2
054700         WHEN 3  MOVE W-OUT-LINE TO SPLIT-LINE-3
054800                 WRITE SPLIT-LINE-3
054900         WHEN 4  MOVE W-OUT-LINE TO SPLIT-LINE-4
055000                 WRITE SPLIT-LINE-4
055100         WHEN 5  MOVE W-OUT-LINE TO SPLIT-LINE-5
055200                 WRITE SPLIT-LINE-5
055300     END-EVALUATE
055400     .
055500 F200-99.
055600     EXIT.
055700******************************************************************
055800* Slot per C4-PTR schliessen
055900******************************************************************
056000 F300-CLOSE-SLOT SECTION.
056100 F300-00.
056200     EVALUATE C4-PTR
056300         WHEN 1  CLOSE SPLIT-OUT-1
056400         WHEN 2  CLOSE SPLIT-OUT-2
056500         WHEN 3  CLOSE SPLIT-OUT-3
056600         WHEN 4  CLOSE SPLIT-OUT-4
056700         WHEN 5  CLOSE SPLIT-OUT-5
056800     END-EVALUATE
056900     MOVE "N" TO T-IN-USE-SW (C4-PTR)
057000     .
057100 F300-99.
057200     EXIT.
057300******************************************************************
057400* ENDE Source-Programm
057500******************************************************************
