000100******************************************************************
000200* HDRIVL0  -- INTERVAL-RECORD / TAG-LAUFTOTAL Record-Layout
000300*
000400* Letzte Aenderung :: 2026-08-10
000500* Letzte Version   :: C.00.03
000600* Kurzbeschreibung :: gemeinsames Record fuer dekodierte
000700*                     Log-Intervalle und fuer die je-Tag
000800*                     laufenden Summen (HDRRIVL / TT-Tabelle)
000900* Auftrag          :: HDRBATCH-1
001000*
001100*----------------------------------------------------------------*
001200* Vers. | Datum    | von | Kommentar                             *
001300*-------|----------|-----|---------------------------------------*
001400*C.00.00|2021-06-09| kl  | Neuerstellung fuer HDR-Batch-Ablösung *
001500*C.00.01|2021-07-02| rz  | TT-Tabelle (laufende Summen) ergaenzt *
001600*C.00.02|2022-01-14| kl  | SIG-DIGITS ergaenzt (Ticket HDRBATCH-7*
001650*C.00.03|2026-08-10| rz  | TT-ENTRY (Tag-Lauftotal) hatte kein    *
001660*                        | SIG-DIGITS-Feld - HSUMDRVE konnte den  *
001670*                        | Wert dadurch nicht je Tag mitfuehren;  *
001680*                        | TT-SIG-DIGITS ergaenzt, FILLER entspr. *
001690*                        | verkuerzt (Ticket HDRBATCH-28)         *
001700*----------------------------------------------------------------*
001800*
001900* Diese Struktur ist das gemeinsame Transportformat zwischen
002000* HRDSCN0M (liest/dekodiert), HCSVFMTM/HCSVDRVE, HSPLDRVE/
002100* HSPLFNME, HUNIDRVE, HMRGRULE und HSUMDRVE/HSUMRPTM. Breite und
002200* Feldfolge entsprechen der Record-Layout-Tabelle INTERVAL-RECORD
002300* der fachlichen Spezifikation (siehe Auftrag HDRBATCH-1).
002400*
002500******************************************************************
002600 01  IV-INTERVAL-RECORD.
002700*        -->  Tag-Kennzeichen des Intervalls (leer = "default")
002800     05  IV-TAG                      PIC X(40).
002900*        -->  Zeitstempel absolut, Millisekunden seit Epoche
003000     05  IV-START-TS-MS              PIC S9(15).
003100     05  IV-START-TS-MS-R REDEFINES IV-START-TS-MS.
003200         10  IV-START-TS-SEC-PART    PIC S9(12).
003300         10  IV-START-TS-MS-PART     PIC S9(03).
003400     05  IV-END-TS-MS                PIC S9(15).
003500*        -->  Anzahl Messwerte im Intervall
003600     05  IV-TOTAL-COUNT              PIC S9(15).
003700     05  IV-MIN-VALUE                PIC S9(15).
003800     05  IV-MAX-VALUE                PIC S9(15).
003900*        -->  arithmetisches Mittel, 2 Nachkommastellen
004000     05  IV-MEAN-VALUE               PIC S9(13)V9(2).
004100     05  IV-MEAN-VALUE-R REDEFINES IV-MEAN-VALUE.
004200         10  IV-MEAN-WHOLE           PIC S9(13).
004300         10  IV-MEAN-FRACTION        PIC 9(02).
004400*        -->  Perzentilwerte (50 / 90 / 95 / 99 / 99,9 / 99,99 /
004500*             99,999)
004600     05  IV-P50                      PIC S9(15).
004700     05  IV-P90                      PIC S9(15).
004800     05  IV-P95                      PIC S9(15).
004900     05  IV-P99                      PIC S9(15).
005000     05  IV-P999                     PIC S9(15).
005100     05  IV-P9999                    PIC S9(15).
005200     05  IV-P99999                   PIC S9(15).
005300*        -->  Anzahl signifikanter Stellen der Quell-Histogramm-
005400*             Konfiguration (wird nur durchgereicht)
005500     05  IV-SIG-DIGITS               PIC S9(1).
005600     05  FILLER                      PIC X(09).
005700*
005800******************************************************************
005900* TT-TAG-TOTAL-TABLE -- je-Tag laufende Summe (UnionHistograms /
006000* SummarizeHistogramLogs). Tabellengroesse per Auftrag HDRBATCH-1
006100* auf 60 gleichzeitig offene Tags ausgelegt (Erfahrungswert aus
006200* den bisherigen Testlaeufen, siehe K-MAX-TAGS in den Treibern).
006300******************************************************************
006400 01  TT-TAG-TOTAL-TABLE.
006500     05  TT-ENTRY OCCURS 60 TIMES
006600                  INDEXED BY TT-IDX.
006700         10  TT-EFF-TAG              PIC X(82).
006800         10  TT-EFF-TAG-R REDEFINES TT-EFF-TAG.
006900             15  TT-SOURCE-TAG       PIC X(40).
007000             15  TT-SEP              PIC X(02).
007100             15  TT-RECORD-TAG       PIC X(40).
007200         10  TT-IN-USE               PIC X(01) VALUE "N".
007300             88  TT-SLOT-IN-USE              VALUE "Y".
007400             88  TT-SLOT-FREE                 VALUE "N".
007500         10  TT-TOTAL                PIC S9(15) VALUE ZERO.
007600         10  TT-MIN-VALUE            PIC S9(15).
007700         10  TT-MAX-VALUE            PIC S9(15).
007800         10  TT-MEAN-VALUE           PIC S9(13)V9(2) VALUE ZERO.
007900         10  TT-P50                  PIC S9(15).
008000         10  TT-P90                  PIC S9(15).
008100         10  TT-P95                  PIC S9(15).
008200         10  TT-P99                  PIC S9(15).
008300         10  TT-P999                 PIC S9(15).
008400         10  TT-P9999                PIC S9(15).
008500         10  TT-P99999               PIC S9(15).
008600         10  TT-START-TS-MS          PIC S9(15).
008700         10  TT-END-TS-MS            PIC S9(15) VALUE ZERO.
008800         10  TT-UNION-SEQ            PIC S9(04) COMP VALUE ZERO.
008850         10  TT-SIG-DIGITS           PIC S9(1).
008900         10  FILLER                  PIC X(05).
