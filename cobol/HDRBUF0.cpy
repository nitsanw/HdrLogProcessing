000100******************************************************************
000200* HDRBUF0  -- EXTERNAL Intervall-Puffer zwischen HRDSCN0M und
000300*             seinen Aufrufern (analog SRC-LINES-BUFFER IS
000400*             EXTERNAL aus dem alten SSFANO0-Baustein)
000500*
000600* Letzte Aenderung :: 2021-06-09
000700* Letzte Version   :: C.00.00
000800* Kurzbeschreibung :: dekodierte Intervallsaetze + Logkopf werden
000900*                     ueber EXTERNAL-Storage an den Aufrufer
001000*                     uebergeben, statt ueber eine riesige
001100*                     LINKAGE-Tabelle
001200* Auftrag          :: HDRBATCH-1
001300*
001400*----------------------------------------------------------------*
001500* Vers. | Datum    | von | Kommentar                             *
001600*-------|----------|-----|---------------------------------------*
001700*C.00.00|2021-06-09| kl  | Neuerstellung                         *
001800*----------------------------------------------------------------*
001900* ACHTUNG: bei Aenderung der Tabellengroesse HDRL-MAX-INTERVALS
002000*          muessen ALLE Hauptprogramme, die dieses COPY-Modul
002100*          verwenden, neu uebersetzt werden (EXTERNAL-Storage).
002200******************************************************************
002300 01  HDRL-INTERVAL-BUFFER IS EXTERNAL.
002400     05  HDRL-IV-ENTRY OCCURS 5000 TIMES
002500                       INDEXED BY HDRL-IV-IDX.
002600         10  HDRL-IV-TAG             PIC X(40).
002700         10  HDRL-IV-START-TS-MS     PIC S9(15).
002800         10  HDRL-IV-END-TS-MS       PIC S9(15).
002900         10  HDRL-IV-TOTAL-COUNT     PIC S9(15).
003000         10  HDRL-IV-MIN-VALUE       PIC S9(15).
003100         10  HDRL-IV-MAX-VALUE       PIC S9(15).
003200         10  HDRL-IV-MEAN-VALUE      PIC S9(13)V9(2).
003300         10  HDRL-IV-P50             PIC S9(15).
003400         10  HDRL-IV-P90             PIC S9(15).
003500         10  HDRL-IV-P95             PIC S9(15).
003600         10  HDRL-IV-P99             PIC S9(15).
003700         10  HDRL-IV-P999            PIC S9(15).
003800         10  HDRL-IV-P9999           PIC S9(15).
003900         10  HDRL-IV-P99999          PIC S9(15).
004000         10  HDRL-IV-SIG-DIGITS      PIC S9(1).
004100         10  FILLER                  PIC X(09).
004200 01  HDRL-MAX-INTERVALS   IS EXTERNAL PIC S9(04) COMP VALUE 5000.
004300 01  HDRL-INTERVAL-COUNT  IS EXTERNAL PIC S9(04) COMP VALUE ZERO.
004400*
004500******************************************************************
004600* HDRL-LOGHDR -- Logkopf (LOG-HEADER) der zuletzt gescannten Datei
004700******************************************************************
004800 01  HDRL-LOGHDR IS EXTERNAL.
004900     05  HDRL-LH-BASE-TIME-SEC       PIC S9(11)V9(3).
005000     05  HDRL-LH-START-TIME-SEC      PIC S9(11)V9(3).
005100     05  FILLER                      PIC X(08).
