000100******************************************************************
000200* HDRBKT0  -- CSV-BUCKET-RECORD Record-Layout
000300*
000400* Letzte Aenderung :: 2021-07-20
000500* Letzte Version   :: C.00.00
000600* Kurzbeschreibung :: eine Zeile der CSV-Bucket-Verteilung
000700*                     (SummarizeHistogramLogs, SUMMARY-TYPE=CSV)
000800* Auftrag          :: HDRBATCH-3
000900*
001000*----------------------------------------------------------------*
001100* Vers. | Datum    | von | Kommentar                             *
001200*-------|----------|-----|---------------------------------------*
001300*C.00.00|2021-07-20| rz  | Neuerstellung                         *
001400*----------------------------------------------------------------*
002000******************************************************************
002100 01  BK-CSV-BUCKET-RECORD.
002200     05  BK-BUCKET-START             PIC 9(15).
002300     05  BK-COUNT                    PIC 9(15).
002400     05  FILLER                      PIC X(10).
002500*
002600 01  BK-PRINT-LINE                   PIC X(80).
