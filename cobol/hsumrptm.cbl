000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =WSYS022
000700*
000800?NOLMAP, SYMBOLS, INSPECT
000900?SAVE ALL
001000?SAVEABEND
001100?LINES 66
001200?CHECK 3
001300
001400 IDENTIFICATION DIVISION.
001500
001600 PROGRAM-ID.    HSUMRPTM.
001700 AUTHOR.        R. ZELLER.
001800 INSTALLATION.  WSOFT-ENTWICKLUNG.
001900 DATE-WRITTEN.  2021-07-20.
002000 DATE-COMPILED.
002100 SECURITY.      UNCLASSIFIED.
002200
002300******************************************************************
002400* Letzte Aenderung :: 2026-08-10
002500* Letzte Version   :: C.00.04
002600* Kurzbeschreibung :: Reportbaustein fuer SummarizeHistogramLogs --
002700*                     wird von HSUMDRVE einmal je belegtem Tag am
002800*                     Laufende gerufen und schreibt, je nach
002900*                     SUMMARY-TYP, den Perzentil-Report, die CSV-
003000*                     Bucket-Verteilung oder den HGRM-Ersatzreport.
003100*                     Abgeloest: SQLDRV0E (Testdriver zur
003200*                     SSFRFDEF-Anzeige per EXEC SQL-Cursor).
003300* Auftrag          :: HDRBATCH-4
003400*
003500*----------------------------------------------------------------*
003600* Vers. | Datum    | von | Kommentar                             *
003700*-------|----------|-----|---------------------------------------*
003800*C.00.00|2021-07-20| rz  | Neuerstellung                         *
003900*C.00.01|1999-01-08| lor | Jahrtausendwechsel geprueft, keine     *
004000*                        | Aenderung noetig                      *
004100*C.00.02|2023-02-02| kl  | THROUGHPUT auf 2 Dez.-Stellen (Ticket  *
004200*                        | HDRBATCH-11)                          *
004300*C.00.03|2024-03-11| rz  | outputValueUnitRatio-Skalierung        *
004400*                        | ergaenzt (Ticket HDRBATCH-25)         *
004420*C.00.04|2026-08-10| rz  | PC-TAG-PREFIX wurde zwar belegt, aber  *
004440*                        | in keiner der 12 Perzentil-Zeilen      *
004460*                        | ausgegeben - bei mehreren Tags waren   *
004470*                        | die Bloecke nicht mehr unterscheidbar  *
004480*                        | (Ticket HDRBATCH-27)                  *
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900* Reiner Reportbaustein ohne eigene Laufsteuerung; wird von
005000* HSUMDRVE je Aufruf genau einmal fuer genau einen Tag gerufen, so
005100* dass Oeffnen/Schreiben/Schliessen der Ausgabedatei innerhalb
005200* eines einzigen Aufrufs erledigt werden kann. Ist der im
005300* Uebergabesatz mitgegebene Ausgabedateiname "-", wird nur auf
005400* dem Terminal angezeigt, sonst wird je Tag eine eigene Datei
005500* "<Ausgabename>[.<Tag>].hgrm" angelegt.
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     SWITCH-15 IS ANZEIGE-VERSION
006200         ON STATUS IS SHOW-VERSION
006300     CLASS ALPHNUM IS "0123456789"
006400                      "abcdefghijklmnopqrstuvwxyz"
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006600                      " .,;-_!$%&/=*+".
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT RPT-OUTPUT   ASSIGN TO #DYNAMIC.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  RPT-OUTPUT
007500     RECORD CONTAINS 132 CHARACTERS.
007600 01  RPT-OUT-LINE                    PIC X(132).
007700
007800 WORKING-STORAGE SECTION.
007900*--------------------------------------------------------------------*
008000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008100*--------------------------------------------------------------------*
008200 01          COMP-FELDER.
008300     05      C9-NUM-BUCKETS      PIC S9(09) COMP.
008400     05      C4-X.
008500      10                         PIC X VALUE LOW-VALUE.
008600      10     C4-X2               PIC X.
008700     05      C4-NUM REDEFINES C4-X
008800                                 PIC S9(04) COMP.
008900     05      FILLER              PIC X(02).
009000
009100*--------------------------------------------------------------------*
009200* Display-Felder: Praefix D
009300*--------------------------------------------------------------------*
009400 01          DISPLAY-FELDER.
009500     05      D-VAL15             PIC -(14)9.
009600     05      D-VAL15B            PIC -(14)9.
009700     05      D-VAL2              PIC -(11)9.99.
009800     05      FILLER              PIC X(02).
009900
010000*--------------------------------------------------------------------*
010100* Felder mit konstantem Inhalt: Praefix K
010200*--------------------------------------------------------------------*
010300 01          KONSTANTE-FELDER.
010400     05      K-MODUL             PIC X(08) VALUE "HSUMRPTM".
010500     05      K-DATEI-ENDUNG      PIC X(05) VALUE ".hgrm".
010600     05      K-CSV-HEADER        PIC X(20) VALUE
010700                                         "BucketStart, Count".
010800     05      FILLER              PIC X(02).
010900
011000*----------------------------------------------------------------*
011100* Conditional-Felder
011200*----------------------------------------------------------------*
011300 01          SCHALTER.
011400     05      FILE-STATUS         PIC X(02).
011500          88 FILE-OK                         VALUE "00".
011600          88 FILE-NOK                        VALUE "01" THRU "99".
011700     05      REC-STAT REDEFINES  FILE-STATUS.
011800        10   FILE-STATUS1        PIC X.
011900          88 FILE-EOF                        VALUE "1".
012000          88 FILE-INVALID                    VALUE "2".
012100        10                       PIC X.
012200
012300     05      PRG-STATUS          PIC 9.
012400          88 PRG-OK                          VALUE ZERO.
012500          88 PRG-NOK                         VALUE 1 THRU 9.
012600          88 PRG-ABBRUCH                     VALUE 2.
012700
012800     05      STDOUT-SW           PIC X(01) VALUE "N".
012900          88 STDOUT-MODUS                    VALUE "J".
013000
013100     05      DATEI-OFFEN-SW      PIC X(01) VALUE "N".
013200          88 DATEI-OFFEN                     VALUE "J".
013300     05      FILLER              PIC X(02).
013400
013500*--------------------------------------------------------------------*
013600* weitere Arbeitsfelder: Praefix W
013700*--------------------------------------------------------------------*
013800 01          WORK-FELDER.
013900     05      W-RATIO             PIC S9(09) VALUE 1.
014000     05      W-BUCKET-SIZE-EFF   PIC S9(15) VALUE ZERO.
014100     05      W-BUCKET-FLOOR-N    PIC S9(15) VALUE ZERO.
014200     05      W-BUCKET-START-0    PIC S9(15) VALUE ZERO.
014300     05      W-CUR-BUCKET        PIC S9(15) VALUE ZERO.
014400     05      W-COUNT-PER-BUCKET  PIC S9(15) VALUE ZERO.
014500     05      FILLER              PIC X(02).
014600
014700 01          ASS-FNAME           PIC X(36).
014800 01          ASS-FSTATUS         PIC S9(04) COMP.
014900
015000*--------------------------------------------------------------------*
015100* Datum-/Uhrzeitfelder (fuer TAL-Routine)
015200*--------------------------------------------------------------------*
015300 01          TAL-TIME.
015400     05      TAL-JHJJMMTT.
015500      10     TAL-JHJJ            PIC S9(04) COMP.
015600      10     TAL-MM              PIC S9(04) COMP.
015700      10     TAL-TT              PIC S9(04) COMP.
015800     05      TAL-HHMI.
015900      10     TAL-HH              PIC S9(04) COMP.
016000      10     TAL-MI              PIC S9(04) COMP.
016100     05      TAL-SS              PIC S9(04) COMP.
016200     05      TAL-HS              PIC S9(04) COMP.
016300     05      TAL-MS              PIC S9(04) COMP.
016350     05      FILLER              PIC X(02).
016400 01          TAL-TIME-D REDEFINES TAL-TIME.
016500     05      TAL-JHJJMMTT-D.
016600        10   TAL-JHJJ-D          PIC  9(04).
016700        10   TAL-MM-D            PIC  9(04).
016800        10   TAL-TT-D            PIC  9(04).
016900     05      TAL-HHMI-D.
017000        10   TAL-HH-D            PIC  9(04).
017100        10   TAL-MI-D            PIC  9(04).
017200     05      TAL-SS-D            PIC  9(04).
017300     05      TAL-HS-D            PIC  9(04).
017400     05      TAL-MS-D            PIC  9(04).
017450     05      FILLER              PIC X(02).
017500
017600*--------------------------------------------------------------------*
017700* Parameter fuer Fehlerbehandlung
017800*--------------------------------------------------------------------*
017900     COPY    WSYS022C OF "=MSGLIB".
018000
018100*--------------------------------------------------------------------*
018200* PC-PERCENTILE-REPORT-RECORD (SUMMARY-TYP "P"/"H") und
018300* BK-CSV-BUCKET-RECORD (SUMMARY-TYP "C")
018400*--------------------------------------------------------------------*
018500     COPY HDRPCT0.
018600     COPY HDRBKT0.
018700
018800*----------------------------------------------------------------*
018900* LINKAGE SECTION -- Uebergabesatz aus HSUMDRVE
019000*----------------------------------------------------------------*
019100 LINKAGE SECTION.
019200 01  LINK-REC.
019300     05  LINK-HDR.
019400         10  LINK-RC             PIC S9(04) COMP.
019500     05  LINK-DATA.
019600         10  LINK-SUMMARY-TYP    PIC X(01).
019700         10  LINK-OUTPUT-FILE    PIC X(36).
019800         10  LINK-TAG            PIC X(82).
019900         10  LINK-TAG-R REDEFINES LINK-TAG.
020000             15  LINK-TAG-LEFT   PIC X(40).
020100             15  LINK-TAG-TRENN  PIC X(02).
020200             15  LINK-TAG-RIGHT  PIC X(40).
020300         10  LINK-UNIT-RATIO     PIC S9(09).
020400         10  LINK-BUCKET-SIZE    PIC S9(15).
020500         10  LINK-PERIOD-MS      PIC S9(15).
020600         10  LINK-TOTAL-COUNT    PIC S9(15).
020700         10  LINK-MIN-VALUE      PIC S9(15).
020800         10  LINK-MAX-VALUE      PIC S9(15).
020900         10  LINK-MEAN-VALUE     PIC S9(13)V9(2).
021000         10  LINK-P50            PIC S9(15).
021100         10  LINK-P90            PIC S9(15).
021200         10  LINK-P95            PIC S9(15).
021300         10  LINK-P99            PIC S9(15).
021400         10  LINK-P999           PIC S9(15).
021500         10  LINK-P9999          PIC S9(15).
021600         10  LINK-P99999         PIC S9(15).
021650         10  FILLER              PIC X(02).
021700*
021800 PROCEDURE DIVISION USING LINK-REC.
021900******************************************************************
022000* Steuerungs-Section
022100******************************************************************
022200 A100-STEUERUNG SECTION.
022300 A100-00.
022400     IF  SHOW-VERSION
022500         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
022600         EXIT PROGRAM
022700     END-IF
022800
022900     MOVE ZERO TO LINK-RC
023000     PERFORM B000-VORLAUF
023100     IF  NOT PRG-ABBRUCH
023200         PERFORM B100-VERARBEITUNG
023300     END-IF
023400     PERFORM B090-ENDE
023500     EXIT PROGRAM
023600     .
023700 A100-99.
023800     EXIT.
023900******************************************************************
024000* Vorlauf: Ausgabe-Routing feststellen, ggf. Datei oeffnen
024100******************************************************************
024200 B000-VORLAUF SECTION.
024300 B000-00.
024400     INITIALIZE SCHALTER
024500                GEN-ERROR
024600     MOVE ZERO TO LINK-RC
024700
024800     IF  LINK-OUTPUT-FILE = "-"
024900         SET STDOUT-MODUS TO TRUE
025000     ELSE
025100         PERFORM F100-OPEN-OUTPUT
025200     END-IF
025300     .
025400 B000-99.
025500     EXIT.
025600******************************************************************
025700* Ende: Ausgabedatei schliessen, wenn geoeffnet
025800******************************************************************
025900 B090-ENDE SECTION.
026000 B090-00.
026100     IF  DATEI-OFFEN
026200         CLOSE RPT-OUTPUT
026300     END-IF
026400     .
026500 B090-99.
026600     EXIT.
026700******************************************************************
026800* Verarbeitung: je nach SUMMARY-TYP den passenden Report schreiben
026900******************************************************************
027000 B100-VERARBEITUNG SECTION.
027100 B100-00.
027200     PERFORM C100-SET-RATIO
027300     EVALUATE LINK-SUMMARY-TYP
027400         WHEN "C"
027500             PERFORM C300-CSV-REPORT
027600         WHEN OTHER
028500**                  ---> "P" Perzentile, "H" HGRM-Ersatz
028600             PERFORM C200-PERCENTILE-REPORT
028700     END-EVALUATE
028800     .
028900 B100-99.
029000     EXIT.
029100******************************************************************
029200* outputValueUnitRatio feststellen (0 oder 1 = keine Skalierung)
029300******************************************************************
029400 C100-SET-RATIO SECTION.
029500 C100-00.
029600     IF  LINK-UNIT-RATIO < 1
029700         MOVE 1 TO W-RATIO
029800     ELSE
029900         MOVE LINK-UNIT-RATIO TO W-RATIO
030000     END-IF
030100     .
030200 C100-99.
030300     EXIT.
030400******************************************************************
030500* Perzentil-Report (SUMMARY-TYP "P" / Ersatz fuer "H")
030600******************************************************************
030700 C200-PERCENTILE-REPORT SECTION.
030800 C200-00.
030900     MOVE SPACES TO PC-TAG-PREFIX
030920     IF  LINK-TAG NOT = SPACES
030940         STRING LINK-TAG DELIMITED BY SPACE
030960                "."      DELIMITED BY SIZE
030980             INTO PC-TAG-PREFIX
030990     END-IF
031000     MOVE LINK-TOTAL-COUNT    TO PC-TOTAL-COUNT
031100     MOVE LINK-PERIOD-MS      TO PC-PERIOD-MS
031200     DIVIDE LINK-MIN-VALUE   BY W-RATIO GIVING PC-MIN
031300     DIVIDE LINK-MAX-VALUE   BY W-RATIO GIVING PC-MAX
031400     DIVIDE LINK-P50         BY W-RATIO GIVING PC-P50
031500     DIVIDE LINK-P90         BY W-RATIO GIVING PC-P90
031600     DIVIDE LINK-P99         BY W-RATIO GIVING PC-P99
031700     DIVIDE LINK-P999        BY W-RATIO GIVING PC-P999
031800     DIVIDE LINK-P9999       BY W-RATIO GIVING PC-P9999
031900     DIVIDE LINK-P99999      BY W-RATIO GIVING PC-P99999
032000     COMPUTE PC-MEAN ROUNDED = LINK-MEAN-VALUE / W-RATIO
032100
032200     IF  LINK-PERIOD-MS = ZERO
032300         MOVE ZERO TO PC-THROUGHPUT
032400     ELSE
032500         COMPUTE PC-THROUGHPUT ROUNDED =
032600                 LINK-TOTAL-COUNT * 1000 / LINK-PERIOD-MS
032700     END-IF
032800
032900     PERFORM C210-EMIT-PERCENTILE-LINES
033000     .
033100 C200-99.
033200     EXIT.
033300******************************************************************
033400* Perzentil-Report: eine "label=value"-Zeile je Kennzahl
033500******************************************************************
033600 C210-EMIT-PERCENTILE-LINES SECTION.
033700 C210-00.
033800     MOVE PC-TOTAL-COUNT TO D-VAL15
033820     STRING  PC-TAG-PREFIX  DELIMITED BY SPACE
033840             "TotalCount=" DELIMITED BY SIZE
033860             D-VAL15 DELIMITED BY SIZE
033880         INTO PC-PRINT-LINE
033900     PERFORM D200-EMIT-LINE
033920
033940     MOVE PC-PERIOD-MS TO D-VAL15
033960     STRING  PC-TAG-PREFIX  DELIMITED BY SPACE
033980             "Period(ms)=" DELIMITED BY SIZE
034000             D-VAL15 DELIMITED BY SIZE
034020         INTO PC-PRINT-LINE
034040     PERFORM D200-EMIT-LINE
034060
034080     MOVE PC-THROUGHPUT TO D-VAL2
034100     STRING  PC-TAG-PREFIX  DELIMITED BY SPACE
034120             "Throughput(ops/sec)=" DELIMITED BY SIZE
034140             D-VAL2 DELIMITED BY SIZE
034160         INTO PC-PRINT-LINE
034180     PERFORM D200-EMIT-LINE
034200
034220     MOVE PC-MIN TO D-VAL15
034240     STRING  PC-TAG-PREFIX  DELIMITED BY SPACE
034260             "Min=" DELIMITED BY SIZE
034280             D-VAL15 DELIMITED BY SIZE
034300         INTO PC-PRINT-LINE
034320     PERFORM D200-EMIT-LINE
034340
034360     MOVE PC-MEAN TO D-VAL2
034380     STRING  PC-TAG-PREFIX  DELIMITED BY SPACE
034400             "Mean=" DELIMITED BY SIZE
034420             D-VAL2 DELIMITED BY SIZE
034440         INTO PC-PRINT-LINE
034460     PERFORM D200-EMIT-LINE
034480
034500     MOVE PC-P50 TO D-VAL15
034520     STRING  PC-TAG-PREFIX  DELIMITED BY SPACE
034540             "50.000ptile=" DELIMITED BY SIZE
034560             D-VAL15 DELIMITED BY SIZE
034580         INTO PC-PRINT-LINE
034600     PERFORM D200-EMIT-LINE
034620
034640     MOVE PC-P90 TO D-VAL15
034660     STRING  PC-TAG-PREFIX  DELIMITED BY SPACE
034680             "90.000ptile=" DELIMITED BY SIZE
034700             D-VAL15 DELIMITED BY SIZE
034720         INTO PC-PRINT-LINE
034740     PERFORM D200-EMIT-LINE
034760
034780     MOVE PC-P99 TO D-VAL15
034800     STRING  PC-TAG-PREFIX  DELIMITED BY SPACE
034820             "99.000ptile=" DELIMITED BY SIZE
034840             D-VAL15 DELIMITED BY SIZE
034860         INTO PC-PRINT-LINE
034880     PERFORM D200-EMIT-LINE
034900
034920     MOVE PC-P999 TO D-VAL15
034940     STRING  PC-TAG-PREFIX  DELIMITED BY SPACE
034960             "99.900ptile=" DELIMITED BY SIZE
034980             D-VAL15 DELIMITED BY SIZE
035000         INTO PC-PRINT-LINE
035020     PERFORM D200-EMIT-LINE
035040
035060     MOVE PC-P9999 TO D-VAL15
035080     STRING  PC-TAG-PREFIX  DELIMITED BY SPACE
035100             "99.990ptile=" DELIMITED BY SIZE
035120             D-VAL15 DELIMITED BY SIZE
035140         INTO PC-PRINT-LINE
035160     PERFORM D200-EMIT-LINE
035180
035200     MOVE PC-P99999 TO D-VAL15
035220     STRING  PC-TAG-PREFIX  DELIMITED BY SPACE
035240             "99.999ptile=" DELIMITED BY SIZE
035260             D-VAL15 DELIMITED BY SIZE
035280         INTO PC-PRINT-LINE
035300     PERFORM D200-EMIT-LINE
035320
035340     MOVE PC-MAX TO D-VAL15
035360     STRING  PC-TAG-PREFIX  DELIMITED BY SPACE
035380             "Max=" DELIMITED BY SIZE
035400             D-VAL15 DELIMITED BY SIZE
035420         INTO PC-PRINT-LINE
035440     PERFORM D200-EMIT-LINE
035460     .
041000 C210-99.
041100     EXIT.
041200******************************************************************
041300* CSV-Bucket-Report (SUMMARY-TYP "C")
041400******************************************************************
041500 C300-CSV-REPORT SECTION.
041600 C300-00.
041700     MOVE K-CSV-HEADER TO BK-PRINT-LINE
041800     PERFORM D210-EMIT-LINE
041900
042000     PERFORM C310-COMPUTE-BUCKET-PARMS
042100     PERFORM C320-EMIT-ONE-BUCKET
042200         VARYING W-CUR-BUCKET FROM W-BUCKET-START-0
042300             BY W-BUCKET-SIZE-EFF
042400             UNTIL W-CUR-BUCKET > LINK-MAX-VALUE
042500     .
042600 C300-99.
042700     EXIT.
042800******************************************************************
042900* Bucketbreite, ersten Bucket und Zaehlung je Bucket ermitteln --
043000* die Gesamtzahl je Tag wird mangels Werte-Histogramm in
043100* INTERVAL-RECORD gleichmaessig auf die Buckets verteilt
043200* (dokumentierte Annaeherung)
043300******************************************************************
043400 C310-COMPUTE-BUCKET-PARMS SECTION.
043500 C310-00.
043600     IF  LINK-BUCKET-SIZE < 1
043700         MOVE 1 TO W-BUCKET-SIZE-EFF
043800     ELSE
043900         MOVE LINK-BUCKET-SIZE TO W-BUCKET-SIZE-EFF
044000     END-IF
044100
044200     DIVIDE LINK-MIN-VALUE BY W-BUCKET-SIZE-EFF
044300         GIVING W-BUCKET-FLOOR-N
044400     COMPUTE W-BUCKET-START-0 = W-BUCKET-FLOOR-N * W-BUCKET-SIZE-EFF
044500
044600     COMPUTE C9-NUM-BUCKETS ROUNDED =
044700             (LINK-MAX-VALUE - W-BUCKET-START-0) / W-BUCKET-SIZE-EFF
044800     ADD 1 TO C9-NUM-BUCKETS
044900     IF  C9-NUM-BUCKETS < 1
045000         MOVE 1 TO C9-NUM-BUCKETS
045100     END-IF
045200
045300     DIVIDE LINK-TOTAL-COUNT BY C9-NUM-BUCKETS
045400         GIVING W-COUNT-PER-BUCKET
045500     .
045600 C310-99.
045700     EXIT.
045800
045900 C320-EMIT-ONE-BUCKET SECTION.
046000 C320-00.
046100     DIVIDE W-CUR-BUCKET BY W-RATIO GIVING BK-BUCKET-START
046200     MOVE W-COUNT-PER-BUCKET TO BK-COUNT
046300
046400     MOVE BK-BUCKET-START TO D-VAL15
046500     MOVE BK-COUNT        TO D-VAL15B
046600     STRING D-VAL15 DELIMITED BY SIZE
046700            ", "    DELIMITED BY SIZE
046800            D-VAL15B DELIMITED BY SIZE
046900         INTO BK-PRINT-LINE
047000     PERFORM D210-EMIT-LINE
047100     .
047200 C320-99.
047300     EXIT.
047400******************************************************************
047500* Ausgabedatei dynamisch zuweisen und oeffnen
047600******************************************************************
047700 F100-OPEN-OUTPUT SECTION.
047800 F100-00.
047900     PERFORM F110-BUILD-FILENAME
048000     MOVE ZERO TO ASS-FSTATUS
048100
048200     ENTER "COBOLASSIGN" USING  RPT-OUTPUT
048300                                ASS-FNAME
048400                         GIVING ASS-FSTATUS
048500
048600     IF  ASS-FSTATUS NOT = ZERO
048700         DISPLAY K-MODUL ": Fehler bei COBOLASSIGN "
048800                 ASS-FNAME " " ASS-FSTATUS
048900         SET PRG-ABBRUCH TO TRUE
049000     ELSE
049100         OPEN OUTPUT RPT-OUTPUT
049200         IF  FILE-NOK
049300             DISPLAY K-MODUL ": Ausgabedatei nicht anlegbar "
049400                     ASS-FNAME " FILE-STATUS=" FILE-STATUS
049500             SET PRG-ABBRUCH TO TRUE
049600         ELSE
049700             SET DATEI-OFFEN TO TRUE
049800         END-IF
049900     END-IF
050000     .
050100 F100-99.
050200     EXIT.
050300******************************************************************
050400* Dateiname "<Ausgabename>[.<Tag>].hgrm" zusammensetzen
050500******************************************************************
050600 F110-BUILD-FILENAME SECTION.
050700 F110-00.
050800     MOVE SPACES TO ASS-FNAME
050900     IF  LINK-TAG = SPACES
051000         STRING LINK-OUTPUT-FILE DELIMITED BY SPACE
051100                K-DATEI-ENDUNG   DELIMITED BY SIZE
051200             INTO ASS-FNAME
051300     ELSE
051400         STRING LINK-OUTPUT-FILE DELIMITED BY SPACE
051500                "."              DELIMITED BY SIZE
051600                LINK-TAG         DELIMITED BY SPACE
051700                K-DATEI-ENDUNG   DELIMITED BY SIZE
051800             INTO ASS-FNAME
051900     END-IF
052000     .
052100 F110-99.
052200     EXIT.
052300******************************************************************
052400* Zeile anzeigen oder in die Ausgabedatei schreiben
052500******************************************************************
052600 D200-EMIT-LINE SECTION.
052700 D200-00.
052800     IF  STDOUT-MODUS
052900         DISPLAY PC-PRINT-LINE
053000     ELSE
053100         WRITE RPT-OUT-LINE FROM PC-PRINT-LINE
053200     END-IF
053300     .
053400 D200-99.
053500     EXIT.
053600
053700 D210-EMIT-LINE SECTION.
053800 D210-00.
053900     IF  STDOUT-MODUS
054000         DISPLAY BK-PRINT-LINE
054100     ELSE
054200         WRITE RPT-OUT-LINE FROM BK-PRINT-LINE
054300     END-IF
054400     .
054500 D210-99.
054600     EXIT.
054700******************************************************************
054800* TIMESTAMP erstellen
054900******************************************************************
055000 U200-TIMESTAMP SECTION.
055100 U200-00.
055200     ENTER TAL "TIME" USING TAL-TIME
055300     MOVE CORR TAL-TIME TO TAL-TIME-D
055400     .
055500 U200-99.
055600     EXIT.
055700******************************************************************
055800* Programm-Fehlerbehandlung
055900******************************************************************
056000 Z002-PROGERR SECTION.
056100 Z002-00.
056200     MOVE 1 TO ERR-STAT OF GEN-ERROR
056300     MOVE ZERO      TO MDNR OF GEN-ERROR
056400     MOVE ZERO      TO TSNR OF GEN-ERROR
056500     MOVE K-MODUL TO MODUL-NAME OF GEN-ERROR
056600     MOVE "PE"    TO ERROR-KZ   OF GEN-ERROR
056700     PERFORM Z999-ERRLOG
056800     .
056900 Z002-99.
057000     EXIT.
057100******************************************************************
057200* Fehler in Tabelle ERRLOG schreiben
057300******************************************************************
057400 Z999-ERRLOG SECTION.
057500 Z999-00.
057600     CALL "WSYS022" USING GEN-ERROR
057700     INITIALIZE GEN-ERROR
057800     .
057900 Z999-99.
058000      EXIT.
058100******************************************************************
058200* ENDE Source-Programm
058300******************************************************************
