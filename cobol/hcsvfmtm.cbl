000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100*
001200 IDENTIFICATION DIVISION.
001300*
001400 PROGRAM-ID. HCSVFMTM.
001500 AUTHOR.      K. LANGE.
001600 INSTALLATION. WSOFT-ENTWICKLUNG.
001700 DATE-WRITTEN. 2021-06-14.
001800 DATE-COMPILED.
001900 SECURITY.    NICHT VERTRAULICH.
002000*
002100*****************************************************************
002200* Letzte Aenderung :: 2026-08-10
002300* Letzte Version   :: C.00.04
002400* Kurzbeschreibung :: Formatierung einer CSV-Exportzeile aus
002500*                     einem Intervallsatz (HdrToCsv-Report)
002600* Auftrag          :: HDRBATCH-2
002700*
002800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*C.00.00|2021-06-14| kl  | Neuerstellung (abgeloest SSFEIN0M,    *
003400*       |          |     | diente bisher nur der Environment-/   *
003500*       |          |     | Fileinfo-Abfrage)                     *
003600*C.00.01|1999-02-19| kl  | Jahr-2000: 4-stellige Jahreszahl bei  *
003700*       |          |     | TAL-JHJJ sichergestellt               *
003800*C.00.02|2022-05-11| rz  | Durchsatz (THROUGHPUT) rundet jetzt   *
003900*       |          |     | ab statt auf (Ticket HDRBATCH-9)      *
003950*C.00.03|2026-08-10| rz  | THROUGHPUT faelschlich als Rate ueber *
003960*       |          |     | die Intervalldauer berechnet - laut   *
003970*       |          |     | Vorgabe 1:1 TOTAL-COUNT, C200 jetzt   *
003980*       |          |     | reine Durchreiche ohne Rechnung       *
003990*       |          |     | (Ticket HDRBATCH-26)                  *
003992*C.00.04|2026-08-10| rz  | Versionsanzeige zeigte fest verdrahtetes*
003994*       |          |     | Datum statt Kompilierdatum - auf        *
003996*       |          |     | FUNCTION WHEN-COMPILED umgestellt, wie  *
003998*       |          |     | im Rest des Bestands ueblich (Ticket    *
003999*       |          |     | HDRBATCH-29)                           *
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400* Wird pro Intervallsatz vom Treiber HCSVDRVE per
004500* CALL "HCSVFMTM" USING LINK-REC aufgerufen. Baut aus den
004600* Feldern eines Intervallsatzes (COPY HDRIVL0) eine Zeile des
004700* CSV-OUTPUT-RECORD (COPY HDRCSV0) und editiert sie in
004800* LINK-CSV-LINE. Abschneiden (nicht Runden!) gilt fuer
004900* REL-TIMESTAMP und AVG - siehe C300-EDIT-LINE. THROUGHPUT ist
004950* reine Durchreiche von TOTAL-COUNT, keine Berechnung.
005000*
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     SWITCH-15 IS ANZEIGE-VERSION
006600         ON STATUS IS SHOW-VERSION
006700     CLASS ALPHNUM IS "0123456789"
006800                      "abcdefghijklmnopqrstuvwxyz"
006900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007000                      " .,;-_!$%/=*+".
007100*
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700*
007800 WORKING-STORAGE SECTION.
007900*--------------------------------------------------------------------*
008000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008100*--------------------------------------------------------------------*
008200 01          COMP-FELDER.
008500     05      C18-WORK            PIC S9(18) COMP.
008520     05      C4-X.
008530      10                         PIC X VALUE LOW-VALUE.
008540      10     C4-X2               PIC X.
008545     05      C4-NUM REDEFINES C4-X
008547                                 PIC S9(04) COMP.
008550     05      FILLER              PIC X(02).
008600*--------------------------------------------------------------------*
008700* Display-Felder: Praefix D
008800*--------------------------------------------------------------------*
008900 01          DISPLAY-FELDER.
009000     05      D-SEC11             PIC  9(11).
009100     05      D-MILLI3            PIC  9(03).
009200     05      D-NUM15             PIC  9(15).
009250     05      FILLER              PIC X(02).
009300*--------------------------------------------------------------------*
009400* Felder mit konstantem Inhalt: Praefix K
009500*--------------------------------------------------------------------*
009600 01          KONSTANTE-FELDER.
009700     05      K-MODUL             PIC X(08)     VALUE "HCSVFMTM".
009800     05      K-KOMMA             PIC X(01)     VALUE ",".
009850     05      FILLER              PIC X(02).
009900*----------------------------------------------------------------*
010000* Conditional-Felder
010100*----------------------------------------------------------------*
010200 01          SCHALTER.
010300     05      PRG-STATUS          PIC 9.
010400          88 PRG-OK                          VALUE ZERO.
010500          88 PRG-ABBRUCH                     VALUE 2.
010550     05      FILLER              PIC X(02).
010600*--------------------------------------------------------------------*
010700* weitere Arbeitsfelder: Praefix W
010800*--------------------------------------------------------------------*
010900 01          WORK-FELDER.
011000     05      W-REL-TS-MS         PIC S9(15)   VALUE ZERO.
011100     05      W-REL-TS-SEC        PIC S9(12)   VALUE ZERO.
011200     05      W-ABS-TS-SEC        PIC S9(11)   VALUE ZERO.
011300     05      W-ABS-TS-MILLI      PIC  9(03)   VALUE ZERO.
011500     05      W-AVG-TRUNC         PIC S9(15)   VALUE ZERO.
011600     05      W-FILL-POS          PIC S9(04) COMP VALUE 1.
011650     05      FILLER              PIC X(02).
011700*
011800     COPY HDRCSV0.
011900*
012000 LINKAGE SECTION.
012100*-->    Uebergabe aus dem rufenden Treiberprogramm HCSVDRVE
012200 01     LINK-REC.
012300    05  LINK-HDR.
012400     10 LINK-RC                  PIC S9(04) COMP.
012500*       0 = OK, 9999 = Abbruch
012600    05  LINK-DATA.
012700     10 LINK-BASE-TS-MS          PIC S9(15).
012800*       Startzeit der Logdatei in ms (fuer REL-TIMESTAMP)
012900     10 LINK-IV-TAG              PIC X(40).
012920     10 LINK-IV-TAG-R REDEFINES LINK-IV-TAG.
012940        15 LINK-IV-TAG-VOR8      PIC X(08).
012960        15 LINK-IV-TAG-REST      PIC X(32).
013000     10 LINK-IV-START-TS-MS      PIC S9(15).
013100     10 LINK-IV-END-TS-MS        PIC S9(15).
013200     10 LINK-IV-TOTAL-COUNT      PIC S9(15).
013300     10 LINK-IV-MIN-VALUE        PIC S9(15).
013400     10 LINK-IV-MAX-VALUE        PIC S9(15).
013500     10 LINK-IV-MEAN-VALUE       PIC S9(13)V9(2).
013600     10 LINK-IV-P50              PIC S9(15).
013700     10 LINK-IV-P90              PIC S9(15).
013800     10 LINK-IV-P95              PIC S9(15).
013900     10 LINK-IV-P99              PIC S9(15).
014000     10 LINK-IV-P999             PIC S9(15).
014100     10 LINK-IV-P9999            PIC S9(15).
014200     10 LINK-CSV-LINE            PIC X(160).
014220    10 LINK-CSV-LINE-R REDEFINES LINK-CSV-LINE.
014230        15 LINK-CL-TAG-FELD      PIC X(82).
014240        15 LINK-CL-REST          PIC X(78).
014250    10 FILLER                   PIC X(02).
014300*
014400 PROCEDURE DIVISION USING LINK-REC.
014500******************************************************************
014600* Steuerungs-Section
014700******************************************************************
014800 A100-STEUERUNG SECTION.
014900 A100-00.
015000     IF  SHOW-VERSION
015100         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
015200         STOP RUN
015300     END-IF
015400*
015500     PERFORM B000-VORLAUF
015600     PERFORM B100-VERARBEITUNG
015700     PERFORM B090-ENDE
015800     EXIT PROGRAM
015900     .
016000 A100-99.
016100     EXIT.
016200******************************************************************
016300* Vorlauf
016400******************************************************************
016500 B000-VORLAUF SECTION.
016600 B000-00.
016700     INITIALIZE SCHALTER
016800     MOVE SPACES TO LINK-CSV-LINE
016900     MOVE ZERO TO LINK-RC
017000     .
017100 B000-99.
017200     EXIT.
017300******************************************************************
017400* Ende
017500******************************************************************
017600 B090-ENDE SECTION.
017700 B090-00.
017800     IF  PRG-ABBRUCH
017900         MOVE 9999 TO LINK-RC
018000     END-IF
018100     .
018200 B090-99.
018300     EXIT.
018400******************************************************************
018500* Verarbeitung: Werte umrechnen, Zeile editieren
018600******************************************************************
018700 B100-VERARBEITUNG SECTION.
018800 B100-00.
018900     PERFORM C100-CALC-TIMESTAMPS
019000     PERFORM C200-CALC-THROUGHPUT
019100     PERFORM C210-TRUNC-AVG
019200     PERFORM C300-EDIT-LINE
019300     .
019400 B100-99.
019500     EXIT.
019600******************************************************************
019700* ABS-TIMESTAMP (Sekunden.Millisekunden) und REL-TIMESTAMP
019800* (abgeschnittene Sekunden seit Logstart) berechnen
019900******************************************************************
020000 C100-CALC-TIMESTAMPS SECTION.
020100 C100-00.
020200     COMPUTE W-ABS-TS-SEC   = LINK-IV-START-TS-MS / 1000
020300     COMPUTE W-ABS-TS-MILLI =
020400             LINK-IV-START-TS-MS - (W-ABS-TS-SEC * 1000)
020500     MOVE W-ABS-TS-SEC       TO CS-ABS-TIMESTAMP-WHOLE
020600     MOVE W-ABS-TS-MILLI     TO CS-ABS-TIMESTAMP-MILLI
020700*
020800     COMPUTE W-REL-TS-MS = LINK-IV-START-TS-MS - LINK-BASE-TS-MS
020900     COMPUTE W-REL-TS-SEC = W-REL-TS-MS / 1000
021000     MOVE W-REL-TS-SEC       TO CS-REL-TIMESTAMP
021100     .
021200 C100-99.
021300     EXIT.
021400******************************************************************
021500* THROUGHPUT = TOTAL-COUNT des Intervalls, unveraendert (keine
021600* Rate-Berechnung) - Ticket HDRBATCH-26
021700******************************************************************
021800 C200-CALC-THROUGHPUT SECTION.
021900 C200-00.
023300     MOVE LINK-IV-TOTAL-COUNT TO CS-THROUGHPUT
023400     .
023500 C200-99.
023600     EXIT.
023700******************************************************************
023800* AVG = Mittelwert abgeschnitten auf ganze Zahl (Ticket HDRBATCH-9)
023900******************************************************************
024000 C210-TRUNC-AVG SECTION.
024100 C210-00.
024200     MOVE LINK-IV-MEAN-VALUE TO W-AVG-TRUNC
024300     MOVE W-AVG-TRUNC        TO CS-AVG
024400     .
024500 C210-99.
024600     EXIT.
024700******************************************************************
024800* restliche Felder des CSV-OUTPUT-RECORD uebertragen und die
024900* Komma-separierte Ausgabezeile aufbauen
025000******************************************************************
025100 C300-EDIT-LINE SECTION.
025200 C300-00.
025300     MOVE LINK-IV-MIN-VALUE   TO CS-MIN
025400     MOVE LINK-IV-P50         TO CS-P50
025500     MOVE LINK-IV-P90         TO CS-P90
025600     MOVE LINK-IV-P95         TO CS-P95
025700     MOVE LINK-IV-P99         TO CS-P99
025800     MOVE LINK-IV-P999        TO CS-P999
025900     MOVE LINK-IV-P9999       TO CS-P9999
026000     MOVE LINK-IV-MAX-VALUE   TO CS-MAX
026100*
026200     MOVE SPACES TO CS-PRINT-LINE
026300     MOVE CS-ABS-TIMESTAMP-WHOLE TO D-SEC11
026400     MOVE CS-ABS-TIMESTAMP-MILLI TO D-MILLI3
026500     STRING D-SEC11 "." D-MILLI3 DELIMITED BY SIZE
026600         INTO CS-PRINT-LINE
026700         WITH POINTER W-FILL-POS
026750     END-STRING
026800     STRING K-KOMMA CS-REL-TIMESTAMP
026900            K-KOMMA CS-THROUGHPUT
027000            K-KOMMA CS-MIN
027100            K-KOMMA CS-AVG
027200            K-KOMMA CS-P50
027300            K-KOMMA CS-P90
027400            K-KOMMA CS-P95
027500            K-KOMMA CS-P99
027600            K-KOMMA CS-P999
027700            K-KOMMA CS-P9999
027800            K-KOMMA CS-MAX
027900               DELIMITED BY SIZE
028000         INTO CS-PRINT-LINE
028100         WITH POINTER W-FILL-POS
028200     END-STRING
028300*
028400     MOVE CS-PRINT-LINE TO LINK-CSV-LINE
028500     .
028600 C300-99.
028700     EXIT.
028800******************************************************************
028900* ENDE Source-Programm
029000******************************************************************
