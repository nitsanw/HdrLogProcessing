000100******************************************************************
000200* HDRPCT0  -- PERCENTILE-REPORT-RECORD Record-Layout
000300*
000400* Letzte Aenderung :: 2021-07-20
000500* Letzte Version   :: C.00.00
000600* Kurzbeschreibung :: ein Block des PERCENTILES-Summary-Reports
000700*                     (SummarizeHistogramLogs), ein Block je Tag
000800* Auftrag          :: HDRBATCH-3
000900*
001000*----------------------------------------------------------------*
001100* Vers. | Datum    | von | Kommentar                             *
001200*-------|----------|-----|---------------------------------------*
001300*C.00.00|2021-07-20| rz  | Neuerstellung                         *
001400*C.00.01|2023-02-02| kl  | THROUGHPUT auf 2 Dez.-Stellen (Ticket *
001500*       |          |     | HDRBATCH-11)                          *
001600*----------------------------------------------------------------*
002200******************************************************************
002300 01  PC-PERCENTILE-REPORT-RECORD.
002400     05  PC-TAG-PREFIX               PIC X(41).
002500     05  PC-TOTAL-COUNT              PIC 9(15).
002600     05  PC-PERIOD-MS                PIC 9(15).
002700     05  PC-THROUGHPUT               PIC 9(09)V9(2).
002800     05  PC-THROUGHPUT-R REDEFINES PC-THROUGHPUT.
002900         10  PC-THROUGHPUT-WHOLE     PIC 9(09).
003000         10  PC-THROUGHPUT-FRACTION  PIC 9(02).
003100     05  PC-MIN                      PIC 9(15).
003200     05  PC-MEAN                     PIC 9(13)V9(2).
003300     05  PC-P50                      PIC 9(15).
003400     05  PC-P90                      PIC 9(15).
003500     05  PC-P99                      PIC 9(15).
003600     05  PC-P999                     PIC 9(15).
003700     05  PC-P9999                    PIC 9(15).
003800     05  PC-P99999                   PIC 9(15).
003900     05  PC-MAX                      PIC 9(15).
004000     05  FILLER                      PIC X(10).
004100*
004200******************************************************************
004300* PC-PRINT-LINE -- "label=value"-Zeile fuer den Report
004400******************************************************************
004500 01  PC-PRINT-LINE                   PIC X(132).
