000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =WSYS022
000700*
000800* HDR-Batch-Module
000900?SEARCH  =HRDSCN0M
001000?SEARCH  =HTAGKEYM
001100?SEARCH  =HMRGRULE
001200?SEARCH  =HSUMRPTM
001300*
001400?NOLMAP, SYMBOLS, INSPECT
001500?SAVE ALL
001600?SAVEABEND
001700?LINES 66
001800?CHECK 3
001900
002000 IDENTIFICATION DIVISION.
002100
002200 PROGRAM-ID.    HSUMDRVE.
002300 AUTHOR.        K. LANGE.
002400 INSTALLATION.  WSOFT-ENTWICKLUNG.
002500 DATE-WRITTEN.  2021-08-23.
002600 DATE-COMPILED.
002700 SECURITY.      UNCLASSIFIED.
002800
002900******************************************************************
003000* Letzte Aenderung :: 2026-08-10
003100* Letzte Version   :: C.00.04
003200* Kurzbeschreibung :: Batchlauf SummarizeHistogramLogs -- liest
003300*                     eine Liste von HDR-Intervall-Logs, bildet je
003400*                     effektivem Tag eine ueber alle Logs laufende
003500*                     Summe (UnionHistograms-Mischregel) und gibt
003600*                     am Laufende je Tag einen Summary-Report aus
003700*                     (HSUMRPTM).
003800*                     Abgeloest: PHDDRV1O (Testdriver fuer das alte
003900*                     Prozesshandler-Modul SSFPHD1M, SSFRFDEF-
004000*                     Cursor wird hier durch die Eingabedateiliste
004100*                     aus dem StartUp-Text ersetzt).
004200* Auftrag          :: HDRBATCH-10
004300*
004400*----------------------------------------------------------------*
004500* Vers. | Datum    | von | Kommentar                             *
004600*-------|----------|-----|---------------------------------------*
004700*C.00.00|2021-08-23| kl  | Neuerstellung                         *
004800*C.00.01|1999-01-08| lor | Jahrtausendwechsel geprueft, keine     *
004900*                        | Aenderung noetig                      *
005000*C.00.02|2023-04-18| rz  | -ignoreTimeStamps ergaenzt (Ticket     *
005100*                        | HDRBATCH-17)                          *
005200*C.00.03|2024-03-11| kl  | Eingabe-Obergrenze von 6 auf 10 Logs   *
005300*                        | angehoben (Ticket HDRBATCH-24)        *
005320*C.00.04|2026-08-10| rz  | MRG-LINK-REC/TT-ENTRY (HDRIVL0) ohne    *
005340*                        | SIG-DIGITS-Feld angelegt - HMRGRULE     *
005350*                        | griff dadurch bei jedem Mischen ueber    *
005355*                        | das Satzende hinaus in Nachbarspeicher   *
005360*                        | (Ticket HDRBATCH-28). Beide Felder       *
005365*                        | ergaenzt und in C140-MERGE-RECORD-INTO-  *
005370*                        | TAG verdrahtet                           *
005380*----------------------------------------------------------------*
005500*
005600* Programmbeschreibung
005700* --------------------
005800* StartUp-Text (blank-getrennt, neun Felder):
005900*     1. Name der Ausgabedatei (Basisname ohne Endung, "-" = nur
006000*        Anzeige auf dem Terminal, keine Ausgabedatei)
006100*     2. SUMMARY-TYP: "P" = Perzentil-Report, "C" = CSV-Bucket-
006200*        Verteilung, "H" = HGRM (hier: Ersatzausgabe wie "P")
006300*     3. -ignoreTag-Kennzeichen: "J" = alle Saetze auf einen
006400*        einzigen, taglosen Gesamttotal zusammenfassen
006500*     4. -ignoreTimeStamps-Kennzeichen: "J" = PERIOD aus der
006600*        Summe der einzelnen Satzlaengen bilden statt aus den
006700*        je Logdatei gemessenen Tag-Zeitfenstern
006800*     5. Werteinheits-Verhaeltnis (outputValueUnitRatio), Ganz-
006900*        zahl, 0 oder 1 = keine Skalierung
007000*     6. Bucketbreite fuer den CSV-Report (outputBucketSize)
007100*     7. Start-Zeitfenster in ms seit Epoche, 0 = kein Filter
007200*     8. End-Zeitfenster in ms seit Epoche, 0 = kein Filter
007300*     9. Eingabeliste, "+"-getrennt, max. K-MAX-INPUTS Eintraege
007400*
007500* Je Eingabedatei wird HRDSCN0M gerufen (Puffer HDRBUF0). Fuer
007600* jeden gelesenen Intervallsatz wird ueber HTAGKEYM der effektive
007700* Tag gebildet (ohne Quelltag -- nur der Satztag selbst, oder
007800* taglos bei -ignoreTag) und per HMRGRULE in die zu diesem Tag
007900* laufende Summe (Tabelle TT-TAG-TOTAL-TABLE, COPY HDRIVL0)
008000* gemischt; diese Summe ueberlebt Dateigrenzen, nur ein neuer Tag
008100* eroeffnet eine neue Summe. Je Logdatei wird zusaetzlich die
008200* groesste ueber alle Tags gemessene Zeitspanne (Ende minus
008300* Anfang der laufenden Summe) ermittelt und zur PERIOD addiert;
008400* danach werden die Start-/Endzeiten aller laufenden Summen
008500* zurueckgesetzt, damit die naechste Logdatei unabhaengig
008600* gemessen wird. Am Laufende wird fuer jeden belegten Tag einmal
008700* HSUMRPTM gerufen, das den eigentlichen Report schreibt.
008800******************************************************************
008900
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SPECIAL-NAMES.
009300     SWITCH-15 IS ANZEIGE-VERSION
009400         ON STATUS IS SHOW-VERSION
009500     CLASS ALPHNUM IS "0123456789"
009600                      "abcdefghijklmnopqrstuvwxyz"
009700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009800                      " .,;-_!$%&/=*+".
009900
010000 INPUT-OUTPUT SECTION.
010100 FILE-CONTROL.
010200
010300 DATA DIVISION.
010400 FILE SECTION.
010500
010600 WORKING-STORAGE SECTION.
010700*--------------------------------------------------------------------*
010800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010900*--------------------------------------------------------------------*
011000 01          COMP-FELDER.
011100     05      C4-PTR              PIC S9(04) COMP.
011200     05      C4-FILE-COUNT       PIC S9(04) COMP.
011300     05      C4-FOUND-IX         PIC S9(04) COMP.
011400     05      C4-FREE-IX          PIC S9(04) COMP.
011500     05      C4-X.
011600      10                         PIC X VALUE LOW-VALUE.
011700      10     C4-X2               PIC X.
011800     05      C4-NUM REDEFINES C4-X
011900                                 PIC S9(04) COMP.
012000     05      FILLER              PIC X(02).
012100
012200*--------------------------------------------------------------------*
012300* Display-Felder: Praefix D
012400*--------------------------------------------------------------------*
012500 01          DISPLAY-FELDER.
012600     05      D-NUM4              PIC -9(04).
012700     05      D-NUM9              PIC  9(09).
012800     05      FILLER              PIC X(02).
012900
013000*--------------------------------------------------------------------*
013100* Felder mit konstantem Inhalt: Praefix K
013200*--------------------------------------------------------------------*
013300 01          KONSTANTE-FELDER.
013400     05      K-MODUL             PIC X(08) VALUE "HSUMDRVE".
013500     05      K-TRENNER           PIC X(01) VALUE "+".
013600     05      K-MAX-INPUTS        PIC S9(04) COMP VALUE 10.
013700     05      K-MAX-TAGS          PIC S9(04) COMP VALUE 60.
013800     05      K-UNENDLICH         PIC S9(15)      VALUE
013900                                         999999999999999.
014000     05      FILLER              PIC X(02).
014100
014200*----------------------------------------------------------------*
014300* Conditional-Felder
014400*----------------------------------------------------------------*
014500 01          SCHALTER.
014600     05      PRG-STATUS          PIC 9.
014700          88 PRG-OK                          VALUE ZERO.
014800          88 PRG-NOK                         VALUE 1 THRU 9.
014900          88 PRG-ABBRUCH                     VALUE 2.
015000
015100     05      IGNORE-TAG-SW       PIC X(01) VALUE "N".
015200          88 IGNORE-TAG-MODUS                VALUE "J".
015300
015400     05      IGNORE-TS-SW        PIC X(01) VALUE "N".
015500          88 IGNORE-TS-MODUS                 VALUE "J".
015600
015700     05      TAG-GEFUNDEN-SW     PIC X(01) VALUE "N".
015800          88 TAG-GEFUNDEN                    VALUE "J".
015900
016000     05      SLOT-GEFUNDEN-SW    PIC X(01) VALUE "N".
016100          88 SLOT-GEFUNDEN                   VALUE "J".
016200
016300     05      SPAN-GUELTIG-SW     PIC X(01) VALUE "N".
016400          88 SPAN-GUELTIG                    VALUE "J".
016500     05      FILLER              PIC X(02).
016600
016700*--------------------------------------------------------------------*
016800* Eingabeliste aus dem StartUp-Text -- Praefix SUM-IN
016900*--------------------------------------------------------------------*
017000 01          SUM-INPUT-TAB.
017100     05      SUM-IN-SLOT OCCURS 10 TIMES INDEXED BY SUM-IX.
017200         10  SUM-IN-FILE             PIC X(36).
017300         10  FILLER                  PIC X(02).
017400
017500*--------------------------------------------------------------------*
017600* weitere Arbeitsfelder: Praefix W
017700*--------------------------------------------------------------------*
017800 01          WORK-FELDER.
017900     05      W-REST-LISTE        PIC X(200).
018000     05      W-EIN-TOKEN         PIC X(36).
018100     05      W-EFFECTIVE-TAG     PIC X(82).
018150     05      W-EFFECTIVE-TAG-R REDEFINES W-EFFECTIVE-TAG.
018160         10  W-ET-LEFT           PIC X(40).
018170         10  W-ET-TRENNER        PIC X(02).
018180         10  W-ET-RIGHT          PIC X(40).
018200     05      W-REC-START-MS      PIC S9(15).
018300     05      W-REC-END-MS        PIC S9(15).
018400     05      W-FILE-PERIOD       PIC S9(15).
018500     05      W-SPAN              PIC S9(15).
018600     05      W-INTERVAL-LEN-SUM  PIC S9(15) VALUE ZERO.
018700     05      W-GRAND-PERIOD      PIC S9(15) VALUE ZERO.
018800     05      W-FINAL-PERIOD      PIC S9(15) VALUE ZERO.
018900     05      FILLER              PIC X(02).
019000
019100*--------------------------------------------------------------------*
019200* Datum-/Uhrzeitfelder (fuer TAL-Routine)
019300*--------------------------------------------------------------------*
019400 01          TAL-TIME.
019500     05      TAL-JHJJMMTT.
019600      10     TAL-JHJJ            PIC S9(04) COMP.
019700      10     TAL-MM              PIC S9(04) COMP.
019800      10     TAL-TT              PIC S9(04) COMP.
019900     05      TAL-HHMI.
020000      10     TAL-HH              PIC S9(04) COMP.
020100      10     TAL-MI              PIC S9(04) COMP.
020200     05      TAL-SS              PIC S9(04) COMP.
020300     05      TAL-HS              PIC S9(04) COMP.
020400     05      TAL-MS              PIC S9(04) COMP.
020450     05      FILLER              PIC X(02).
020500 01          TAL-TIME-D REDEFINES TAL-TIME.
020600     05      TAL-JHJJMMTT-D.
020700        10   TAL-JHJJ-D          PIC  9(04).
020800        10   TAL-MM-D            PIC  9(04).
020900        10   TAL-TT-D            PIC  9(04).
021000     05      TAL-HHMI-D.
021100        10   TAL-HH-D            PIC  9(04).
021200        10   TAL-MI-D            PIC  9(04).
021300     05      TAL-SS-D            PIC  9(04).
021400     05      TAL-HS-D            PIC  9(04).
021500     05      TAL-MS-D            PIC  9(04).
021550     05      FILLER              PIC X(02).
021600
021700*--------------------------------------------------------------------*
021800* Parameter fuer Fehlerbehandlung
021900*--------------------------------------------------------------------*
022000     COPY    WSYS022C OF "=MSGLIB".
022100
022200*--------------------------------------------------------------------*
022300* Parameter fuer COBOL-Utility GETSTARTUPTEXT
022400*--------------------------------------------------------------------*
022500 01          STUP-PARAMETER.
022600     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
022700     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
022800     05      STUP-TEXT           PIC X(200).
022850     05      FILLER              PIC X(02).
022900
023000 01          STUP-CONTENT-DECOMPOSE.
023100     05      STUP-OUTPUT-FILE     PIC X(36)  VALUE SPACES.
023200     05      STUP-SUMMARY-TYP     PIC X(01)  VALUE "P".
023300     05      STUP-IGNORE-TAG-FLG  PIC X(01)  VALUE "N".
023400     05      STUP-IGNORE-TS-FLG   PIC X(01)  VALUE "N".
023500     05      STUP-UNIT-RATIO      PIC S9(09) VALUE ZERO.
023600     05      STUP-BUCKET-SIZE     PIC S9(15) VALUE ZERO.
023700     05      STUP-START-MS        PIC S9(15) VALUE ZERO.
023800     05      STUP-END-MS          PIC S9(15) VALUE ZERO.
023900     05      STUP-INPUT-LISTE     PIC X(200) VALUE SPACES.
023950     05      FILLER               PIC X(02).
024000
024100*--------------------------------------------------------------------*
024200* Uebergabesatz fuer HRDSCN0M (Log-Dekoder)
024300*--------------------------------------------------------------------*
024400 01          SCN-LINK-REC.
024500     05      SCN-LINK-HDR.
024600         10  SCN-LINK-INPUT-FILE      PIC X(36).
024700         10  SCN-LINK-START-FILTER-MS PIC S9(15).
024800         10  SCN-LINK-END-FILTER-MS   PIC S9(15).
024900         10  SCN-LINK-RC              PIC S9(04) COMP.
024950         10  FILLER                   PIC X(02).
025000
025100*--------------------------------------------------------------------*
025200* Uebergabesatz fuer HTAGKEYM (effektiven Tag bilden -- ohne
025300* Quelltag, nur der Satztag selbst bzw. taglos bei -ignoreTag)
025400*--------------------------------------------------------------------*
025500 01          TAG-LINK-REC.
025600     05      TAG-LINK-HDR.
025700         10  TAG-LINK-RC              PIC S9(04) COMP.
025800     05      TAG-LINK-DATA.
025900         10  TAG-LINK-SOURCE-TAG      PIC X(40).
026000         10  TAG-LINK-RECORD-TAG      PIC X(40).
026100         10  TAG-LINK-EFFECTIVE-TAG   PIC X(82).
026150         10  FILLER                   PIC X(02).
026200
026300*--------------------------------------------------------------------*
026400* Uebergabesatz fuer HMRGRULE (Merge-Regel) -- identischer Aufbau
026500* wie in HUNIDRVE
026600*--------------------------------------------------------------------*
026700 01          MRG-LINK-REC.
026800     05      MRG-LINK-HDR.
026900         10  MRG-LINK-RC              PIC S9(04) COMP.
027000     05      MRG-LINK-DATA.
027100         10  MRG-LINK-SUMME.
027200             15  MRG-LINK-SUMME-COUNT     PIC S9(15).
027300             15  MRG-LINK-SUMME-MIN       PIC S9(15).
027400             15  MRG-LINK-SUMME-MAX       PIC S9(15).
027500             15  MRG-LINK-SUMME-MEAN      PIC S9(13)V9(2).
027600             15  MRG-LINK-SUMME-START-MS  PIC S9(15).
027700             15  MRG-LINK-SUMME-END-MS    PIC S9(15).
027800             15  MRG-LINK-SUMME-P50       PIC S9(15).
027900             15  MRG-LINK-SUMME-P90       PIC S9(15).
028000             15  MRG-LINK-SUMME-P95       PIC S9(15).
028100             15  MRG-LINK-SUMME-P99       PIC S9(15).
028200             15  MRG-LINK-SUMME-P999      PIC S9(15).
028300             15  MRG-LINK-SUMME-P9999     PIC S9(15).
028400             15  MRG-LINK-SUMME-P99999    PIC S9(15).
028450             15  MRG-LINK-SUMME-SIG-DIGITS PIC S9(1).
028500         10  MRG-LINK-NEU.
028600             15  MRG-LINK-NEU-COUNT       PIC S9(15).
028700             15  MRG-LINK-NEU-MIN         PIC S9(15).
028800             15  MRG-LINK-NEU-MAX         PIC S9(15).
028900             15  MRG-LINK-NEU-MEAN        PIC S9(13)V9(2).
029000             15  MRG-LINK-NEU-START-MS    PIC S9(15).
029100             15  MRG-LINK-NEU-END-MS      PIC S9(15).
029200             15  MRG-LINK-NEU-P50         PIC S9(15).
029300             15  MRG-LINK-NEU-P90         PIC S9(15).
029400             15  MRG-LINK-NEU-P95         PIC S9(15).
029500             15  MRG-LINK-NEU-P99         PIC S9(15).
029600             15  MRG-LINK-NEU-P999        PIC S9(15).
029700             15  MRG-LINK-NEU-P9999       PIC S9(15).
029800             15  MRG-LINK-NEU-P99999      PIC S9(15).
029820             15  MRG-LINK-NEU-SIG-DIGITS  PIC S9(1).
029850             15  FILLER                   PIC X(02).
029900
030000*--------------------------------------------------------------------*
030100* Uebergabesatz fuer HSUMRPTM (Reportausgabe, einmal je belegtem
030200* Tag am Laufende gerufen)
030300*--------------------------------------------------------------------*
030400 01          RPT-LINK-REC.
030500     05      RPT-LINK-HDR.
030600         10  RPT-LINK-RC              PIC S9(04) COMP.
030700     05      RPT-LINK-DATA.
030800         10  RPT-LINK-SUMMARY-TYP     PIC X(01).
030900         10  RPT-LINK-OUTPUT-FILE     PIC X(36).
031000         10  RPT-LINK-TAG             PIC X(82).
031100         10  RPT-LINK-UNIT-RATIO      PIC S9(09).
031200         10  RPT-LINK-BUCKET-SIZE     PIC S9(15).
031300         10  RPT-LINK-PERIOD-MS       PIC S9(15).
031400         10  RPT-LINK-TOTAL-COUNT     PIC S9(15).
031500         10  RPT-LINK-MIN-VALUE       PIC S9(15).
031600         10  RPT-LINK-MAX-VALUE       PIC S9(15).
031700         10  RPT-LINK-MEAN-VALUE      PIC S9(13)V9(2).
031800         10  RPT-LINK-P50             PIC S9(15).
031900         10  RPT-LINK-P90             PIC S9(15).
032000         10  RPT-LINK-P95             PIC S9(15).
032100         10  RPT-LINK-P99             PIC S9(15).
032200         10  RPT-LINK-P999            PIC S9(15).
032300         10  RPT-LINK-P9999           PIC S9(15).
032400         10  RPT-LINK-P99999          PIC S9(15).
032450         10  FILLER                   PIC X(02).
032500
032600*--------------------------------------------------------------------*
032700* TT-TAG-TOTAL-TABLE (je-Tag laufende Summe) + IV-INTERVAL-RECORD
032800*--------------------------------------------------------------------*
032900     COPY HDRIVL0.
033000
033100*--------------------------------------------------------------------*
033200* EXTERNAL-Puffer dekodierte Intervallsaetze (von HRDSCN0M)
033300*--------------------------------------------------------------------*
033400     COPY HDRBUF0.
033500
033600 PROCEDURE DIVISION.
033700******************************************************************
033800* Steuerungs-Section
033900******************************************************************
034000 A100-STEUERUNG SECTION.
034100 A100-00.
034200     IF  SHOW-VERSION
034300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
034400         STOP RUN
034500     END-IF
034600
034700     PERFORM B000-VORLAUF
034800     IF  NOT PRG-ABBRUCH
034900         PERFORM B100-VERARBEITUNG
035000     END-IF
035100     PERFORM B090-ENDE
035200     STOP RUN
035300     .
035400 A100-99.
035500     EXIT.
035600******************************************************************
035700* Vorlauf
035800******************************************************************
035900 B000-VORLAUF SECTION.
036000 B000-00.
036100     PERFORM C000-INIT
036200     PERFORM P100-GETSTARTUPTEXT
036300     IF  NOT PRG-ABBRUCH
036400         PERFORM C010-BUILD-INPUT-TAB
036500     END-IF
036600     .
036700 B000-99.
036800     EXIT.
036900******************************************************************
037000* Ende
037100******************************************************************
037200 B090-ENDE SECTION.
037300 B090-00.
037400     IF  PRG-ABBRUCH
037500         DISPLAY " "
037600         DISPLAY ">>> ABBRUCH <<<"
037700         DISPLAY "<EOF>"
037800     ELSE
037900         DISPLAY " "
038000         DISPLAY ">>> SummarizeHistogramLogs beendet, "
038100                 C4-FILE-COUNT " Logdatei(en) verarbeitet <<<"
038200         DISPLAY "<EOF>"
038300     END-IF
038400     .
038500 B090-99.
038600     EXIT.
038700******************************************************************
038800* Verarbeitung: alle Eingabedateien nacheinander einlesen, am
038900* Laufende je Tag den Report ausgeben
039000******************************************************************
039100 B100-VERARBEITUNG SECTION.
039200 B100-00.
039300     PERFORM C100-PROCESS-ONE-FILE
039400         VARYING SUM-IX FROM 1 BY 1
039500             UNTIL SUM-IX > C4-FILE-COUNT
039600                OR PRG-ABBRUCH
039700     IF  PRG-ABBRUCH
039800         EXIT SECTION
039900     END-IF
040000
040100     IF  IGNORE-TS-MODUS
040200         MOVE W-INTERVAL-LEN-SUM TO W-FINAL-PERIOD
040300     ELSE
040400         MOVE W-GRAND-PERIOD     TO W-FINAL-PERIOD
040500     END-IF
040600
040700     PERFORM C900-EMIT-ONE-TAG
040800         VARYING TT-IDX FROM 1 BY 1
040900             UNTIL TT-IDX > K-MAX-TAGS
041000     .
041100 B100-99.
041200     EXIT.
041300******************************************************************
041400* Initialisierung
041500******************************************************************
041600 C000-INIT SECTION.
041700 C000-00.
041800     INITIALIZE SCHALTER
041900                GEN-ERROR
042000                SUM-INPUT-TAB
042100                TT-TAG-TOTAL-TABLE
042200     MOVE ZERO TO C4-FILE-COUNT
042300     MOVE ZERO TO W-INTERVAL-LEN-SUM
042400     MOVE ZERO TO W-GRAND-PERIOD
042500     .
042600 C000-99.
042700     EXIT.
042800******************************************************************
042900* Eingabeliste aus StartUp-Text in SUM-INPUT-TAB zerlegen
043000******************************************************************
043100 C010-BUILD-INPUT-TAB SECTION.
043200 C010-00.
043300     MOVE STUP-INPUT-LISTE TO W-REST-LISTE
043400     SET SUM-IX TO 1
043500     PERFORM C011-TAKE-ONE-INPUT
043600         UNTIL W-REST-LISTE = SPACES
043700                OR SUM-IX > K-MAX-INPUTS
043800     COMPUTE C4-FILE-COUNT = SUM-IX - 1
043900     IF  C4-FILE-COUNT = ZERO
044000         DISPLAY ">>> keine Eingabedatei angegeben <<<"
044100         SET PRG-ABBRUCH TO TRUE
044200     END-IF
044300     .
044400 C010-99.
044500     EXIT.
044600
044700 C011-TAKE-ONE-INPUT SECTION.
044800 C011-00.
044900     UNSTRING W-REST-LISTE DELIMITED BY K-TRENNER
045000         INTO W-EIN-TOKEN
045100         WITH POINTER C4-PTR
045200     MOVE W-REST-LISTE (C4-PTR:) TO W-REST-LISTE
045300     MOVE ZERO TO C4-PTR
045400     MOVE W-EIN-TOKEN TO SUM-IN-FILE (SUM-IX)
045500     SET SUM-IX UP BY 1
045600     .
045700 C011-99.
045800     EXIT.
045900******************************************************************
046000* Eine Eingabedatei dekodieren (HRDSCN0M) und jeden Intervallsatz
046100* in die je-Tag laufende Summe mischen, danach den Zeitspannen-
046200* Anteil dieser Datei an der PERIOD feststellen
046300******************************************************************
046400 C100-PROCESS-ONE-FILE SECTION.
046500 C100-00.
046600     MOVE SUM-IN-FILE (SUM-IX)    TO SCN-LINK-INPUT-FILE
046700     MOVE STUP-START-MS          TO SCN-LINK-START-FILTER-MS
046800     MOVE STUP-END-MS            TO SCN-LINK-END-FILTER-MS
046900     CALL "HRDSCN0M" USING SCN-LINK-REC
047000     IF  SCN-LINK-RC NOT = ZERO
047100         SET PRG-ABBRUCH TO TRUE
047200         EXIT SECTION
047300     END-IF
047400
047500     PERFORM C110-HANDLE-ONE-RECORD
047600         VARYING HDRL-IV-IDX FROM 1 BY 1
047700             UNTIL HDRL-IV-IDX > HDRL-INTERVAL-COUNT
047800
047900     PERFORM C190-CLOSE-FILE-SPAN
048000     .
048100 C100-99.
048200     EXIT.
048300******************************************************************
048400* Einen dekodierten Intervallsatz verarbeiten: Satzlaenge fuer
048500* -ignoreTimeStamps aufaddieren, effektiven Tag bilden, in die
048600* laufende Summe dieses Tags mischen
048700******************************************************************
048800 C110-HANDLE-ONE-RECORD SECTION.
048900 C110-00.
049000     MOVE HDRL-IV-START-TS-MS (HDRL-IV-IDX) TO W-REC-START-MS
049100     MOVE HDRL-IV-END-TS-MS   (HDRL-IV-IDX) TO W-REC-END-MS
049200     ADD  W-REC-END-MS  TO W-INTERVAL-LEN-SUM
049300     SUBTRACT W-REC-START-MS FROM W-INTERVAL-LEN-SUM
049400
049500     PERFORM C120-BUILD-EFFECTIVE-TAG
049600     PERFORM C130-FIND-OR-CREATE-TAG-SLOT
049700     IF  PRG-ABBRUCH
049800         EXIT SECTION
049900     END-IF
050000     PERFORM C140-MERGE-RECORD-INTO-TAG
050100     .
050200 C110-99.
050300     EXIT.
050400******************************************************************
050500* Effektiven Tag ueber HTAGKEYM bilden -- kein Quelltag, nur der
050600* Satztag selbst, oder taglos bei -ignoreTag
050700******************************************************************
050800 C120-BUILD-EFFECTIVE-TAG SECTION.
050900 C120-00.
051000     MOVE SPACES TO TAG-LINK-SOURCE-TAG
051100     IF  IGNORE-TAG-MODUS
051200         MOVE SPACES TO TAG-LINK-RECORD-TAG
051300     ELSE
051400         MOVE HDRL-IV-TAG (HDRL-IV-IDX) TO TAG-LINK-RECORD-TAG
051500     END-IF
051600     CALL "HTAGKEYM" USING TAG-LINK-REC
051700     MOVE TAG-LINK-EFFECTIVE-TAG TO W-EFFECTIVE-TAG
051800     .
051900 C120-99.
052000     EXIT.
052100******************************************************************
052200* Tabellenplatz fuer den effektiven Tag suchen; ist noch keiner
052300* belegt, einen freien Platz neu eroeffnen (TOTAL=0 -> HMRGRULE
052400* uebernimmt den ersten Satz unveraendert)
052500******************************************************************
052600 C130-FIND-OR-CREATE-TAG-SLOT SECTION.
052700 C130-00.
052800     SET TAG-GEFUNDEN TO FALSE
052900     MOVE ZERO TO C4-FOUND-IX
053000     PERFORM C131-TEST-ONE-TAG
053100         VARYING TT-IDX FROM 1 BY 1
053200             UNTIL TT-IDX > K-MAX-TAGS
053300                OR TAG-GEFUNDEN
053400     IF  TAG-GEFUNDEN
053500         EXIT SECTION
053600     END-IF
053700
053800     SET SLOT-GEFUNDEN TO FALSE
053900     MOVE ZERO TO C4-FREE-IX
054000     PERFORM C132-TEST-FREE-SLOT
054100         VARYING TT-IDX FROM 1 BY 1
054200             UNTIL TT-IDX > K-MAX-TAGS
054300                OR SLOT-GEFUNDEN
054400     IF  NOT SLOT-GEFUNDEN
054500         DISPLAY ">>> mehr als " K-MAX-TAGS
054600                 " verschiedene Tags, Lauf abgebrochen <<<"
054700         SET PRG-ABBRUCH TO TRUE
054800         EXIT SECTION
054900     END-IF
055000
055100     SET TT-IDX TO C4-FREE-IX
055200     SET TT-SLOT-IN-USE (TT-IDX) TO TRUE
055300     MOVE W-EFFECTIVE-TAG        TO TT-EFF-TAG (TT-IDX)
055400     MOVE ZERO                   TO TT-TOTAL     (TT-IDX)
055500     MOVE ZERO                   TO TT-MEAN-VALUE (TT-IDX)
055600     MOVE K-UNENDLICH             TO TT-START-TS-MS (TT-IDX)
055700     MOVE ZERO                   TO TT-END-TS-MS  (TT-IDX)
055800     MOVE ZERO                   TO TT-UNION-SEQ  (TT-IDX)
055900     MOVE C4-FREE-IX             TO C4-FOUND-IX
056000     .
056100 C130-99.
056200     EXIT.
056300
056400 C131-TEST-ONE-TAG SECTION.
056500 C131-00.
056600     IF  TT-SLOT-IN-USE (TT-IDX)
056700         AND TT-EFF-TAG (TT-IDX) = W-EFFECTIVE-TAG
056800         SET TAG-GEFUNDEN TO TRUE
056900         MOVE TT-IDX TO C4-FOUND-IX
057000     END-IF
057100     .
057200 C131-99.
057300     EXIT.
057400
057500 C132-TEST-FREE-SLOT SECTION.
057600 C132-00.
057700     IF  TT-SLOT-FREE (TT-IDX)
057800         SET SLOT-GEFUNDEN TO TRUE
057900         MOVE TT-IDX TO C4-FREE-IX
058000     END-IF
058100     .
058200 C132-99.
058300     EXIT.
058400******************************************************************
058500* Den Satz per HMRGRULE in die laufende Summe C4-FOUND-IX mischen
058600******************************************************************
058700 C140-MERGE-RECORD-INTO-TAG SECTION.
058800 C140-00.
058900     SET TT-IDX TO C4-FOUND-IX
059000     MOVE TT-TOTAL      (TT-IDX) TO MRG-LINK-SUMME-COUNT
059100     MOVE TT-MIN-VALUE  (TT-IDX) TO MRG-LINK-SUMME-MIN
059200     MOVE TT-MAX-VALUE  (TT-IDX) TO MRG-LINK-SUMME-MAX
059300     MOVE TT-MEAN-VALUE (TT-IDX) TO MRG-LINK-SUMME-MEAN
059400     MOVE TT-START-TS-MS (TT-IDX) TO MRG-LINK-SUMME-START-MS
059500     MOVE TT-END-TS-MS   (TT-IDX) TO MRG-LINK-SUMME-END-MS
059600     MOVE TT-P50        (TT-IDX) TO MRG-LINK-SUMME-P50
059700     MOVE TT-P90        (TT-IDX) TO MRG-LINK-SUMME-P90
059800     MOVE TT-P95        (TT-IDX) TO MRG-LINK-SUMME-P95
059900     MOVE TT-P99        (TT-IDX) TO MRG-LINK-SUMME-P99
060000     MOVE TT-P999       (TT-IDX) TO MRG-LINK-SUMME-P999
060100     MOVE TT-P9999      (TT-IDX) TO MRG-LINK-SUMME-P9999
060200     MOVE TT-P99999     (TT-IDX) TO MRG-LINK-SUMME-P99999
060250     MOVE TT-SIG-DIGITS (TT-IDX) TO MRG-LINK-SUMME-SIG-DIGITS
060300
060400     MOVE HDRL-IV-TOTAL-COUNT (HDRL-IV-IDX) TO MRG-LINK-NEU-COUNT
060500     MOVE HDRL-IV-MIN-VALUE   (HDRL-IV-IDX) TO MRG-LINK-NEU-MIN
060600     MOVE HDRL-IV-MAX-VALUE   (HDRL-IV-IDX) TO MRG-LINK-NEU-MAX
060700     MOVE HDRL-IV-MEAN-VALUE  (HDRL-IV-IDX) TO MRG-LINK-NEU-MEAN
060800     MOVE W-REC-START-MS                    TO MRG-LINK-NEU-START-MS
060900     MOVE W-REC-END-MS                      TO MRG-LINK-NEU-END-MS
061000     MOVE HDRL-IV-P50   (HDRL-IV-IDX) TO MRG-LINK-NEU-P50
061100     MOVE HDRL-IV-P90   (HDRL-IV-IDX) TO MRG-LINK-NEU-P90
061200     MOVE HDRL-IV-P95   (HDRL-IV-IDX) TO MRG-LINK-NEU-P95
061300     MOVE HDRL-IV-P99   (HDRL-IV-IDX) TO MRG-LINK-NEU-P99
061400     MOVE HDRL-IV-P999  (HDRL-IV-IDX) TO MRG-LINK-NEU-P999
061500     MOVE HDRL-IV-P9999 (HDRL-IV-IDX) TO MRG-LINK-NEU-P9999
061600     MOVE HDRL-IV-P99999 (HDRL-IV-IDX) TO MRG-LINK-NEU-P99999
061650     MOVE HDRL-IV-SIG-DIGITS (HDRL-IV-IDX) TO MRG-LINK-NEU-SIG-DIGITS
061700
061800     CALL "HMRGRULE" USING MRG-LINK-REC
061900
062000     MOVE MRG-LINK-SUMME-COUNT TO TT-TOTAL      (TT-IDX)
062100     MOVE MRG-LINK-SUMME-MIN   TO TT-MIN-VALUE  (TT-IDX)
062200     MOVE MRG-LINK-SUMME-MAX   TO TT-MAX-VALUE  (TT-IDX)
062300     MOVE MRG-LINK-SUMME-MEAN  TO TT-MEAN-VALUE (TT-IDX)
062400     MOVE MRG-LINK-SUMME-START-MS TO TT-START-TS-MS (TT-IDX)
062500     MOVE MRG-LINK-SUMME-END-MS   TO TT-END-TS-MS   (TT-IDX)
062600     MOVE MRG-LINK-SUMME-P50   TO TT-P50        (TT-IDX)
062700     MOVE MRG-LINK-SUMME-P90   TO TT-P90        (TT-IDX)
062800     MOVE MRG-LINK-SUMME-P95   TO TT-P95        (TT-IDX)
062900     MOVE MRG-LINK-SUMME-P99   TO TT-P99        (TT-IDX)
063000     MOVE MRG-LINK-SUMME-P999  TO TT-P999       (TT-IDX)
063100     MOVE MRG-LINK-SUMME-P9999 TO TT-P9999      (TT-IDX)
063200     MOVE MRG-LINK-SUMME-P99999 TO TT-P99999    (TT-IDX)
063250     MOVE MRG-LINK-SUMME-SIG-DIGITS TO TT-SIG-DIGITS (TT-IDX)
063300     .
063400 C140-99.
063500     EXIT.
063600******************************************************************
063700* Nach Ende einer Logdatei: groesste Zeitspanne ueber alle
063800* belegten Tag-Summen ermitteln, zur Gesamt-PERIOD addieren, dann
063900* alle Start-/Endzeiten fuer die naechste Datei zuruecksetzen
064000******************************************************************
064100 C190-CLOSE-FILE-SPAN SECTION.
064200 C190-00.
064300     MOVE ZERO TO W-FILE-PERIOD
064400     PERFORM C191-SPAN-ONE-TAG
064500         VARYING TT-IDX FROM 1 BY 1
064600             UNTIL TT-IDX > K-MAX-TAGS
064700     ADD  W-FILE-PERIOD TO W-GRAND-PERIOD
064800
064900     PERFORM C192-RESET-ONE-TAG
065000         VARYING TT-IDX FROM 1 BY 1
065100             UNTIL TT-IDX > K-MAX-TAGS
065200     .
065300 C190-99.
065400     EXIT.
065500
065600 C191-SPAN-ONE-TAG SECTION.
065700 C191-00.
065800     SET SPAN-GUELTIG TO FALSE
065900     IF  TT-SLOT-IN-USE (TT-IDX)
066000         AND TT-START-TS-MS (TT-IDX) < K-UNENDLICH
066100         SET SPAN-GUELTIG TO TRUE
066200     END-IF
066300     IF  NOT SPAN-GUELTIG
066400         EXIT SECTION
066500     END-IF
066600
066700     COMPUTE W-SPAN = TT-END-TS-MS (TT-IDX) - TT-START-TS-MS (TT-IDX)
066800     IF  W-SPAN > W-FILE-PERIOD
066900         MOVE W-SPAN TO W-FILE-PERIOD
067000     END-IF
067100     .
067200 C191-99.
067300     EXIT.
067400
067500 C192-RESET-ONE-TAG SECTION.
067600 C192-00.
067700     IF  TT-SLOT-IN-USE (TT-IDX)
067800         MOVE K-UNENDLICH TO TT-START-TS-MS (TT-IDX)
067900         MOVE ZERO        TO TT-END-TS-MS   (TT-IDX)
068000     END-IF
068100     .
068200 C192-99.
068300     EXIT.
068400******************************************************************
068500* Am Laufende je belegtem Tag HSUMRPTM rufen, das den Report in
068600* der im StartUp-Text angeforderten Form ausschreibt
068700******************************************************************
068800 C900-EMIT-ONE-TAG SECTION.
068900 C900-00.
069000     IF  NOT TT-SLOT-IN-USE (TT-IDX)
069100         EXIT SECTION
069200     END-IF
069300
069400     MOVE ZERO                    TO RPT-LINK-RC
069500     MOVE STUP-SUMMARY-TYP        TO RPT-LINK-SUMMARY-TYP
069600     MOVE STUP-OUTPUT-FILE        TO RPT-LINK-OUTPUT-FILE
069700     MOVE TT-EFF-TAG (TT-IDX)     TO RPT-LINK-TAG
069800     MOVE STUP-UNIT-RATIO         TO RPT-LINK-UNIT-RATIO
069900     MOVE STUP-BUCKET-SIZE        TO RPT-LINK-BUCKET-SIZE
070000     MOVE W-FINAL-PERIOD          TO RPT-LINK-PERIOD-MS
070100     MOVE TT-TOTAL     (TT-IDX)   TO RPT-LINK-TOTAL-COUNT
070200     MOVE TT-MIN-VALUE (TT-IDX)   TO RPT-LINK-MIN-VALUE
070300     MOVE TT-MAX-VALUE (TT-IDX)   TO RPT-LINK-MAX-VALUE
070400     MOVE TT-MEAN-VALUE (TT-IDX)  TO RPT-LINK-MEAN-VALUE
070500     MOVE TT-P50       (TT-IDX)   TO RPT-LINK-P50
070600     MOVE TT-P90       (TT-IDX)   TO RPT-LINK-P90
070700     MOVE TT-P95       (TT-IDX)   TO RPT-LINK-P95
070800     MOVE TT-P99       (TT-IDX)   TO RPT-LINK-P99
070900     MOVE TT-P999      (TT-IDX)   TO RPT-LINK-P999
071000     MOVE TT-P9999     (TT-IDX)   TO RPT-LINK-P9999
071100     MOVE TT-P99999    (TT-IDX)   TO RPT-LINK-P99999
071200
071300     CALL "HSUMRPTM" USING RPT-LINK-REC
071400     .
071500 C900-99.
071600     EXIT.
071700******************************************************************
071800* Aufruf COBOL-Utility: GETSTARTUPTEXT
071900*
072000*              Eingabe: stup-portion (VOLUME,IN,OUT,STRING)
072100*              Ausgabe: stup-result  (-1:NOK, >=0:OK)
072200*                       stup-text
072300*
072400******************************************************************
072500 P100-GETSTARTUPTEXT SECTION.
072600 P100-00.
072700     MOVE SPACE TO STUP-TEXT
072800     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
072900                                     STUP-TEXT
073000                             GIVING  STUP-RESULT
073100     EVALUATE STUP-RESULT
073200         WHEN -9999 THRU -1
073300**                  ---> Fehler aus GetStartUpText
073400                     MOVE STUP-RESULT TO D-NUM4
073500                     DISPLAY "Lesen STARTUP fehlgeschlagen: "
073600                             D-NUM4
073700                     DISPLAY ">>> Verarbeitung nicht moeglich <<<"
073800                     SET PRG-ABBRUCH TO TRUE
073900
074000         WHEN ZERO
074100**                  ---> kein StartUpText vorhanden
074200                     DISPLAY ">>> kein StartUp-Text <<<"
074300                     SET PRG-ABBRUCH TO TRUE
074400
074500         WHEN OTHER
074600                     UNSTRING STUP-TEXT DELIMITED BY " "
074700                         INTO STUP-OUTPUT-FILE,
074800                              STUP-SUMMARY-TYP,
074900                              STUP-IGNORE-TAG-FLG,
075000                              STUP-IGNORE-TS-FLG,
075100                              STUP-UNIT-RATIO,
075200                              STUP-BUCKET-SIZE,
075300                              STUP-START-MS,
075400                              STUP-END-MS,
075500                              STUP-INPUT-LISTE
075600                     IF  STUP-IGNORE-TAG-FLG = "J"
075700                         SET IGNORE-TAG-MODUS TO TRUE
075800                     END-IF
075900                     IF  STUP-IGNORE-TS-FLG = "J"
076000                         SET IGNORE-TS-MODUS TO TRUE
076100                     END-IF
076200     END-EVALUATE
076300     .
076400 P100-99.
076500     EXIT.
076600******************************************************************
076700* TIMESTAMP erstellen
076800******************************************************************
076900 U200-TIMESTAMP SECTION.
077000 U200-00.
077100     ENTER TAL "TIME" USING TAL-TIME
077200     MOVE CORR TAL-TIME TO TAL-TIME-D
077300     .
077400 U200-99.
077500     EXIT.
077600******************************************************************
077700* Programm-Fehlerbehandlung
077800******************************************************************
077900 Z002-PROGERR SECTION.
078000 Z002-00.
078100     MOVE 1 TO ERR-STAT OF GEN-ERROR
078200     MOVE ZERO      TO MDNR OF GEN-ERROR
078300     MOVE ZERO      TO TSNR OF GEN-ERROR
078400     MOVE K-MODUL TO MODUL-NAME OF GEN-ERROR
078500     MOVE "PE"    TO ERROR-KZ   OF GEN-ERROR
078600     PERFORM Z999-ERRLOG
078700     .
078800 Z002-99.
078900     EXIT.
079000******************************************************************
079100* Fehler in Tabelle ERRLOG schreiben
079200******************************************************************
079300 Z999-ERRLOG SECTION.
079400 Z999-00.
079500     CALL "WSYS022" USING GEN-ERROR
079600     INITIALIZE GEN-ERROR
079700     .
079800 Z999-99.
079900      EXIT.
080000******************************************************************
080100* ENDE Source-Programm
080200******************************************************************
