000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =WSYS022
000700?NOLMAP, SYMBOLS, INSPECT
000800?SAVE ALL
000900?SAVEABEND
001000?LINES 66
001100?CHECK 3
001200
001300 IDENTIFICATION DIVISION.
001400
001500 PROGRAM-ID.    HUNIDRVE.
001600 AUTHOR.        K. LANGE.
001700 INSTALLATION.  WSOFT-ENTWICKLUNG.
001800 DATE-WRITTEN.  2021-08-16.
001900 DATE-COMPILED.
002000 SECURITY.      UNCLASSIFIED.
002100
002200******************************************************************
002300* Letzte Aenderung :: 2026-08-10
002400* Letzte Version   :: C.00.05
002500* Kurzbeschreibung :: Batchlauf UnionHistogramLogs -- mischt bis
002600*                     zu K-MAX-INPUTS Eingabe-Logs zeitsortiert
002700*                     zu einer Ausgabedatei mit je Tag laufenden
002800*                     Fensterunionen (UnionHistograms)
002900*                     Abgeloest: COUDRV0O (Testdriver fuer das
003000*                     alte SSF-Checkout-Modul SSFCOU0)
003100* Auftrag          :: HDRBATCH-8
003200*
003300*----------------------------------------------------------------*
003400* Vers. | Datum    | von | Kommentar                             *
003500*-------|----------|-----|---------------------------------------*
003600*C.00.00|2021-08-16| kl  | Neuerstellung                         *
003700*C.00.01|1999-01-08| lor | Jahrtausendwechsel geprueft, keine     *
003800*                        | Aenderung noetig                      *
003900*C.00.02|2023-09-05| rz  | Eingabe-Obergrenze von 2 auf 3 Logs    *
004000*                        | angehoben (Ticket HDRBATCH-23)        *
004020*C.00.03|2026-08-10| rz  | SIG-DIGITS fehlte komplett im Union-   *
004040*                        | pfad (UNI-IN-Tabelle, UNO-Slot und     *
004060*                        | Ausgabezeile) - Wert wird unveraendert *
004070*                        | mitgefuehrt, nicht neu berechnet       *
004080*                        | (Ticket HDRBATCH-26)                  *
004082*C.00.04|2026-08-10| rz  | FUNCTION INTEGER in F100 durch         *
004084*                        | W-EARLIEST-SEC-R-Aufteilung ersetzt -  *
004086*                        | keine Intrinsic-Function im Haus       *
004088*                        | uebliche (Ticket HDRBATCH-27)          *
004090*C.00.05|2026-08-10| rz  | MRG-LINK-SUMME/MRG-LINK-NEU in MRG-LINK-*
004092*                        | REC ohne SIG-DIGITS-Feld angelegt,      *
004094*                        | obwohl C300-MERGE-INTO-UNION bereits    *
004096*                        | MRG-LINK-SUMME-SIG-DIGITS/MRG-LINK-NEU- *
004098*                        | SIG-DIGITS bewegt hat - Compilerfehler  *
004099*                        | (undeklarierte Datennamen). Beide Felder*
004101*                        | ergaenzt, Layout jetzt deckungsgleich   *
004102*                        | mit HMRGRULE.cbl LINK-REC               *
004103*                        | (Ticket HDRBATCH-28)                   *
004104*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500* StartUp-Text (blank-getrennt, sechs Felder):
004600*     1. Name der Ausgabedatei (Union-Log)
004700*     2. Relativ-Kennzeichen: "J" = Zeitstempel je Eingabedatei
004800*        auf deren eigene Startzeit beziehen, sonst "N"
004900*     3. Zielbreite des Unionfensters in ms (0 = keine Erweiterung,
005000*        nur echte Ueberlappung wird gemischt)
005100*     4. Start-Zeitfenster in ms seit Epoche, 0 = kein Filter
005200*     5. End-Zeitfenster in ms seit Epoche, 0 = kein Filter
005300*     6. Eingabeliste, "+"-getrennt, je Eintrag
005400*        "<Logdatei>" oder "<Logdatei>:<Quell-Tag>", max.
005500*        K-MAX-INPUTS Eintraege
005600*
005700* Je Eingabedatei wird HRDSCN0M gerufen (Puffer HDRBUF0) und der
005800* Inhalt sofort in die lokale Tabelle UNI-INPUT-TAB uebernommen
005900* (der EXTERNAL-Puffer wird beim naechsten Aufruf ueberschrieben).
006000* Danach wird in C200-MERGE-LOOP wiederholt ueber alle noch nicht
006100* erschoepften Eingaben der naechste Satz mit dem fruehesten
006200* Startzeitpunkt entnommen ("min-heap-aehnliche" Auswahl durch
006300* lineares Absuchen der wenigen Eingaben) und je effektivem Tag
006400* (HTAGKEYM) in die passende laufende Union (UNION-TAB) gemischt
006500* (HMRGRULE) oder eine neue Union eroeffnet, sobald das Fenster
006600* nicht mehr passt. Am Laufende werden alle offenen Unionen
006700* ausgeschrieben.
006800******************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     SWITCH-15 IS ANZEIGE-VERSION
007400         ON STATUS IS SHOW-VERSION
007500     CLASS ALPHNUM IS "0123456789"
007600                      "abcdefghijklmnopqrstuvwxyz"
007700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007800                      " .,;-_!$%&/=*+".
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT  UNION-OUT  ASSIGN TO #DYNAMIC
008300         FILE STATUS IS FILE-STATUS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  UNION-OUT
008800     LABEL RECORD IS STANDARD.
008900 01  UNION-OUT-LINE              PIC X(250).
009000
009100 WORKING-STORAGE SECTION.
009200*--------------------------------------------------------------------*
009300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009400*--------------------------------------------------------------------*
009500 01          COMP-FELDER.
009600     05      C4-PTR              PIC S9(04) COMP.
009700     05      C4-INPUT-COUNT      PIC S9(04) COMP.
009800     05      C4-MIN-IX           PIC S9(04) COMP.
009900     05      C4-FOUND-IX         PIC S9(04) COMP.
009950     05      C4-X.
009960      10                         PIC X VALUE LOW-VALUE.
009970      10     C4-X2               PIC X.
009980     05      C4-NUM REDEFINES C4-X
009990                                 PIC S9(04) COMP.
010000     05      C15-LINKS           PIC S9(15) COMP.
010100     05      C15-RECHTS          PIC S9(15) COMP.
010200     05      FILLER              PIC X(02).
010300
010400*--------------------------------------------------------------------*
010500* Display-Felder: Praefix D
010600*--------------------------------------------------------------------*
010700 01          DISPLAY-FELDER.
010800     05      D-NUM4              PIC -9(04).
010900     05      D-NUM9              PIC  9(09).
011000     05      FILLER              PIC X(02).
011100
011200*--------------------------------------------------------------------*
011300* Felder mit konstantem Inhalt: Praefix K
011400*--------------------------------------------------------------------*
011500 01          KONSTANTE-FELDER.
011600     05      K-MODUL             PIC X(08) VALUE "HUNIDRVE".
011700     05      K-TRENNER           PIC X(01) VALUE "+".
011800     05      K-DOPPELPUNKT       PIC X(01) VALUE ":".
011900     05      K-MAX-INPUTS        PIC S9(04) COMP VALUE 3.
012000     05      K-MAX-UNIONS        PIC S9(04) COMP VALUE 20.
012100     05      K-LEGENDE           PIC X(40)
012200                         VALUE "StartTimestamp,EndTimestamp".
012300     05      K-LOGFORMAT         PIC X(30)
012400                         VALUE "#[Logformat: HDRHISTO1]".
012500     05      K-DIR-START         PIC X(14)
012600                         VALUE "#[StartTime: ".
012700     05      FILLER              PIC X(02).
012800
012900*----------------------------------------------------------------*
013000* Conditional-Felder
013100*----------------------------------------------------------------*
013200 01          SCHALTER.
013300     05      FILE-STATUS         PIC X(02).
013400          88 FILE-OK                         VALUE "00".
013500          88 FILE-NOK                        VALUE "01" THRU "99".
013600
013700     05      PRG-STATUS          PIC 9.
013800          88 PRG-OK                          VALUE ZERO.
013900          88 PRG-NOK                         VALUE 1 THRU 9.
014000          88 PRG-ABBRUCH                     VALUE 2.
014100
014200     05      RELATIV-SW          PIC X(01) VALUE "N".
014300          88 RELATIV-MODUS                  VALUE "J".
014400
014500     05      HEADER-GESCHR-SW    PIC X(01) VALUE "N".
014600          88 HEADER-GESCHRIEBEN              VALUE "J".
014700
014800     05      UNION-GEFUNDEN-SW   PIC X(01) VALUE "N".
014900          88 UNION-GEFUNDEN                  VALUE "J".
015000
015100     05      SLOT-GEFUNDEN-SW    PIC X(01) VALUE "N".
015200          88 SLOT-GEFUNDEN                   VALUE "J".
015300
015400     05      EINGABE-OFFEN-SW    PIC X(01) VALUE "N".
015500          88 NOCH-EINGABE-OFFEN              VALUE "J".
015600     05      FILLER              PIC X(02).
015700
015800*--------------------------------------------------------------------*
015900* Lokale Kopie der je Eingabedatei gescannten Intervalle --
016000* Praefix UNI-IN (der EXTERNAL-Puffer HDRBUF0 wird je Aufruf von
016100* HRDSCN0M ueberschrieben und muss daher vorher hierher kopiert
016200* werden)
016300*--------------------------------------------------------------------*
016400 01          UNI-INPUT-TAB.
016500     05      UNI-IN-SLOT OCCURS 3 TIMES INDEXED BY UNI-IX.
016600         10  UNI-IN-FILE             PIC X(36).
016700         10  UNI-IN-SRC-TAG          PIC X(40).
016800         10  UNI-IN-COUNT            PIC S9(04) COMP.
016900         10  UNI-IN-CURSOR           PIC S9(04) COMP.
017000         10  UNI-IN-STARTZEIT-SEC    PIC S9(11)V9(3).
017100         10  UNI-IN-REBASE-MS        PIC S9(15).
017150         10  FILLER                  PIC X(02).
017200         10  UNI-IN-ENTRY OCCURS 2000 TIMES INDEXED BY UNI-EX.
017300             15  UNI-IN-TAG          PIC X(40).
017400             15  UNI-IN-START-MS     PIC S9(15).
017500             15  UNI-IN-END-MS       PIC S9(15).
017600             15  UNI-IN-TOTAL-COUNT  PIC S9(15).
017700             15  UNI-IN-MIN-VALUE    PIC S9(15).
017800             15  UNI-IN-MAX-VALUE    PIC S9(15).
017900             15  UNI-IN-MEAN-VALUE   PIC S9(13)V9(2).
018000             15  UNI-IN-P50          PIC S9(15).
018100             15  UNI-IN-P90          PIC S9(15).
018200             15  UNI-IN-P95          PIC S9(15).
018300             15  UNI-IN-P99          PIC S9(15).
018400             15  UNI-IN-P999         PIC S9(15).
018450             15  UNI-IN-P9999        PIC S9(15).
018460             15  UNI-IN-P99999       PIC S9(15).
018465             15  UNI-IN-SIG-DIGITS   PIC S9(1).
018480             15  FILLER              PIC X(02).
018600
018700*--------------------------------------------------------------------*
018800* Laufende Unionen je effektivem Tag -- Praefix UNO
018900*--------------------------------------------------------------------*
019000 01          UNION-TAB.
019100     05      UNO-SLOT OCCURS 20 TIMES INDEXED BY UNO-IX.
019200         10  UNO-IN-USE-SW           PIC X(01) VALUE "N".
019300             88 UNO-IN-USE                       VALUE "J".
019400         10  UNO-TAG                 PIC X(82).
019420         10  UNO-TAG-R REDEFINES UNO-TAG.
019440             15  UNO-TAG-LEFT        PIC X(40).
019460             15  UNO-TAG-TRENNER     PIC X(02).
019480             15  UNO-TAG-RIGHT       PIC X(40).
019500         10  UNO-WINDOW-START-MS     PIC S9(15).
019600         10  UNO-WINDOW-END-MS       PIC S9(15).
019700         10  UNO-SEQ                 PIC S9(04) COMP.
019800         10  UNO-COUNT               PIC S9(15).
019900         10  UNO-MIN                 PIC S9(15).
020000         10  UNO-MAX                 PIC S9(15).
020100         10  UNO-MEAN                PIC S9(13)V9(2).
020200         10  UNO-STAT-START-MS       PIC S9(15).
020300         10  UNO-STAT-END-MS         PIC S9(15).
020400         10  UNO-P50                 PIC S9(15).
020500         10  UNO-P90                 PIC S9(15).
020600         10  UNO-P95                 PIC S9(15).
020700         10  UNO-P99                 PIC S9(15).
020800         10  UNO-P999                PIC S9(15).
020900         10  UNO-P9999               PIC S9(15).
020920         10  UNO-P99999              PIC S9(15).
020940         10  UNO-SIG-DIGITS          PIC S9(1).
020950         10  FILLER                  PIC X(02).
021000
021100*--------------------------------------------------------------------*
021200* weitere Arbeitsfelder: Praefix W
021300*--------------------------------------------------------------------*
021400 01          WORK-FELDER.
021500     05      W-REST-LISTE        PIC X(200).
021600     05      W-EIN-TOKEN         PIC X(80).
021700     05      W-EFFECTIVE-TAG     PIC X(82).
021800     05      W-EARLIEST-SEC      PIC S9(11)V9(3).
021820     05      W-EARLIEST-SEC-R REDEFINES W-EARLIEST-SEC.
021840         10  W-EARLIEST-WHOLE    PIC S9(11).
021860         10  W-EARLIEST-FRACT    PIC  9(03).
021900     05      W-NEXT-START-MS     PIC S9(15).
022000     05      W-NEXT-END-MS       PIC S9(15).
022050     05      W-MIN-START-MS      PIC S9(15).
022100     05      W-STARTSEC          PIC S9(11).
022200     05      W-STARTMS3          PIC 9(03).
022400     05      FILLER              PIC X(02).
022500
022600*--------------------------------------------------------------------*
022700* Datum-/Uhrzeitfelder (fuer TAL-Routine)
022800*--------------------------------------------------------------------*
022900 01          TAL-TIME.
023000     05      TAL-JHJJMMTT.
023100      10     TAL-JHJJ            PIC S9(04) COMP.
023200      10     TAL-MM              PIC S9(04) COMP.
023300      10     TAL-TT              PIC S9(04) COMP.
023400     05      TAL-HHMI.
023500      10     TAL-HH              PIC S9(04) COMP.
023600      10     TAL-MI              PIC S9(04) COMP.
023700     05      TAL-SS              PIC S9(04) COMP.
023800     05      TAL-HS              PIC S9(04) COMP.
023900     05      TAL-MS              PIC S9(04) COMP.
023950     05      FILLER              PIC X(02).
024000 01          TAL-TIME-D REDEFINES TAL-TIME.
024100     05      TAL-JHJJMMTT-D.
024200        10   TAL-JHJJ-D          PIC  9(04).
024300        10   TAL-MM-D            PIC  9(04).
024400        10   TAL-TT-D            PIC  9(04).
024500     05      TAL-HHMI-D.
024600        10   TAL-HH-D            PIC  9(04).
024700        10   TAL-MI-D            PIC  9(04).
024800     05      TAL-SS-D            PIC  9(04).
024900     05      TAL-HS-D            PIC  9(04).
025000     05      TAL-MS-D            PIC  9(04).
025050     05      FILLER              PIC X(02).
025100
025200*--------------------------------------------------------------------*
025300* Parameter fuer Fehlerbehandlung
025400*--------------------------------------------------------------------*
025500     COPY    WSYS022C OF "=MSGLIB".
025600
025700*--------------------------------------------------------------------*
025800* Parameter fuer COBOL-Utility GETSTARTUPTEXT
025900*--------------------------------------------------------------------*
026000 01          STUP-PARAMETER.
026100     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
026200     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
026300     05      STUP-TEXT           PIC X(200).
026350     05      FILLER              PIC X(02).
026400
026500 01          STUP-CONTENT-DECOMPOSE.
026600     05      STUP-OUTPUT-FILE     PIC X(36)  VALUE SPACES.
026700     05      STUP-RELATIV-FLAG    PIC X(01)  VALUE "N".
026800     05      STUP-TARGET-UNION-MS PIC S9(09) VALUE ZERO.
026900     05      STUP-START-MS        PIC S9(15) VALUE ZERO.
027000     05      STUP-END-MS          PIC S9(15) VALUE ZERO.
027100     05      STUP-INPUT-LISTE     PIC X(200) VALUE SPACES.
027150     05      FILLER               PIC X(02).
027200
027300*--------------------------------------------------------------------*
027400* Uebergabesatz fuer HRDSCN0M (Log-Dekoder)
027500*--------------------------------------------------------------------*
027600 01          SCN-LINK-REC.
027700     05      SCN-LINK-HDR.
027800         10  SCN-LINK-INPUT-FILE      PIC X(36).
027900         10  SCN-LINK-START-FILTER-MS PIC S9(15).
028000         10  SCN-LINK-END-FILTER-MS   PIC S9(15).
028100         10  SCN-LINK-RC              PIC S9(04) COMP.
028150         10  FILLER                   PIC X(02).
028200
028300*--------------------------------------------------------------------*
028400* Uebergabesatz fuer HTAGKEYM (effektiven Tag bilden)
028500*--------------------------------------------------------------------*
028600 01          TAG-LINK-REC.
028700     05      TAG-LINK-HDR.
028800         10  TAG-LINK-RC              PIC S9(04) COMP.
028900     05      TAG-LINK-DATA.
029000         10  TAG-LINK-SOURCE-TAG      PIC X(40).
029100         10  TAG-LINK-RECORD-TAG      PIC X(40).
029200         10  TAG-LINK-EFFECTIVE-TAG   PIC X(82).
029250         10  FILLER                   PIC X(02).
029300
029400*--------------------------------------------------------------------*
029500* Uebergabesatz fuer HMRGRULE (Merge-Regel)
029600*--------------------------------------------------------------------*
029700 01          MRG-LINK-REC.
029800     05      MRG-LINK-HDR.
029900         10  MRG-LINK-RC              PIC S9(04) COMP.
030000     05      MRG-LINK-DATA.
030100         10  MRG-LINK-SUMME.
030200             15  MRG-LINK-SUMME-COUNT     PIC S9(15).
030300             15  MRG-LINK-SUMME-MIN       PIC S9(15).
030400             15  MRG-LINK-SUMME-MAX       PIC S9(15).
030500             15  MRG-LINK-SUMME-MEAN      PIC S9(13)V9(2).
030600             15  MRG-LINK-SUMME-START-MS  PIC S9(15).
030700             15  MRG-LINK-SUMME-END-MS    PIC S9(15).
030800             15  MRG-LINK-SUMME-P50       PIC S9(15).
030900             15  MRG-LINK-SUMME-P90       PIC S9(15).
031000             15  MRG-LINK-SUMME-P95       PIC S9(15).
031100             15  MRG-LINK-SUMME-P99       PIC S9(15).
031200             15  MRG-LINK-SUMME-P999      PIC S9(15).
031300             15  MRG-LINK-SUMME-P9999     PIC S9(15).
031320             15  MRG-LINK-SUMME-P99999    PIC S9(15).
031330             15  MRG-LINK-SUMME-SIG-DIGITS PIC S9(1).
031350             15  FILLER                   PIC X(02).
031400         10  MRG-LINK-NEU.
031500             15  MRG-LINK-NEU-COUNT       PIC S9(15).
031600             15  MRG-LINK-NEU-MIN         PIC S9(15).
031700             15  MRG-LINK-NEU-MAX         PIC S9(15).
031800             15  MRG-LINK-NEU-MEAN        PIC S9(13)V9(2).
031900             15  MRG-LINK-NEU-START-MS    PIC S9(15).
032000             15  MRG-LINK-NEU-END-MS      PIC S9(15).
032100             15  MRG-LINK-NEU-P50         PIC S9(15).
032200             15  MRG-LINK-NEU-P90         PIC S9(15).
032300             15  MRG-LINK-NEU-P95         PIC S9(15).
032400             15  MRG-LINK-NEU-P99         PIC S9(15).
032500             15  MRG-LINK-NEU-P999        PIC S9(15).
032600             15  MRG-LINK-NEU-P9999       PIC S9(15).
032620             15  MRG-LINK-NEU-P99999      PIC S9(15).
032630             15  MRG-LINK-NEU-SIG-DIGITS  PIC S9(1).
032650             15  FILLER                   PIC X(02).
032700
032800*--------------------------------------------------------------------*
032900* EXTERNAL-Puffer dekodierte Intervallsaetze (von HRDSCN0M)
033000*--------------------------------------------------------------------*
033100     COPY HDRBUF0.
033200
033300 PROCEDURE DIVISION.
033400******************************************************************
033500* Steuerungs-Section
033600******************************************************************
033700 A100-STEUERUNG SECTION.
033800 A100-00.
033900     IF  SHOW-VERSION
034000         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
034100         STOP RUN
034200     END-IF
034300
034400     PERFORM B000-VORLAUF
034500     IF  NOT PRG-ABBRUCH
034600         PERFORM B100-VERARBEITUNG
034700     END-IF
034800     PERFORM B090-ENDE
034900     STOP RUN
035000     .
035100 A100-99.
035200     EXIT.
035300******************************************************************
035400* Vorlauf
035500******************************************************************
035600 B000-VORLAUF SECTION.
035700 B000-00.
035800     PERFORM C000-INIT
035900     PERFORM P100-GETSTARTUPTEXT
036000     IF  NOT PRG-ABBRUCH
036100         PERFORM C010-BUILD-INPUT-TAB
036200     END-IF
036300     IF  NOT PRG-ABBRUCH
036400         OPEN OUTPUT UNION-OUT
036500         IF  NOT FILE-OK
036600             DISPLAY "OPEN UNION-OUT fehlgeschlagen, STATUS "
036700                     FILE-STATUS
036800             SET PRG-ABBRUCH TO TRUE
036900         END-IF
037000     END-IF
037100     .
037200 B000-99.
037300     EXIT.
037400******************************************************************
037500* Ende
037600******************************************************************
037700 B090-ENDE SECTION.
037800 B090-00.
037900     IF  PRG-ABBRUCH
038000         DISPLAY " "
038100         DISPLAY ">>> ABBRUCH <<<"
038200         DISPLAY "<EOF>"
038300     ELSE
038400         CLOSE UNION-OUT
038500         DISPLAY " "
038550         DISPLAY ">>> UnionHistogramLogs beendet nach "
038600                 STUP-OUTPUT-FILE " <<<"
038700         DISPLAY "<EOF>"
038800     END-IF
038900     .
039000 B090-99.
039100     EXIT.
039200******************************************************************
039300* Verarbeitung: alle Eingaben laden, zeitsortiert mischen,
039400* restliche offene Unionen ausschreiben
039500******************************************************************
040000 B100-VERARBEITUNG SECTION.
040100 B100-00.
040200     PERFORM C100-LOAD-ONE-INPUT
040300         VARYING UNI-IX FROM 1 BY 1
040400             UNTIL UNI-IX > C4-INPUT-COUNT
040500     IF  PRG-ABBRUCH
040600         EXIT SECTION
040700     END-IF
040800
040900     PERFORM F100-WRITE-HEADER
041000
041100     SET EINGABE-OFFEN TO TRUE
041200     PERFORM C200-MERGE-STEP
041300         UNTIL NOT NOCH-EINGABE-OFFEN
041400
041500     PERFORM C900-FLUSH-ALL-UNIONS
041600         VARYING UNO-IX FROM 1 BY 1
041700             UNTIL UNO-IX > K-MAX-UNIONS
041800     .
041900 B100-99.
042000     EXIT.
042100******************************************************************
042200* Initialisierung
042300******************************************************************
042400 C000-INIT SECTION.
042500 C000-00.
042600     INITIALIZE SCHALTER
042700                GEN-ERROR
042800                UNI-INPUT-TAB
042900                UNION-TAB
043000     MOVE ZERO TO C4-INPUT-COUNT
043100     .
043200 C000-99.
043300     EXIT.
043400******************************************************************
043500* Eingabeliste aus StartUp-Text in UNI-INPUT-TAB zerlegen; jeder
043600* Eintrag ist "Datei" oder "Datei:Quelltag"
043700******************************************************************
043800 C010-BUILD-INPUT-TAB SECTION.
043900 C010-00.
044000     MOVE STUP-INPUT-LISTE TO W-REST-LISTE
044100     SET UNI-IX TO 1
044200     PERFORM C011-TAKE-ONE-INPUT
044300         UNTIL W-REST-LISTE = SPACES
044400                OR UNI-IX > K-MAX-INPUTS
044500     COMPUTE C4-INPUT-COUNT = UNI-IX - 1
044600     IF  C4-INPUT-COUNT = ZERO
044700         DISPLAY ">>> keine Eingabedatei angegeben <<<"
044800         SET PRG-ABBRUCH TO TRUE
044900     END-IF
045000     .
045100 C010-99.
045200     EXIT.
045300
045400 C011-TAKE-ONE-INPUT SECTION.
045500 C011-00.
045600     UNSTRING W-REST-LISTE DELIMITED BY K-TRENNER
045700         INTO W-EIN-TOKEN
045800         WITH POINTER C4-PTR
045900     MOVE W-REST-LISTE (C4-PTR:) TO W-REST-LISTE
046000     MOVE ZERO TO C4-PTR
046100
046200     UNSTRING W-EIN-TOKEN DELIMITED BY K-DOPPELPUNKT
046300         INTO UNI-IN-FILE (UNI-IX), UNI-IN-SRC-TAG (UNI-IX)
046400     SET UNI-IX UP BY 1
046500     .
046600 C011-99.
046700     EXIT.
046800******************************************************************
046900* Eine Eingabedatei dekodieren (HRDSCN0M) und in die lokale
047000* Tabelle UNI-IN-ENTRY uebernehmen, dabei ggf. -relative
047100* rebasieren
047200******************************************************************
047300 C100-LOAD-ONE-INPUT SECTION.
047400 C100-00.
047500     IF  PRG-ABBRUCH
047600         EXIT SECTION
047700     END-IF
047800
047900     MOVE UNI-IN-FILE (UNI-IX)    TO SCN-LINK-INPUT-FILE
048000     MOVE STUP-START-MS           TO SCN-LINK-START-FILTER-MS
048100     MOVE STUP-END-MS             TO SCN-LINK-END-FILTER-MS
048200     CALL "HRDSCN0M" USING SCN-LINK-REC
048300     IF  SCN-LINK-RC NOT = ZERO
048400         SET PRG-ABBRUCH TO TRUE
048500         EXIT SECTION
048600     END-IF
048700
048800     MOVE HDRL-LH-START-TIME-SEC TO UNI-IN-STARTZEIT-SEC (UNI-IX)
048900     IF  UNI-IX = 1
049000         OR HDRL-LH-START-TIME-SEC < W-EARLIEST-SEC
049100         MOVE HDRL-LH-START-TIME-SEC TO W-EARLIEST-SEC
049200     END-IF
049300
049400     MOVE ZERO TO UNI-IN-REBASE-MS (UNI-IX)
049500     IF  RELATIV-MODUS
049600         COMPUTE UNI-IN-REBASE-MS (UNI-IX) =
049700                 HDRL-LH-START-TIME-SEC * 1000
049800     END-IF
049900
050000     MOVE HDRL-INTERVAL-COUNT TO UNI-IN-COUNT (UNI-IX)
050100     MOVE 1                   TO UNI-IN-CURSOR (UNI-IX)
050200     PERFORM C110-COPY-ONE-INTERVAL
050300         VARYING HDRL-IV-IDX FROM 1 BY 1
050400             UNTIL HDRL-IV-IDX > HDRL-INTERVAL-COUNT
050500     .
050600 C100-99.
050700     EXIT.
050800
050900 C110-COPY-ONE-INTERVAL SECTION.
051000 C110-00.
051100     SET UNI-EX TO HDRL-IV-IDX
051200     MOVE HDRL-IV-TAG         (HDRL-IV-IDX)
051300                          TO UNI-IN-TAG        (UNI-IX, UNI-EX)
051400     COMPUTE UNI-IN-START-MS (UNI-IX, UNI-EX) =
051500             HDRL-IV-START-TS-MS (HDRL-IV-IDX)
051600                 - UNI-IN-REBASE-MS (UNI-IX)
051700     COMPUTE UNI-IN-END-MS   (UNI-IX, UNI-EX) =
051800             HDRL-IV-END-TS-MS   (HDRL-IV-IDX)
051900                 - UNI-IN-REBASE-MS (UNI-IX)
052000     MOVE HDRL-IV-TOTAL-COUNT (HDRL-IV-IDX)
052100                          TO UNI-IN-TOTAL-COUNT (UNI-IX, UNI-EX)
052200     MOVE HDRL-IV-MIN-VALUE   (HDRL-IV-IDX)
052300                          TO UNI-IN-MIN-VALUE   (UNI-IX, UNI-EX)
052400     MOVE HDRL-IV-MAX-VALUE   (HDRL-IV-IDX)
052500                          TO UNI-IN-MAX-VALUE   (UNI-IX, UNI-EX)
052600     MOVE HDRL-IV-MEAN-VALUE  (HDRL-IV-IDX)
052700                          TO UNI-IN-MEAN-VALUE  (UNI-IX, UNI-EX)
052800     MOVE HDRL-IV-P50 (HDRL-IV-IDX)
052900                          TO UNI-IN-P50  (UNI-IX, UNI-EX)
053000     MOVE HDRL-IV-P90 (HDRL-IV-IDX)
053100                          TO UNI-IN-P90  (UNI-IX, UNI-EX)
053200     MOVE HDRL-IV-P95 (HDRL-IV-IDX)
053300                          TO UNI-IN-P95  (UNI-IX, UNI-EX)
053400     MOVE HDRL-IV-P99 (HDRL-IV-IDX)
053500                          TO UNI-IN-P99  (UNI-IX, UNI-EX)
053600     MOVE HDRL-IV-P999 (HDRL-IV-IDX)
053700                          TO UNI-IN-P999 (UNI-IX, UNI-EX)
053800     MOVE HDRL-IV-P9999 (HDRL-IV-IDX)
053900                          TO UNI-IN-P9999 (UNI-IX, UNI-EX)
053950     MOVE HDRL-IV-P99999 (HDRL-IV-IDX)
053960                          TO UNI-IN-P99999 (UNI-IX, UNI-EX)
053970     MOVE HDRL-IV-SIG-DIGITS (HDRL-IV-IDX)
053980                          TO UNI-IN-SIG-DIGITS (UNI-IX, UNI-EX)
054000     .
054100 C110-99.
054200     EXIT.
054300******************************************************************
054400* Einen Mischschritt ausfuehren: den global fruehesten noch nicht
054500* gelesenen Satz ermitteln und verarbeiten, sonst Schleife
054600* beenden
054700******************************************************************
054800 C200-MERGE-STEP SECTION.
054900 C200-00.
055000     PERFORM C210-FIND-MIN-INPUT
055100     IF  C4-MIN-IX = ZERO
055200         SET EINGABE-OFFEN TO FALSE
055300         EXIT SECTION
055400     END-IF
055500
055600     PERFORM C220-HANDLE-NEXT-RECORD
055700     SET UNI-IX TO C4-MIN-IX
055800     SET UNI-EX TO UNI-IN-CURSOR (UNI-IX)
055900     SET UNI-IN-CURSOR (UNI-IX) UP BY 1
056000     .
056100 C200-99.
056200     EXIT.
056300******************************************************************
056400* Unter allen Eingaben mit noch ungelesenen Saetzen diejenige mit
056500* dem fruehesten naechsten Startzeitpunkt suchen
056600******************************************************************
056700 C210-FIND-MIN-INPUT SECTION.
056800 C210-00.
056900     MOVE ZERO TO C4-MIN-IX
057000     PERFORM C211-TEST-ONE-INPUT
057100         VARYING UNI-IX FROM 1 BY 1
057200             UNTIL UNI-IX > C4-INPUT-COUNT
057300     .
057400 C210-99.
057500     EXIT.
057600
057700 C211-TEST-ONE-INPUT SECTION.
057800 C211-00.
057900     IF  UNI-IN-CURSOR (UNI-IX) > UNI-IN-COUNT (UNI-IX)
058000         EXIT SECTION
058100     END-IF
058200
058300     SET UNI-EX TO UNI-IN-CURSOR (UNI-IX)
058400     IF  C4-MIN-IX = ZERO
058500         MOVE UNI-IX TO C4-MIN-IX
058550         MOVE UNI-IN-START-MS (UNI-IX, UNI-EX) TO W-MIN-START-MS
058600     ELSE
058650         IF  UNI-IN-START-MS (UNI-IX, UNI-EX) < W-MIN-START-MS
058700             MOVE UNI-IX TO C4-MIN-IX
058750             MOVE UNI-IN-START-MS (UNI-IX, UNI-EX) TO W-MIN-START-MS
058800         END-IF
058850     END-IF
058900     .
059000 C211-99.
059100     EXIT.
059200******************************************************************
059300* Den ermittelten naechsten Satz effektiv taggen und in die
059400* passende laufende Union mischen (Regeln 1-4)
059500******************************************************************
059600 C220-HANDLE-NEXT-RECORD SECTION.
059700 C220-00.
059800     SET UNI-IX TO C4-MIN-IX
059900     SET UNI-EX TO UNI-IN-CURSOR (UNI-IX)
060000     MOVE UNI-IN-SRC-TAG (UNI-IX) TO TAG-LINK-SOURCE-TAG
060100     MOVE UNI-IN-TAG (UNI-IX, UNI-EX) TO TAG-LINK-RECORD-TAG
060200     CALL "HTAGKEYM" USING TAG-LINK-REC
060300     MOVE TAG-LINK-EFFECTIVE-TAG TO W-EFFECTIVE-TAG
060400
060500     MOVE UNI-IN-START-MS (UNI-IX, UNI-EX) TO W-NEXT-START-MS
060600     MOVE UNI-IN-END-MS   (UNI-IX, UNI-EX) TO W-NEXT-END-MS
060700
060800     PERFORM C230-FIND-OPEN-UNION
060900         VARYING UNO-IX FROM 1 BY 1
061000             UNTIL UNO-IX > K-MAX-UNIONS
061100                OR UNION-GEFUNDEN
061200
061300     IF  NOT UNION-GEFUNDEN
061400         PERFORM C320-FIND-FREE-SLOT
061500             VARYING UNO-IX FROM 1 BY 1
061550                 UNTIL UNO-IX > K-MAX-UNIONS
061600                    OR SLOT-GEFUNDEN
061700         IF  NOT SLOT-GEFUNDEN
061800             DISPLAY ">>> keine freie Union-Tabelle mehr frei <<<"
061900             SET PRG-ABBRUCH TO TRUE
062000             SET EINGABE-OFFEN TO FALSE
062100             EXIT SECTION
062200         END-IF
062300         PERFORM C310-OPEN-NEW-UNION
062400         EXIT SECTION
062500     END-IF
062600
062700**  ---> Regel 4: naechster Satz beginnt erst bei/nach Fensterende
062800     IF  W-NEXT-START-MS >= UNO-WINDOW-END-MS (C4-FOUND-IX)
062900         PERFORM C260-EMIT-AND-CLEAR
063000         SET UNO-IX TO C4-FOUND-IX
063100         PERFORM C310-OPEN-NEW-UNION
063200         EXIT SECTION
063300     END-IF
063400
063500**  ---> Regel 2: vollstaendig innerhalb des Fensters
063600     IF  W-NEXT-END-MS <= UNO-WINDOW-END-MS (C4-FOUND-IX)
063700         PERFORM C300-MERGE-INTO-UNION
063800         EXIT SECTION
063900     END-IF
064000
064100**  ---> Regel 3: teilweise Ueberlappung, >80% pruefen ohne
064200**       Bruchzahlen: 5*(Fensterende - Start) > 4*(Ende - Start)
064300     COMPUTE C15-LINKS  = UNO-WINDOW-END-MS (C4-FOUND-IX)
064400                          - W-NEXT-START-MS
064500     COMPUTE C15-RECHTS = W-NEXT-END-MS - W-NEXT-START-MS
064600     IF  5 * C15-LINKS > 4 * C15-RECHTS
064700         PERFORM C300-MERGE-INTO-UNION
064800     ELSE
064900         PERFORM C260-EMIT-AND-CLEAR
065000         SET UNO-IX TO C4-FOUND-IX
065100         PERFORM C310-OPEN-NEW-UNION
065200     END-IF
065300     .
065400 C220-99.
065500     EXIT.
065600******************************************************************
065700* Laufende Union mit gleichem effektivem Tag suchen
065800******************************************************************
065900 C230-FIND-OPEN-UNION SECTION.
066000 C230-00.
066100     SET UNION-GEFUNDEN TO FALSE
066200     IF  UNO-IN-USE (UNO-IX)
066300         AND UNO-TAG (UNO-IX) = W-EFFECTIVE-TAG
066400         SET UNION-GEFUNDEN TO TRUE
066500         MOVE UNO-IX TO C4-FOUND-IX
066600     END-IF
066700     .
066800 C230-99.
066900     EXIT.
067000******************************************************************
067100* Einen unbenutzten Union-Slot suchen
067200******************************************************************
067300 C320-FIND-FREE-SLOT SECTION.
067400 C320-00.
067500     SET SLOT-GEFUNDEN TO FALSE
067600     IF  NOT UNO-IN-USE (UNO-IX)
067700         SET SLOT-GEFUNDEN TO TRUE
067800         MOVE UNO-IX TO C4-FOUND-IX
067900     END-IF
068000     .
068100 C320-99.
068200     EXIT.
068300******************************************************************
068400* Neue Union eroeffnen (Regel 1): Fenster = Satzlaenge, ggf. um
068500* Zielbreite erweitert; Summenfelder = Satz unveraendert
068600* uebernommen
068700******************************************************************
068800 C310-OPEN-NEW-UNION SECTION.
068900 C310-00.
069000     SET  UNO-IN-USE (UNO-IX) TO TRUE
069100     MOVE W-EFFECTIVE-TAG         TO UNO-TAG (UNO-IX)
069200     MOVE W-NEXT-START-MS         TO UNO-WINDOW-START-MS (UNO-IX)
069300     MOVE W-NEXT-END-MS           TO UNO-WINDOW-END-MS   (UNO-IX)
069400     IF  W-NEXT-START-MS + STUP-TARGET-UNION-MS
069500              > UNO-WINDOW-END-MS (UNO-IX)
069600         COMPUTE UNO-WINDOW-END-MS (UNO-IX) =
069700                 W-NEXT-START-MS + STUP-TARGET-UNION-MS
069800     END-IF
069900     SET UNO-SEQ (UNO-IX) UP BY 1
070000
070100     MOVE UNI-IN-TOTAL-COUNT (UNI-IX, UNI-EX) TO UNO-COUNT  (UNO-IX)
070200     MOVE UNI-IN-MIN-VALUE   (UNI-IX, UNI-EX) TO UNO-MIN    (UNO-IX)
070300     MOVE UNI-IN-MAX-VALUE   (UNI-IX, UNI-EX) TO UNO-MAX    (UNO-IX)
070400     MOVE UNI-IN-MEAN-VALUE  (UNI-IX, UNI-EX) TO UNO-MEAN   (UNO-IX)
070500     MOVE W-NEXT-START-MS                     TO UNO-STAT-START-MS (UNO-IX)
070600     MOVE W-NEXT-END-MS                       TO UNO-STAT-END-MS   (UNO-IX)
070700     MOVE UNI-IN-P50  (UNI-IX, UNI-EX) TO UNO-P50   (UNO-IX)
070800     MOVE UNI-IN-P90  (UNI-IX, UNI-EX) TO UNO-P90   (UNO-IX)
070900     MOVE UNI-IN-P95  (UNI-IX, UNI-EX) TO UNO-P95   (UNO-IX)
071000     MOVE UNI-IN-P99  (UNI-IX, UNI-EX) TO UNO-P99   (UNO-IX)
071100     MOVE UNI-IN-P999 (UNI-IX, UNI-EX) TO UNO-P999  (UNO-IX)
071200     MOVE UNI-IN-P9999 (UNI-IX, UNI-EX) TO UNO-P9999 (UNO-IX)
071250     MOVE UNI-IN-P99999 (UNI-IX, UNI-EX) TO UNO-P99999 (UNO-IX)
071270     MOVE UNI-IN-SIG-DIGITS (UNI-IX, UNI-EX) TO UNO-SIG-DIGITS (UNO-IX)
071300     .
071400 C310-99.
071500     EXIT.
071600******************************************************************
071700* Satz per HMRGRULE in die offene Union (C4-FOUND-IX) mischen;
071800* das Zeitfenster selbst bleibt unveraendert (Regel 2 und Regel 3
071900* Mischfall)
072000******************************************************************
072100 C300-MERGE-INTO-UNION SECTION.
072200 C300-00.
072300     MOVE UNO-COUNT     (C4-FOUND-IX) TO MRG-LINK-SUMME-COUNT
072400     MOVE UNO-MIN       (C4-FOUND-IX) TO MRG-LINK-SUMME-MIN
072500     MOVE UNO-MAX       (C4-FOUND-IX) TO MRG-LINK-SUMME-MAX
072600     MOVE UNO-MEAN      (C4-FOUND-IX) TO MRG-LINK-SUMME-MEAN
072700     MOVE UNO-STAT-START-MS (C4-FOUND-IX) TO MRG-LINK-SUMME-START-MS
072800     MOVE UNO-STAT-END-MS   (C4-FOUND-IX) TO MRG-LINK-SUMME-END-MS
072900     MOVE UNO-P50       (C4-FOUND-IX) TO MRG-LINK-SUMME-P50
073000     MOVE UNO-P90       (C4-FOUND-IX) TO MRG-LINK-SUMME-P90
073100     MOVE UNO-P95       (C4-FOUND-IX) TO MRG-LINK-SUMME-P95
073200     MOVE UNO-P99       (C4-FOUND-IX) TO MRG-LINK-SUMME-P99
073300     MOVE UNO-P999      (C4-FOUND-IX) TO MRG-LINK-SUMME-P999
073400     MOVE UNO-P9999     (C4-FOUND-IX) TO MRG-LINK-SUMME-P9999
073450     MOVE UNO-P99999    (C4-FOUND-IX) TO MRG-LINK-SUMME-P99999
073470     MOVE UNO-SIG-DIGITS (C4-FOUND-IX) TO MRG-LINK-SUMME-SIG-DIGITS
073500
073600     MOVE UNI-IN-TOTAL-COUNT (UNI-IX, UNI-EX) TO MRG-LINK-NEU-COUNT
073700     MOVE UNI-IN-MIN-VALUE   (UNI-IX, UNI-EX) TO MRG-LINK-NEU-MIN
073800     MOVE UNI-IN-MAX-VALUE   (UNI-IX, UNI-EX) TO MRG-LINK-NEU-MAX
073900     MOVE UNI-IN-MEAN-VALUE  (UNI-IX, UNI-EX) TO MRG-LINK-NEU-MEAN
074000     MOVE W-NEXT-START-MS                     TO MRG-LINK-NEU-START-MS
074100     MOVE W-NEXT-END-MS                       TO MRG-LINK-NEU-END-MS
074200     MOVE UNI-IN-P50  (UNI-IX, UNI-EX) TO MRG-LINK-NEU-P50
074300     MOVE UNI-IN-P90  (UNI-IX, UNI-EX) TO MRG-LINK-NEU-P90
074400     MOVE UNI-IN-P95  (UNI-IX, UNI-EX) TO MRG-LINK-NEU-P95
074500     MOVE UNI-IN-P99  (UNI-IX, UNI-EX) TO MRG-LINK-NEU-P99
074600     MOVE UNI-IN-P999 (UNI-IX, UNI-EX) TO MRG-LINK-NEU-P999
074700     MOVE UNI-IN-P9999 (UNI-IX, UNI-EX) TO MRG-LINK-NEU-P9999
074750     MOVE UNI-IN-P99999 (UNI-IX, UNI-EX) TO MRG-LINK-NEU-P99999
074770     MOVE UNI-IN-SIG-DIGITS (UNI-IX, UNI-EX) TO MRG-LINK-NEU-SIG-DIGITS
074800
074900     CALL "HMRGRULE" USING MRG-LINK-REC
075000
075100     MOVE MRG-LINK-SUMME-COUNT TO UNO-COUNT     (C4-FOUND-IX)
075200     MOVE MRG-LINK-SUMME-MIN   TO UNO-MIN       (C4-FOUND-IX)
075300     MOVE MRG-LINK-SUMME-MAX   TO UNO-MAX       (C4-FOUND-IX)
075400     MOVE MRG-LINK-SUMME-MEAN  TO UNO-MEAN      (C4-FOUND-IX)
075500     MOVE MRG-LINK-SUMME-START-MS TO UNO-STAT-START-MS (C4-FOUND-IX)
075600     MOVE MRG-LINK-SUMME-END-MS   TO UNO-STAT-END-MS   (C4-FOUND-IX)
075700     MOVE MRG-LINK-SUMME-P50   TO UNO-P50       (C4-FOUND-IX)
075800     MOVE MRG-LINK-SUMME-P90   TO UNO-P90       (C4-FOUND-IX)
075900     MOVE MRG-LINK-SUMME-P95   TO UNO-P95       (C4-FOUND-IX)
076000     MOVE MRG-LINK-SUMME-P99   TO UNO-P99       (C4-FOUND-IX)
076100     MOVE MRG-LINK-SUMME-P999  TO UNO-P999      (C4-FOUND-IX)
076200     MOVE MRG-LINK-SUMME-P9999 TO UNO-P9999     (C4-FOUND-IX)
076250     MOVE MRG-LINK-SUMME-P99999 TO UNO-P99999   (C4-FOUND-IX)
076270     MOVE MRG-LINK-SUMME-SIG-DIGITS TO UNO-SIG-DIGITS (C4-FOUND-IX)
076300     .
076400 C300-99.
076500     EXIT.
076600******************************************************************
076700* Eine geschlossene Union ausschreiben und ihren Slot freigeben
076800******************************************************************
076900 C260-EMIT-AND-CLEAR SECTION.
077000 C260-00.
077100     SET UNO-IX TO C4-FOUND-IX
077200     PERFORM F200-WRITE-UNION-LINE
077300     SET UNO-IN-USE (UNO-IX) TO FALSE
077400     .
077500 C260-99.
077600     EXIT.
077700******************************************************************
077800* Laufende Endverarbeitung: alle noch offenen Unionen ausschreiben
077900******************************************************************
078000 C900-FLUSH-ALL-UNIONS SECTION.
078100 C900-00.
078200     IF  UNO-IN-USE (UNO-IX)
078300         PERFORM F200-WRITE-UNION-LINE
078400         SET UNO-IN-USE (UNO-IX) TO FALSE
078500     END-IF
078600     .
078700 C900-99.
078800     EXIT.
078900******************************************************************
079000* Logkopf der Ausgabedatei einmal schreiben (fruehester
079100* beobachteter Logstart, bei -relative 0.0)
079200******************************************************************
079300 F100-WRITE-HEADER SECTION.
079400 F100-00.
079500     IF  HEADER-GESCHRIEBEN
079600         EXIT SECTION
079700     END-IF
079800
079900     MOVE K-LEGENDE TO UNION-OUT-LINE
080000     WRITE UNION-OUT-LINE
080100     MOVE K-LOGFORMAT TO UNION-OUT-LINE
080200     WRITE UNION-OUT-LINE
080300
080400     IF  RELATIV-MODUS
080500         MOVE ZERO TO W-STARTSEC
080600         MOVE ZERO TO W-STARTMS3
080700     ELSE
080800         MOVE W-EARLIEST-WHOLE TO W-STARTSEC
080900         MOVE W-EARLIEST-FRACT TO W-STARTMS3
081100     END-IF
081200
081300     STRING  K-DIR-START    DELIMITED BY SIZE,
081400             W-STARTSEC     DELIMITED BY SIZE,
081500             "."            DELIMITED BY SIZE,
081600             W-STARTMS3     DELIMITED BY SIZE,
081700             "]"            DELIMITED BY SIZE
081800     INTO    UNION-OUT-LINE
081900     WRITE UNION-OUT-LINE
082000
082100     SET HEADER-GESCHRIEBEN TO TRUE
082200     .
082300 F100-99.
082400     EXIT.
082500******************************************************************
082600* Eine gemischte Union (UNO-SLOT (UNO-IX)) als Intervallzeile auf
082700* UNION-OUTPUT schreiben, effektiver Tag fuehrend
082800******************************************************************
082900 F200-WRITE-UNION-LINE SECTION.
083000 F200-00.
083100     STRING  UNO-TAG (UNO-IX)       DELIMITED BY SIZE,
083200             ","                    DELIMITED BY SIZE,
083300             UNO-STAT-START-MS (UNO-IX)  DELIMITED BY SIZE,
083400             ","                    DELIMITED BY SIZE,
083500             UNO-STAT-END-MS   (UNO-IX)  DELIMITED BY SIZE,
083600             ","                    DELIMITED BY SIZE,
083700             UNO-COUNT  (UNO-IX)    DELIMITED BY SIZE,
083800             ","                    DELIMITED BY SIZE,
083900             UNO-MIN    (UNO-IX)    DELIMITED BY SIZE,
084000             ","                    DELIMITED BY SIZE,
084100             UNO-MAX    (UNO-IX)    DELIMITED BY SIZE,
084200             ","                    DELIMITED BY SIZE,
084300             UNO-MEAN   (UNO-IX)    DELIMITED BY SIZE,
084400             ","                    DELIMITED BY SIZE,
084500             UNO-P50    (UNO-IX)    DELIMITED BY SIZE,
084600             ","                    DELIMITED BY SIZE,
084700             UNO-P90    (UNO-IX)    DELIMITED BY SIZE,
084800             ","                    DELIMITED BY SIZE,
084900             UNO-P95    (UNO-IX)    DELIMITED BY SIZE,
085000             ","                    DELIMITED BY SIZE,
085100             UNO-P99    (UNO-IX)    DELIMITED BY SIZE,
085200             ","                    DELIMITED BY SIZE,
085300             UNO-P999   (UNO-IX)    DELIMITED BY SIZE,
085400             ","                    DELIMITED BY SIZE,
085500             UNO-P9999  (UNO-IX)    DELIMITED BY SIZE,
085550             ","                    DELIMITED BY SIZE,
085580             UNO-P99999 (UNO-IX)    DELIMITED BY SIZE,
085590             ","                    DELIMITED BY SIZE,
085595             UNO-SIG-DIGITS (UNO-IX) DELIMITED BY SIZE
085600     INTO    UNION-OUT-LINE
085700     WRITE UNION-OUT-LINE
085800     .
085900 F200-99.
086000     EXIT.
086100******************************************************************
086200* Aufruf COBOL-Utility: GETSTARTUPTEXT
086300*
086400*              Eingabe: stup-portion (VOLUME,IN,OUT,STRING)
086500*              Ausgabe: stup-result  (-1:NOK, >=0:OK)
086600*                       stup-text
086700*
086800******************************************************************
086900 P100-GETSTARTUPTEXT SECTION.
087000 P100-00.
087100     MOVE SPACE TO STUP-TEXT
087200     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
087300                                     STUP-TEXT
087400                             GIVING  STUP-RESULT
087500     EVALUATE STUP-RESULT
087600         WHEN -9999 THRU -1
087700                     MOVE STUP-RESULT TO D-NUM4
087800                     DISPLAY "Lesen STARTUP fehlgeschlagen: "
087900                             D-NUM4
088000                     DISPLAY ">>> Verarbeitung nicht moeglich <<<"
088100                     SET PRG-ABBRUCH TO TRUE
088200
088300         WHEN ZERO
088400                     DISPLAY ">>> kein StartUp-Text <<<"
088500                     SET PRG-ABBRUCH TO TRUE
088600
088700         WHEN OTHER
088800                     UNSTRING STUP-TEXT DELIMITED BY " "
088900                         INTO STUP-OUTPUT-FILE,
089000                              STUP-RELATIV-FLAG,
089100                              STUP-TARGET-UNION-MS,
089200                              STUP-START-MS,
089300                              STUP-END-MS,
089400                              STUP-INPUT-LISTE
089500                     IF  STUP-RELATIV-FLAG = "J"
089600                         SET RELATIV-MODUS TO TRUE
089700                     END-IF
089800     END-EVALUATE
089900     .
090000 P100-99.
090100     EXIT.
090200******************************************************************
090300* TIMESTAMP erstellen
090400******************************************************************
090500 U200-TIMESTAMP SECTION.
090600 U200-00.
090700     ENTER TAL "TIME" USING TAL-TIME
090800     MOVE CORR TAL-TIME TO TAL-TIME-D
090900     .
091000 U200-99.
091100     EXIT.
091200******************************************************************
091300* Programm-Fehlerbehandlung
091400******************************************************************
091500 Z002-PROGERR SECTION.
091600 Z002-00.
091700     MOVE 1 TO ERR-STAT OF GEN-ERROR
091800     MOVE ZERO      TO MDNR OF GEN-ERROR
091900     MOVE ZERO      TO TSNR OF GEN-ERROR
092000     MOVE K-MODUL TO MODUL-NAME OF GEN-ERROR
092100     MOVE "PE"    TO ERROR-KZ   OF GEN-ERROR
092200     PERFORM Z999-ERRLOG
092300     .
092400 Z002-99.
092500     EXIT.
092600******************************************************************
092700* Fehler in Tabelle ERRLOG schreiben
092800******************************************************************
092900 Z999-ERRLOG SECTION.
093000 Z999-00.
093100     CALL "WSYS022" USING GEN-ERROR
093200     INITIALIZE GEN-ERROR
093300     .
093400 Z999-99.
093500      EXIT.
093600******************************************************************
093700* ENDE Source-Programm
093800******************************************************************
