000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100*
001200 IDENTIFICATION DIVISION.
001300*
001400 PROGRAM-ID. HRDSCN0M.
001500 AUTHOR.      K. LANGE.
001600 INSTALLATION. WSOFT-ENTWICKLUNG.
001700 DATE-WRITTEN. 2021-06-09.
001800 DATE-COMPILED.
001900 SECURITY.    NICHT VERTRAULICH.
002000*
002100*****************************************************************
002200* Letzte Aenderung :: 2026-08-10
002300* Letzte Version   :: C.00.06
002400* Kurzbeschreibung :: Log-Record-Scanner fuer HDR-Intervall-Logs
002500*                     (liest eine Logdatei, dekodiert Header-
002600*                     Direktiven und Intervallzeilen, legt das
002700*                     Ergebnis im EXTERNAL-Puffer HDRL-INTERVAL-
002800*                     BUFFER ab)
002900* Auftrag          :: HDRBATCH-1
003000*
003100* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003300*----------------------------------------------------------------*
003400* Vers. | Datum    | von | Kommentar                             *
003500*-------|----------|-----|---------------------------------------*
003600*C.00.00|2021-06-09| kl  | Neuerstellung auf Basis SSFANO0M      *
003700*       |          |     | (abgeloest, da Quellzeilen-Scan dort  *
003800*       |          |     | schon funktionierte)                  *
003900*C.00.01|2021-06-22| kl  | #[StartTime:]/#[BaseTime:] Direktiven *
004000*C.00.02|2021-09-03| rz  | Zeitfenster-Filter (Start/Ende) ergzt.*
004100*C.00.03|1999-01-06| kl  | Jahr-2000: TAL-JHJJ auf 4-stellig     *
004200*C.00.04|2023-11-02| kl  | Legendenzeile "StartTimestamp" wird   *
004300*       |          |     | jetzt unabhaengig von Gross/Klein-    *
004400*       |          |     | schreibung erkannt (Ticket HDRBATCH-17*
004420*C.00.05|2024-06-14| rz  | Feldtabelle-Loeschung vor C040 aus    *
004440*       |          |     | Schleifenkonstrukt in eigene Routine  *
004460*       |          |     | C041 ausgelagert (Hausstandard)       *
004470*C.00.06|2026-08-10| rz  | Versionsanzeige zeigte fest verdrahtetes*
004480*       |          |     | Datum statt Kompilierdatum - auf        *
004485*       |          |     | FUNCTION WHEN-COMPILED umgestellt, wie  *
004490*       |          |     | im Rest des Bestands ueblich (Ticket    *
004495*       |          |     | HDRBATCH-29)                           *
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900* Wird von allen HDR-Batch-Treibern (HCSVDRVE, HSPLDRVE,
005000* HUNIDRVE, HSUMDRVE) per CALL "HRDSCN0M" USING LINK-REC
005100* aufgerufen. Liest die im LINK-REC genannte Logdatei zeilen-
005200* weise, ueberspringt Legendenzeilen, wertet Kommentar-
005300* Direktiven aus und legt jeden dekodierten Intervallsatz in
005400* den EXTERNAL-Puffer HDRL-INTERVAL-BUFFER (Copy-Modul HDRBUF0).
005500* Der Logkopf (Basiszeit/Startzeit) steht danach in HDRL-LOGHDR.
005600*
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     SWITCH-15 IS ANZEIGE-VERSION
006600         ON STATUS IS SHOW-VERSION
006700     CLASS ALPHNUM IS "0123456789"
006800                      "abcdefghijklmnopqrstuvwxyz"
006900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007000                      " .,;-_!$%/=*+".
007100*
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT INPUT-LOGF   ASSIGN TO #DYNAMIC.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  INPUT-LOGF
007900     RECORD  IS VARYING IN SIZE
008000             FROM 0 TO 200 CHARACTERS
008100             DEPENDING ON REC-LEN.
008200 01  LOG-LINE                        PIC X(200).
008250 01  LOG-LINE-R REDEFINES LOG-LINE.
008260     05  LOG-LINE-TAG-TEST           PIC X(10).
008270     05  LOG-LINE-REST               PIC X(190).
008300*
008400 WORKING-STORAGE SECTION.
008500*--------------------------------------------------------------------*
008600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008700*--------------------------------------------------------------------*
008800 01          COMP-FELDER.
008900     05      C4-ANZ              PIC S9(04) COMP.
009000     05      C4-PTR              PIC S9(04) COMP.
009100     05      C9-ANZ              PIC S9(09) COMP.
009200     05      C18-VAL             PIC S9(18) COMP.
009250     05      FILLER              PIC X(02).
009300 01          REC-LEN             PIC  9(04) COMP.
009400*--------------------------------------------------------------------*
009500* Display-Felder: Praefix D
009600*--------------------------------------------------------------------*
009700 01          DISPLAY-FELDER.
009800     05      D-NUM4              PIC -9(04).
009900     05      D-NUM9              PIC  9(09).
009950     05      FILLER              PIC X(02).
010000*--------------------------------------------------------------------*
010100* Felder mit konstantem Inhalt: Praefix K
010200*--------------------------------------------------------------------*
010300 01          KONSTANTE-FELDER.
010400     05      K-MODUL             PIC X(08)     VALUE "HRDSCN0M".
010500     05      K-LEGENDE           PIC X(15)     VALUE "STARTTIMESTAMP".
010600     05      K-DIR-START         PIC X(11)     VALUE "#[STARTTIME".
010700     05      K-DIR-BASE          PIC X(10)     VALUE "#[BASETIME".
010800     05      K-JAHR-SEC          PIC S9(09) COMP VALUE 31536000.
010850     05      FILLER              PIC X(02).
010900*----------------------------------------------------------------*
011000* Conditional-Felder
011100*----------------------------------------------------------------*
011200 01          SCHALTER.
011300     05      FILE-STATUS         PIC X(02).
011400          88 FILE-OK                         VALUE "00".
011500          88 FILE-NOK                        VALUE "01" THRU "99".
011600     05      REC-STAT REDEFINES  FILE-STATUS.
011700        10   FILE-STATUS1        PIC X.
011800          88 FILE-EOF                        VALUE "1".
011900          88 FILE-INVALID                    VALUE "2".
012000          88 FILE-PERMERR                    VALUE "3".
012100          88 FILE-LOGICERR                   VALUE "4".
012200        10                       PIC X.
012300*
012400     05      PRG-STATUS          PIC 9.
012500          88 PRG-OK                          VALUE ZERO.
012600          88 PRG-ABBRUCH                     VALUE 2.
012700*
012800     05      LINE-KLASSE         PIC X(01)   VALUE SPACE.
012900          88 LINE-IS-LEGENDE               VALUE "L".
013000          88 LINE-IS-KOMMENTAR             VALUE "K".
013100          88 LINE-IS-LEER                  VALUE "B".
013200          88 LINE-IS-INTERVALL             VALUE "I".
013300*
013400     05      SCAN-GESTOPPT-SW    PIC X(01)   VALUE "N".
013500          88 SCAN-GESTOPPT                  VALUE "Y".
013600*
013700     05      SCHRITT-UEBERSPR-SW PIC X(01)   VALUE "N".
013800          88 SCHRITT-UEBERSPRINGEN          VALUE "Y".
013900*
014000     05      BASISZEIT-GESETZT-SW PIC X(01)  VALUE "N".
014100          88 BASISZEIT-GESETZT              VALUE "Y".
014200*
014300     05      STARTZEIT-GESETZT-SW PIC X(01)  VALUE "N".
014400          88 STARTZEIT-GESETZT              VALUE "Y".
014450     05      FILLER              PIC X(02).
014500*--------------------------------------------------------------------*
014600* weitere Arbeitsfelder: Praefix W
014700*--------------------------------------------------------------------*
014800 01          WORK-FELDER.
014900     05      W-TAG               PIC X(40)   VALUE SPACES.
015000     05      W-REST-ZEILE        PIC X(200)  VALUE SPACES.
015100     05      W-FELD              PIC X(30)   VALUE SPACES.
015200     05      W-PTR               PIC S9(04) COMP VALUE 1.
015300*
015400     05      W-LINE-START-SEC    PIC S9(11) COMP VALUE ZERO.
015500     05      W-LINE-LEN-SEC      PIC S9(09) COMP VALUE ZERO.
015600     05      W-LINE-MAXT-SEC     PIC S9(09) COMP VALUE ZERO.
015700     05      W-ABS-START-SEC     PIC S9(11) COMP VALUE ZERO.
015800     05      W-ABS-END-SEC       PIC S9(11) COMP VALUE ZERO.
015900     05      W-DIFF-SEC          PIC S9(11) COMP VALUE ZERO.
016000*
016100     05      W-STAT-TOTAL-COUNT  PIC S9(15) VALUE ZERO.
016200     05      W-STAT-MIN          PIC S9(15) VALUE ZERO.
016300     05      W-STAT-MAX          PIC S9(15) VALUE ZERO.
016400     05      W-STAT-MEAN         PIC S9(13)V9(2) VALUE ZERO.
016500     05      W-STAT-P50          PIC S9(15) VALUE ZERO.
016600     05      W-STAT-P90          PIC S9(15) VALUE ZERO.
016700     05      W-STAT-P95          PIC S9(15) VALUE ZERO.
016800     05      W-STAT-P99          PIC S9(15) VALUE ZERO.
016900     05      W-STAT-P999         PIC S9(15) VALUE ZERO.
017000     05      W-STAT-P9999        PIC S9(15) VALUE ZERO.
017100     05      W-STAT-P99999       PIC S9(15) VALUE ZERO.
017200     05      W-STAT-SIGDIG       PIC S9(1)  VALUE ZERO.
017300*
017400     05      W-FIELD-TAB.
017500         10  W-FIELD-ENT OCCURS 16 TIMES
017600                         INDEXED BY W-FIELD-IX PIC X(20).
017650     05      FILLER              PIC X(02).
017700*--------------------------------------------------------------------*
017800* Datum-/Uhrzeitfelder (fuer TAL-Routine)
017900*--------------------------------------------------------------------*
018000 01          TAL-TIME.
018100     05      TAL-JHJJMMTT.
018200      10     TAL-JHJJ            PIC S9(04) COMP.
018300      10     TAL-MM              PIC S9(04) COMP.
018400      10     TAL-TT              PIC S9(04) COMP.
018500     05      TAL-HHMI.
018600      10     TAL-HH              PIC S9(04) COMP.
018700      10     TAL-MI              PIC S9(04) COMP.
018800     05      TAL-SS              PIC S9(04) COMP.
018900     05      TAL-HS              PIC S9(04) COMP.
019000     05      TAL-MS              PIC S9(04) COMP.
019050     05      FILLER              PIC X(02).
019060 01          TAL-TIME-D REDEFINES TAL-TIME.
019062     05      TAL-JHJJMMTT-D.
019064        10   TAL-JHJJ-D          PIC  9(04).
019066        10   TAL-MM-D            PIC  9(04).
019068        10   TAL-TT-D            PIC  9(04).
019070     05      TAL-HHMI-D.
019072        10   TAL-HH-D            PIC  9(04).
019074        10   TAL-MI-D            PIC  9(04).
019076     05      TAL-SS-D            PIC  9(04).
019078     05      TAL-HS-D            PIC  9(04).
019080     05      TAL-MS-D            PIC  9(04).
019082     05      FILLER              PIC X(02).
019100*--------------------------------------------------------------------*
019200* Parameter fuer die dynamische Dateizuweisung: Praefix P/ASS
019300*--------------------------------------------------------------------*
019400 01          ASS-FNAME           PIC X(36).
019500 01          ASS-FSTATUS         PIC S9(04) COMP.
019600*
019700     COPY HDRBUF0.
019800*
019900 LINKAGE SECTION.
020000*-->    Uebergabe aus dem rufenden Treiberprogramm
020100 01     LINK-REC.
020200    05  LINK-HDR.
020300     10 LINK-INPUT-FILE          PIC X(36).
020400     10 LINK-START-FILTER-MS     PIC S9(15).
020500*       0 = kein Startfilter
020600     10 LINK-END-FILTER-MS       PIC S9(15).
020700*       0 = kein Endefilter
020800     10 LINK-RC                  PIC S9(04) COMP.
020900*       0    = OK
021000*       11   = Datei nicht gefunden / Zuweisungsfehler
021100*       9999 = Programmabbruch - Aufrufer muss reagieren
021150    10 FILLER                   PIC X(02).
021200*
021300 PROCEDURE DIVISION USING LINK-REC.
021400******************************************************************
021500* Steuerungs-Section
021600******************************************************************
021700 A100-STEUERUNG SECTION.
021800 A100-00.
021900     IF  SHOW-VERSION
022000         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
022100         STOP RUN
022200     END-IF
022300*
022400     PERFORM B000-VORLAUF
022500     IF  PRG-ABBRUCH
022600         CONTINUE
022700     ELSE
022800         PERFORM B100-VERARBEITUNG
022900     END-IF
023000*
023100     PERFORM B090-ENDE
023200     EXIT PROGRAM
023300     .
023400 A100-99.
023500     EXIT.
023600******************************************************************
023700* Vorlauf: Felder initialisieren, Logdatei oeffnen
023800******************************************************************
023900 B000-VORLAUF SECTION.
024000 B000-00.
024100     PERFORM C000-INIT
024200     PERFORM F100-OPEN-INPUT
024300     .
024400 B000-99.
024500     EXIT.
024600******************************************************************
024700* Ende: Logdatei schliessen, Returncode setzen
024800******************************************************************
024900 B090-ENDE SECTION.
025000 B090-00.
025100     IF  FILE-OK OR FILE-EOF
025200         CLOSE INPUT-LOGF
025300     END-IF
025400*
025500     IF  PRG-ABBRUCH
025600         MOVE 9999 TO LINK-RC
025700     ELSE
025800         MOVE ZERO TO LINK-RC
025900     END-IF
026000     .
026100 B090-99.
026200     EXIT.
026300******************************************************************
026400* Verarbeitung: Logdatei zeilenweise lesen und dekodieren
026500******************************************************************
026600 B100-VERARBEITUNG SECTION.
026700 B100-00.
026800     PERFORM C010-READ-NEXT-LINE
026900     PERFORM C020-CLASSIFY-AND-HANDLE
027000         UNTIL FILE-EOF
027100            OR PRG-ABBRUCH
027200            OR SCAN-GESTOPPT
027300     .
027400 B100-99.
027500     EXIT.
027600******************************************************************
027700* Initialisierung von Feldern und Strukturen
027800******************************************************************
027900 C000-INIT SECTION.
028000 C000-00.
028100     INITIALIZE SCHALTER
028200     MOVE ZERO TO HDRL-INTERVAL-COUNT
028300     MOVE ZERO TO HDRL-LH-BASE-TIME-SEC
028400     MOVE ZERO TO HDRL-LH-START-TIME-SEC
028500     .
028600 C000-99.
028700     EXIT.
028800******************************************************************
028900* Naechste Logzeile lesen
029000******************************************************************
029100 C010-READ-NEXT-LINE SECTION.
029200 C010-00.
029300     READ INPUT-LOGF
029400         AT END
029500             SET FILE-EOF TO TRUE
029600     END-READ
029700     .
029800 C010-99.
029900     EXIT.
030000******************************************************************
030100* Zeile klassifizieren (Legende / Kommentar / leer / Intervall)
030200* und entsprechend weiterleiten
030300******************************************************************
030400 C020-CLASSIFY-AND-HANDLE SECTION.
030500 C020-00.
030600     MOVE SPACE TO LINE-KLASSE
030700     MOVE SPACES TO W-FELD
030800     MOVE LOG-LINE(1:15) TO W-FELD(1:15)
030900     INSPECT W-FELD CONVERTING
031000         "abcdefghijklmnopqrstuvwxyz" TO
031100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031200*
031300     IF  LOG-LINE = SPACES
031400         SET LINE-IS-LEER TO TRUE
031500     ELSE
031600       IF  W-FELD(1:15) = K-LEGENDE
031700           SET LINE-IS-LEGENDE TO TRUE
031800       ELSE
031900         IF  LOG-LINE(1:1) = "#"
032000             SET LINE-IS-KOMMENTAR TO TRUE
032100         ELSE
032200             SET LINE-IS-INTERVALL TO TRUE
032300         END-IF
032400       END-IF
032500     END-IF
032600*
032700     EVALUATE TRUE
032800         WHEN LINE-IS-LEGENDE  CONTINUE
032900         WHEN LINE-IS-LEER     CONTINUE
033000         WHEN LINE-IS-KOMMENTAR
033100              PERFORM C030-PARSE-DIRECTIVE
033200         WHEN LINE-IS-INTERVALL
033300              PERFORM C040-PARSE-INTERVAL
033400     END-EVALUATE
033500*
033600     PERFORM C010-READ-NEXT-LINE
033700     .
033800 C020-99.
033900     EXIT.
034000******************************************************************
034100* Kommentarzeile auf #[StartTime: nnn] / #[BaseTime: nnn]
034200* untersuchen; sonstige Kommentare werden ignoriert
034300******************************************************************
034400 C030-PARSE-DIRECTIVE SECTION.
034500 C030-00.
034600     MOVE SPACES TO W-FELD
034700     MOVE LOG-LINE(1:11) TO W-FELD(1:11)
034800     INSPECT W-FELD(1:11) CONVERTING
034900         "abcdefghijklmnopqrstuvwxyz" TO
035000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
035100*
035200     IF  W-FELD(1:11) = K-DIR-START
035300         PERFORM C031-TAKE-DIRECTIVE-VAL
035400         MOVE C18-VAL TO HDRL-LH-START-TIME-SEC
035500         SET STARTZEIT-GESETZT TO TRUE
035600     ELSE
035700       IF  W-FELD(1:10) = K-DIR-BASE
035800           PERFORM C031-TAKE-DIRECTIVE-VAL
035900           MOVE C18-VAL TO HDRL-LH-BASE-TIME-SEC
036000           SET BASISZEIT-GESETZT TO TRUE
036100       END-IF
036200     END-IF
036300     .
036400 C030-99.
036500     EXIT.
036600******************************************************************
036700* Zahlenwert hinter dem ":" einer Direktive herausloesen
036800******************************************************************
036900 C031-TAKE-DIRECTIVE-VAL SECTION.
037000 C031-00.
037100     MOVE ZERO TO C18-VAL
037200     MOVE SPACES TO W-FELD W-REST-ZEILE
037300     UNSTRING LOG-LINE DELIMITED BY ":"
037400         INTO W-FELD W-REST-ZEILE
037500     UNSTRING W-REST-ZEILE DELIMITED BY "]"
037600         INTO W-FELD
037700     MOVE W-FELD TO C18-VAL
037800     .
037900 C031-99.
038000     EXIT.
038100******************************************************************
038200* Intervallzeile zerlegen:
038300*   [Tag=<name>,]StartSec,LaengeSec,MaxtimeSec,TotalCount,
038400*   Min,Max,Mean,P50,P90,P95,P99,P999,P9999,P99999,SigDigits
038500******************************************************************
038600 C040-PARSE-INTERVAL SECTION.
038700 C040-00.
038800     MOVE SPACES TO W-TAG W-REST-ZEILE
038900     MOVE 1 TO W-PTR
039000*
039100     IF  LOG-LINE(1:4) = "Tag="
039200         MOVE SPACES TO W-FELD
039300         UNSTRING LOG-LINE DELIMITED BY ","
039400             INTO W-FELD
039500             WITH POINTER W-PTR
039600         MOVE W-FELD(5:30) TO W-TAG
039700         MOVE LOG-LINE(W-PTR:) TO W-REST-ZEILE
039800     ELSE
039900         MOVE LOG-LINE TO W-REST-ZEILE
040000     END-IF
040100*
040130     MOVE 1 TO W-FIELD-IX
040150     PERFORM C041-CLEAR-FELD-TAB
040600     UNSTRING W-REST-ZEILE DELIMITED BY ","
040700         INTO W-FIELD-ENT(1)  W-FIELD-ENT(2)  W-FIELD-ENT(3)
040800              W-FIELD-ENT(4)  W-FIELD-ENT(5)  W-FIELD-ENT(6)
040900              W-FIELD-ENT(7)  W-FIELD-ENT(8)  W-FIELD-ENT(9)
041000              W-FIELD-ENT(10) W-FIELD-ENT(11) W-FIELD-ENT(12)
041100              W-FIELD-ENT(13) W-FIELD-ENT(14) W-FIELD-ENT(15)
041200*
041300     MOVE W-FIELD-ENT(1)  TO W-LINE-START-SEC
041400     MOVE W-FIELD-ENT(2)  TO W-LINE-LEN-SEC
041500     MOVE W-FIELD-ENT(3)  TO W-LINE-MAXT-SEC
041600     MOVE W-FIELD-ENT(4)  TO W-STAT-TOTAL-COUNT
041700     MOVE W-FIELD-ENT(5)  TO W-STAT-MIN
041800     MOVE W-FIELD-ENT(6)  TO W-STAT-MAX
041900     MOVE W-FIELD-ENT(7)  TO W-STAT-MEAN
042000     MOVE W-FIELD-ENT(8)  TO W-STAT-P50
042100     MOVE W-FIELD-ENT(9)  TO W-STAT-P90
042200     MOVE W-FIELD-ENT(10) TO W-STAT-P95
042300     MOVE W-FIELD-ENT(11) TO W-STAT-P99
042400     MOVE W-FIELD-ENT(12) TO W-STAT-P999
042500     MOVE W-FIELD-ENT(13) TO W-STAT-P9999
042600     MOVE W-FIELD-ENT(14) TO W-STAT-P99999
042700     MOVE W-FIELD-ENT(15) TO W-STAT-SIGDIG
042800*
042900     PERFORM C050-CALC-ABS-TIMES
043000     PERFORM C060-TIME-FILTER
043100     IF  NOT SCHRITT-UEBERSPRINGEN
043200     AND NOT SCAN-GESTOPPT
043300         PERFORM C070-STORE-INTERVAL
043400     END-IF
043500     .
043600 C040-99.
043700     EXIT.
043720******************************************************************
043740* Feldtabelle vor dem naechsten UNSTRING leeren
043760******************************************************************
043780 C041-CLEAR-FELD-TAB SECTION.
043800 C041-00.
043880     MOVE SPACES TO W-FIELD-ENT(W-FIELD-IX)
043900     SET W-FIELD-IX UP BY 1
043920     IF  W-FIELD-IX NOT > 16
043940         GO TO C041-00
043960     END-IF
043980     .
044000 C041-99.
044020     EXIT.
044040******************************************************************
044060* Basiszeit/Startzeit-Auto-Erkennung und absolute Zeiten
044080* berechnen (Regel siehe Auftrag HDRBATCH-1, BATCH FLOW Pkt. 5)
044100******************************************************************
044200 C050-CALC-ABS-TIMES SECTION.
044300 C050-00.
044400     IF  NOT STARTZEIT-GESETZT
044500         MOVE W-LINE-START-SEC TO HDRL-LH-START-TIME-SEC
044600         SET STARTZEIT-GESETZT TO TRUE
044700     END-IF
044800*
044900     IF  NOT BASISZEIT-GESETZT
045000         COMPUTE W-DIFF-SEC =
045100             W-LINE-START-SEC - HDRL-LH-START-TIME-SEC
045200         IF  W-DIFF-SEC < ZERO
045300             COMPUTE W-DIFF-SEC = ZERO - W-DIFF-SEC
045400         END-IF
045500         IF  W-DIFF-SEC < K-JAHR-SEC
045600             MOVE ZERO TO HDRL-LH-BASE-TIME-SEC
045700         ELSE
045800             MOVE HDRL-LH-START-TIME-SEC TO HDRL-LH-BASE-TIME-SEC
045900         END-IF
046000         SET BASISZEIT-GESETZT TO TRUE
046100     END-IF
046200*
046300     COMPUTE W-ABS-START-SEC =
046400         HDRL-LH-BASE-TIME-SEC + W-LINE-START-SEC
046500     COMPUTE W-ABS-END-SEC =
046600         W-ABS-START-SEC + W-LINE-LEN-SEC
046700     .
046800 C050-99.
046900     EXIT.
047000******************************************************************
047100* Zeitfensterfilter: vor dem Startfilter -> ueberspringen;
047200* nach dem Endefilter -> Scan stoppen (Rest der Datei entfaellt)
047300******************************************************************
047400 C060-TIME-FILTER SECTION.
047500 C060-00.
047600     MOVE "N" TO SCHRITT-UEBERSPR-SW
047700*
047800     IF  LINK-START-FILTER-MS NOT = ZERO
047900         COMPUTE C18-VAL = W-ABS-START-SEC * 1000
048000         IF  C18-VAL < LINK-START-FILTER-MS
048100             MOVE "Y" TO SCHRITT-UEBERSPR-SW
048200         END-IF
048300     END-IF
048400*
048500     IF  LINK-END-FILTER-MS NOT = ZERO
048600         COMPUTE C18-VAL = W-ABS-START-SEC * 1000
048700         IF  C18-VAL > LINK-END-FILTER-MS
048800             SET SCAN-GESTOPPT TO TRUE
048900         END-IF
049000     END-IF
049100     .
049200 C060-99.
049300     EXIT.
049400******************************************************************
049500* dekodierten Intervallsatz im EXTERNAL-Puffer ablegen
049600******************************************************************
049700 C070-STORE-INTERVAL SECTION.
049800 C070-00.
049900     IF  HDRL-INTERVAL-COUNT >= HDRL-MAX-INTERVALS
050000         DISPLAY K-MODUL ": Intervallpuffer voll (>"
050100                 HDRL-MAX-INTERVALS ") - Satz uebersprungen"
050200     ELSE
050300         ADD 1 TO HDRL-INTERVAL-COUNT
050400         SET HDRL-IV-IDX TO HDRL-INTERVAL-COUNT
050500         MOVE W-TAG              TO HDRL-IV-TAG(HDRL-IV-IDX)
050600         COMPUTE HDRL-IV-START-TS-MS(HDRL-IV-IDX) =
050700                 W-ABS-START-SEC * 1000
050800         COMPUTE HDRL-IV-END-TS-MS(HDRL-IV-IDX) =
050900                 W-ABS-END-SEC * 1000
051000         MOVE W-STAT-TOTAL-COUNT TO HDRL-IV-TOTAL-COUNT(HDRL-IV-IDX)
051100         MOVE W-STAT-MIN         TO HDRL-IV-MIN-VALUE(HDRL-IV-IDX)
051200         MOVE W-STAT-MAX         TO HDRL-IV-MAX-VALUE(HDRL-IV-IDX)
051300         MOVE W-STAT-MEAN        TO HDRL-IV-MEAN-VALUE(HDRL-IV-IDX)
051400         MOVE W-STAT-P50         TO HDRL-IV-P50(HDRL-IV-IDX)
051500         MOVE W-STAT-P90         TO HDRL-IV-P90(HDRL-IV-IDX)
051600         MOVE W-STAT-P95         TO HDRL-IV-P95(HDRL-IV-IDX)
051700         MOVE W-STAT-P99         TO HDRL-IV-P99(HDRL-IV-IDX)
051800         MOVE W-STAT-P999        TO HDRL-IV-P999(HDRL-IV-IDX)
051900         MOVE W-STAT-P9999       TO HDRL-IV-P9999(HDRL-IV-IDX)
052000         MOVE W-STAT-P99999      TO HDRL-IV-P99999(HDRL-IV-IDX)
052100         MOVE W-STAT-SIGDIG      TO HDRL-IV-SIG-DIGITS(HDRL-IV-IDX)
052200     END-IF
052300     .
052400 C070-99.
052500     EXIT.
052600******************************************************************
052700* Logdatei dynamisch zuweisen und oeffnen
052800******************************************************************
052900 F100-OPEN-INPUT SECTION.
053000 F100-00.
053100     MOVE LINK-INPUT-FILE   TO ASS-FNAME
053200     MOVE ZERO              TO ASS-FSTATUS
053300*
053400     ENTER "COBOLASSIGN" USING  INPUT-LOGF
053500                                ASS-FNAME
053600                         GIVING ASS-FSTATUS
053700*
053800     IF  ASS-FSTATUS NOT = ZERO
053900         DISPLAY K-MODUL ": Fehler bei COBOLASSIGN "
054000                 ASS-FNAME " " ASS-FSTATUS
054100         SET PRG-ABBRUCH TO TRUE
054200     ELSE
054300         OPEN INPUT INPUT-LOGF
054400         IF  FILE-NOK
054500             DISPLAY K-MODUL ": Logdatei nicht lesbar "
054600                     ASS-FNAME " FILE-STATUS=" FILE-STATUS
054700             SET PRG-ABBRUCH TO TRUE
054800         END-IF
054900     END-IF
055000     .
055100 F100-99.
055200     EXIT.
055300******************************************************************
055400* TIMESTAMP erstellen (fuer Diagnoseausgaben)
055500******************************************************************
055600 U200-TIMESTAMP SECTION.
055700 U200-00.
055800     ENTER TAL "TIME" USING TAL-TIME
055900     .
056000 U200-99.
056100     EXIT.
056200******************************************************************
056300* ENDE Source-Programm
056400******************************************************************
