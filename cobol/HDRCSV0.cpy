000100******************************************************************
000200* HDRCSV0  -- CSV-OUTPUT-RECORD Record-Layout (HdrToCsv-Report)
000300*
000400* Letzte Aenderung :: 2021-06-14
000500* Letzte Version   :: C.00.00
000600* Kurzbeschreibung :: eine Zeile des CSV-Exportreports
000700* Auftrag          :: HDRBATCH-2
000800*
000900*----------------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar                             *
001100*-------|----------|-----|---------------------------------------*
001200*C.00.00|2021-06-14| kl  | Neuerstellung                         *
001300*----------------------------------------------------------------*
001900******************************************************************
002000 01  CS-CSV-OUTPUT-RECORD.
002100     05  CS-ABS-TIMESTAMP            PIC 9(11)V9(3).
002200     05  CS-ABS-TIMESTAMP-R REDEFINES CS-ABS-TIMESTAMP.
002300         10  CS-ABS-TIMESTAMP-WHOLE  PIC 9(11).
002400         10  CS-ABS-TIMESTAMP-MILLI  PIC 9(03).
002500     05  CS-REL-TIMESTAMP            PIC 9(15).
002600     05  CS-THROUGHPUT               PIC 9(15).
002700     05  CS-MIN                      PIC 9(15).
002800     05  CS-AVG                      PIC 9(15).
002900     05  CS-P50                      PIC 9(15).
003000     05  CS-P90                      PIC 9(15).
003100     05  CS-P95                      PIC 9(15).
003200     05  CS-P99                      PIC 9(15).
003300     05  CS-P999                     PIC 9(15).
003400     05  CS-P9999                    PIC 9(15).
003500     05  CS-MAX                      PIC 9(15).
003600     05  FILLER                      PIC X(08).
003700*
003800******************************************************************
003900* CS-PRINT-LINE -- editierte Ausgabezeile (Komma-separiert)
004000******************************************************************
004100 01  CS-PRINT-LINE                   PIC X(160).
