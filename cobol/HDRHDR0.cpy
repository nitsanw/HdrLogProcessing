000100******************************************************************
000200* HDRHDR0  -- LOG-HEADER Record-Layout
000300*
000400* Letzte Aenderung :: 2021-06-09
000500* Letzte Version   :: C.00.00
000600* Kurzbeschreibung :: je-Logdatei Basiszeit/Startzeit, einmal
000700*                     vor den Intervallsaetzen ermittelt
000800* Auftrag          :: HDRBATCH-1
000900*
001000*----------------------------------------------------------------*
001100* Vers. | Datum    | von | Kommentar                             *
001200*-------|----------|-----|---------------------------------------*
001300*C.00.00|2021-06-09| kl  | Neuerstellung                         *
001400*C.00.01|2022-08-30| rz  | REDEFINES fuer Relative/Absolut-Test  *
001500*----------------------------------------------------------------*
002100******************************************************************
002200 01  LH-LOG-HEADER.
002300*        -->  Basiszeit (#[BaseTime:]), Sekunden seit Epoche;
002400*             0 = Logdatei benutzt absolute Zeitstempel
002500     05  LH-BASE-TIME-SEC            PIC S9(11)V9(3).
002600     05  LH-BASE-TIME-SEC-R REDEFINES LH-BASE-TIME-SEC.
002700         10  LH-BASE-TIME-WHOLE      PIC S9(11).
002800         10  LH-BASE-TIME-MILLI      PIC 9(03).
002900*        -->  logischer Logstart (#[StartTime:]), sonst Zeit-
003000*             stempel des ersten gelesenen Intervalls
003100     05  LH-START-TIME-SEC           PIC S9(11)V9(3).
003200     05  LH-START-TIME-SEC-R REDEFINES LH-START-TIME-SEC.
003300         10  LH-START-TIME-WHOLE     PIC S9(11).
003400         10  LH-START-TIME-MILLI     PIC 9(03).
003500*        -->  Kennzeichen: wurde #[StartTime:] explizit gelesen
003600     05  LH-START-SEEN               PIC X(01) VALUE "N".
003700         88  LH-START-TIME-EXPLICIT          VALUE "Y".
003800         88  LH-START-TIME-DEFAULTED         VALUE "N".
003900     05  FILLER                      PIC X(12).
