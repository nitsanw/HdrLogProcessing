000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.    HTAGKEYM.
001500 AUTHOR.        K. LANGE.
001600 INSTALLATION.  WSOFT-ENTWICKLUNG.
001700 DATE-WRITTEN.  2021-08-02.
001800 DATE-COMPILED.
001900 SECURITY.      UNCLASSIFIED.
002000
002100******************************************************************
002200* Letzte Aenderung :: 2026-08-10
002300* Letzte Version   :: C.00.02
002400* Kurzbeschreibung :: Bildet aus Quell-Tag (Aufrufer, z.B. bei
002500*                     UnionHistogramLogs der Logname) und dem
002600*                     Tag des gelesenen Intervallsatzes den
002700*                     "effektiven Tag" fuer die laufenden Unions/
002800*                     Summen: "Quelle::Satztag", wenn beide
002900*                     belegt sind, sonst das jeweils belegte Feld,
003000*                     sonst Leerstring (untagged).
003100*                     Abgeloest: FGOI000O (Handtest fuer
003200*                     WT^OPENINFO, aus dem Geruest/Skelett wurde
003300*                     dieses Modul entwickelt).
003400* Auftrag          :: HDRBATCH-6
003500*
003600*----------------------------------------------------------------*
003700* Vers. | Datum    | von | Kommentar                             *
003800*-------|----------|-----|---------------------------------------*
003900*C.00.00|2021-08-02| kl  | Neuerstellung                         *
004000*C.00.01|2022-09-19| rz  | Trenner von "/" auf "::" umgestellt,  *
004100*                        | damit Tags mit "/" (Verzeichnisse im   *
004200*                        | Quelltag) eindeutig bleiben            *
004300*                        | (Ticket HDRBATCH-13)                  *
004320*C.00.02|2026-08-10| rz  | Versionsanzeige zeigte fest verdrahtetes*
004340*                        | Datum statt Kompilierdatum - auf        *
004360*                        | FUNCTION WHEN-COMPILED umgestellt, wie  *
004380*                        | im Rest des Bestands ueblich (Ticket    *
004390*                        | HDRBATCH-29)                           *
004400*----------------------------------------------------------------*
004500*
004600* Programmbeschreibung
004700* --------------------
004800* Reiner Rechenbaustein ohne Dateizugriff; wird je gelesenem
004900* Intervallsatz aus HUNIDRVE und HSUMDRVE gerufen.
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     SWITCH-15 IS ANZEIGE-VERSION
005600         ON STATUS IS SHOW-VERSION
005700     CLASS ALPHNUM IS "0123456789"
005800                      "abcdefghijklmnopqrstuvwxyz"
005900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006000                      " .,;-_!$%&/=*+".
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 WORKING-STORAGE SECTION.
006900*--------------------------------------------------------------------*
007000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007100*--------------------------------------------------------------------*
007200 01          COMP-FELDER.
007300     05      C4-SRC-LEN          PIC S9(04) COMP.
007400     05      C4-REC-LEN          PIC S9(04) COMP.
007500
007600     05      C4-X.
007700      10                         PIC X VALUE LOW-VALUE.
007800      10     C4-X2               PIC X.
007900     05      C4-NUM REDEFINES C4-X
008000                                 PIC S9(04) COMP.
008100     05      FILLER              PIC X(02).
008200
008300*--------------------------------------------------------------------*
008400* Felder mit konstantem Inhalt: Praefix K
008500*--------------------------------------------------------------------*
008600 01          KONSTANTE-FELDER.
008700     05      K-MODUL             PIC X(08) VALUE "HTAGKEYM".
008800     05      K-TRENNER           PIC X(02) VALUE "::".
008900     05      FILLER              PIC X(02).
009000
009100*----------------------------------------------------------------*
009200* Conditional-Felder
009300*----------------------------------------------------------------*
009400 01          SCHALTER.
009500     05      PRG-STATUS          PIC 9.
009600          88 PRG-OK                          VALUE ZERO.
009700          88 PRG-NOK                         VALUE 1 THRU 9.
009800
009900     05      QUELLE-BELEGT-SW    PIC X(01) VALUE "N".
010000          88 QUELLE-BELEGT                  VALUE "J".
010100
010200     05      SATZTAG-BELEGT-SW   PIC X(01) VALUE "N".
010300          88 SATZTAG-BELEGT                 VALUE "J".
010400     05      FILLER              PIC X(02).
010500
010600*--------------------------------------------------------------------*
010700* Datum-/Uhrzeitfelder (fuer TAL-Routine)
010800*--------------------------------------------------------------------*
010900 01          TAL-TIME.
011000     05      TAL-JHJJMMTT.
011100      10     TAL-JHJJ            PIC S9(04) COMP.
011200      10     TAL-MM              PIC S9(04) COMP.
011300      10     TAL-TT              PIC S9(04) COMP.
011400     05      TAL-HHMI.
011500      10     TAL-HH              PIC S9(04) COMP.
011600      10     TAL-MI              PIC S9(04) COMP.
011700     05      TAL-SS              PIC S9(04) COMP.
011800     05      TAL-HS              PIC S9(04) COMP.
011900     05      TAL-MS              PIC S9(04) COMP.
011950     05      FILLER              PIC X(02).
012000 01          TAL-TIME-D REDEFINES TAL-TIME.
012100     05      TAL-JHJJMMTT-D.
012200        10   TAL-JHJJ-D          PIC  9(04).
012300        10   TAL-MM-D            PIC  9(04).
012400        10   TAL-TT-D            PIC  9(04).
012500     05      TAL-HHMI-D.
012600        10   TAL-HH-D            PIC  9(04).
012700        10   TAL-MI-D            PIC  9(04).
012800     05      TAL-SS-D            PIC  9(04).
012900     05      TAL-HS-D            PIC  9(04).
013000     05      TAL-MS-D            PIC  9(04).
013050     05      FILLER              PIC X(02).
013100
013200*----------------------------------------------------------------*
013300* LINKAGE SECTION
013400*----------------------------------------------------------------*
013500 LINKAGE SECTION.
013600 01  LINK-REC.
013700     05  LINK-HDR.
013800         10  LINK-RC             PIC S9(04) COMP.
013900     05  LINK-DATA.
014000         10  LINK-SOURCE-TAG     PIC X(40).
014100         10  LINK-RECORD-TAG     PIC X(40).
014200         10  LINK-EFFECTIVE-TAG  PIC X(82).
014300         10  LINK-EFFECTIVE-TAG-R REDEFINES LINK-EFFECTIVE-TAG.
014400             15  LINK-ET-LEFT    PIC X(40).
014500             15  LINK-ET-TRENNER PIC X(02).
014600             15  LINK-ET-RIGHT   PIC X(40).
014650         10  FILLER              PIC X(02).
014700*
014800 PROCEDURE DIVISION USING LINK-REC.
014900******************************************************************
015000* Steuerungs-Section
015100******************************************************************
015200 A100-STEUERUNG SECTION.
015300 A100-00.
015400     IF  SHOW-VERSION
015500         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
015600         EXIT PROGRAM
015700     END-IF
015800
015900     MOVE ZERO TO LINK-RC
016000     MOVE SPACES TO LINK-EFFECTIVE-TAG
016100     PERFORM B100-VERARBEITUNG
016200     EXIT PROGRAM
016300     .
016400 A100-99.
016500     EXIT.
016600******************************************************************
016700* Verarbeitung: effektiven Tag aus Quelle und Satztag bilden
016800******************************************************************
016900 B100-VERARBEITUNG SECTION.
017000 B100-00.
017100     SET QUELLE-BELEGT  TO FALSE
017200     SET SATZTAG-BELEGT TO FALSE
017300     IF  LINK-SOURCE-TAG NOT = SPACES
017400         SET QUELLE-BELEGT TO TRUE
017500     END-IF
017600     IF  LINK-RECORD-TAG NOT = SPACES
017700         SET SATZTAG-BELEGT TO TRUE
017800     END-IF
017900
018000     EVALUATE TRUE
018100         WHEN QUELLE-BELEGT AND SATZTAG-BELEGT
018200             PERFORM C010-COMBINE-BOTH
018300         WHEN QUELLE-BELEGT
018400             MOVE LINK-SOURCE-TAG TO LINK-EFFECTIVE-TAG
018500         WHEN SATZTAG-BELEGT
018600             MOVE LINK-RECORD-TAG TO LINK-EFFECTIVE-TAG
018700         WHEN OTHER
018800             MOVE SPACES TO LINK-EFFECTIVE-TAG
018900     END-EVALUATE
019000     .
019100 B100-99.
019200     EXIT.
019300******************************************************************
019400* "Quelle::Satztag" zusammensetzen
019500******************************************************************
019600 C010-COMBINE-BOTH SECTION.
019700 C010-00.
019800     STRING  LINK-SOURCE-TAG DELIMITED BY SPACE
019900             K-TRENNER       DELIMITED BY SIZE
020000             LINK-RECORD-TAG DELIMITED BY SPACE
020100     INTO    LINK-EFFECTIVE-TAG
020200     .
020300 C010-99.
020400     EXIT.
020500******************************************************************
020550* TIMESTAMP erstellen
020600******************************************************************
020700 U200-TIMESTAMP SECTION.
020800 U200-00.
020900     ENTER TAL "TIME" USING TAL-TIME
021000     MOVE CORR TAL-TIME TO TAL-TIME-D
021100     .
021200 U200-99.
021300     EXIT.
021400******************************************************************
021500* ENDE Source-Programm
021600******************************************************************
