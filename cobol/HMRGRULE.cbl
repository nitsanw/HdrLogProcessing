000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.    HMRGRULE.
001500 AUTHOR.        K. LANGE.
001600 INSTALLATION.  WSOFT-ENTWICKLUNG.
001700 DATE-WRITTEN.  2021-08-09.
001800 DATE-COMPILED.
001900 SECURITY.      UNCLASSIFIED.
002000
002100******************************************************************
002200* Letzte Aenderung :: 2026-08-10
002300* Letzte Version   :: C.00.04
002400* Kurzbeschreibung :: Gemeinsamer Rechenbaustein "Merge-Regel":
002500*                     addiert einen gelesenen Intervallsatz
002600*                     (LINK-NEU) auf eine laufende Summe
002700*                     (LINK-SUMME) des gleichen Tags auf, fuer
002800*                     UnionHistogramLogs (HUNIDRVE) und fuer
002900*                     SummarizeHistogramLogs (HSUMDRVE).
003000*                     Abgeloest: SRCCOMP (Compile-Steuerung,
003100*                     nur Geruest uebernommen).
003200* Auftrag          :: HDRBATCH-7
003300*
003400*----------------------------------------------------------------*
003500* Vers. | Datum    | von | Kommentar                             *
003600*-------|----------|-----|---------------------------------------*
003700*C.00.00|2021-08-09| kl  | Neuerstellung                         *
003800*C.00.01|1999-01-08| kl  | Jahr-2000-Pruefung, Felder bereits     *
003900*                        | 4-stellig, keine Aenderung noetig      *
004000*C.00.02|2023-02-28| rz  | Mittelwert-Neuberechnung gegen         *
004100*                        | Division durch Null abgesichert, wenn  *
004200*                        | LINK-SUMME beim ersten Aufruf fuer     *
004300*                        | einen Tag noch leer ist (Ticket        *
004400*                        | HDRBATCH-22)                          *
004420*C.00.03|2026-08-10| rz  | LINK-SUMME/LINK-NEU um SIG-DIGITS       *
004440*                        | ergaenzt - Feld wurde beim Mischen von  *
004460*                        | UnionHistogramLogs/SummarizeHistogram-  *
004470*                        | Logs bislang stillschweigend verworfen  *
004480*                        | (Ticket HDRBATCH-26)                   *
004490*C.00.04|2026-08-10| rz  | Versionsanzeige zeigte fest verdrahtetes*
004492*                        | Datum statt Kompilierdatum - auf        *
004494*                        | FUNCTION WHEN-COMPILED umgestellt, wie  *
004496*                        | im Rest des Bestands ueblich (Ticket    *
004498*                        | HDRBATCH-29)                           *
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900* Reiner Rechenbaustein ohne Dateizugriff.  LINK-SUMME ist die
005000* laufende Summe (Running Total) fuer einen Tag, LINK-NEU der
005100* zuletzt gelesene Intervallsatz des gleichen Tags.  Nach dem
005200* Aufruf enthaelt LINK-SUMME das aktualisierte Ergebnis:
005300*   - TOTAL-COUNT        : Summe der Counts
005400*   - MIN-VALUE          : Minimum ueber beide Saetze
005500*   - MAX-VALUE          : Maximum ueber beide Saetze
005600*   - MEAN-VALUE         : Count-gewichteter Mittelwert, auf
005700*                          2 Nachkommastellen gerundet
005800*   - START-TS-MS        : fruehester Zeitpunkt
005900*   - END-TS-MS          : spaetester Zeitpunkt
006000*   - Perzentile P50..P99999: Naeherung ueber Maximum je
006100*                          Perzentilfeld (keine echte Verteilung
006200*                          rekonstruierbar, siehe Projekt-
006300*                          Dokumentation)
006400* Wird je Satz aus HUNIDRVE und HSUMDRVE gerufen.  Vor dem
006500* ersten Aufruf fuer einen Tag ist LINK-SUMME-COUNT auf Null zu
006600* initialisieren (PRG-STATUS der Rufer-Tabelle), damit C010
006700* den Satz unveraendert uebernimmt statt zu mischen.
006800******************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     SWITCH-15 IS ANZEIGE-VERSION
007400         ON STATUS IS SHOW-VERSION
007500     CLASS ALPHNUM IS "0123456789"
007600                      "abcdefghijklmnopqrstuvwxyz"
007700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007800                      " .,;-_!$%&/=*+".
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 WORKING-STORAGE SECTION.
008700*--------------------------------------------------------------------*
008800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008900*--------------------------------------------------------------------*
009000 01          COMP-FELDER.
009100     05      C4-PTR              PIC S9(04) COMP.
009200     05      C18-COUNT-ALT       PIC S9(18) COMP.
009300     05      C18-COUNT-NEU       PIC S9(18) COMP.
009400     05      C18-COUNT-GES       PIC S9(18) COMP.
009500
009600     05      C4-X.
009700      10                         PIC X VALUE LOW-VALUE.
009800      10     C4-X2               PIC X.
009900     05      C4-NUM REDEFINES C4-X
010000                                 PIC S9(04) COMP.
010100     05      FILLER              PIC X(02).
010200
010300*--------------------------------------------------------------------*
010400* Display-/Rechenfelder fuer die Mittelwert-Neuberechnung
010500*--------------------------------------------------------------------*
010600 01          DISPLAY-FELDER.
010700     05      D-SUMME-ALT         PIC S9(15)V9(04).
010800     05      D-SUMME-NEU         PIC S9(15)V9(04).
010900     05      D-SUMME-GES         PIC S9(15)V9(04).
011000     05      D-MEAN-ERG          PIC S9(13)V9(02).
011020     05      D-MEAN-ERG-R REDEFINES D-MEAN-ERG.
011040         10  D-MEAN-ERG-WHOLE    PIC S9(13).
011060         10  D-MEAN-ERG-FRACT    PIC  9(02).
011100     05      FILLER              PIC X(02).
011200
011300*--------------------------------------------------------------------*
011400* Felder mit konstantem Inhalt: Praefix K
011500*--------------------------------------------------------------------*
011600 01          KONSTANTE-FELDER.
011700     05      K-MODUL             PIC X(08) VALUE "HMRGRULE".
011800     05      FILLER              PIC X(02).
011900
012000*----------------------------------------------------------------*
012100* Conditional-Felder
012200*----------------------------------------------------------------*
012300 01          SCHALTER.
012400     05      PRG-STATUS          PIC 9.
012500          88 PRG-OK                          VALUE ZERO.
012600          88 PRG-NOK                         VALUE 1 THRU 9.
012700
012800     05      SUMME-LEER-SW       PIC X(01) VALUE "J".
012900          88 SUMME-LEER                     VALUE "J".
013000          88 SUMME-BELEGT                   VALUE "N".
013100     05      FILLER              PIC X(02).
013200
013300*--------------------------------------------------------------------*
013400* Datum-/Uhrzeitfelder (fuer TAL-Routine)
013500*--------------------------------------------------------------------*
013600 01          TAL-TIME.
013700     05      TAL-JHJJMMTT.
013800      10     TAL-JHJJ            PIC S9(04) COMP.
013900      10     TAL-MM              PIC S9(04) COMP.
014000      10     TAL-TT              PIC S9(04) COMP.
014100     05      TAL-HHMI.
014200      10     TAL-HH              PIC S9(04) COMP.
014300      10     TAL-MI              PIC S9(04) COMP.
014400     05      TAL-SS              PIC S9(04) COMP.
014500     05      TAL-HS              PIC S9(04) COMP.
014600     05      TAL-MS              PIC S9(04) COMP.
014650     05      FILLER              PIC X(02).
014700 01          TAL-TIME-D REDEFINES TAL-TIME.
014800     05      TAL-JHJJMMTT-D.
014900        10   TAL-JHJJ-D          PIC  9(04).
015000        10   TAL-MM-D            PIC  9(04).
015100        10   TAL-TT-D            PIC  9(04).
015200     05      TAL-HHMI-D.
015300        10   TAL-HH-D            PIC  9(04).
015400        10   TAL-MI-D            PIC  9(04).
015500     05      TAL-SS-D            PIC  9(04).
015600     05      TAL-HS-D            PIC  9(04).
015700     05      TAL-MS-D            PIC  9(04).
015750     05      FILLER              PIC X(02).
015800
015900*----------------------------------------------------------------*
016000* LINKAGE SECTION
016100*----------------------------------------------------------------*
016200 LINKAGE SECTION.
016300 01  LINK-REC.
016400     05  LINK-HDR.
016500         10  LINK-RC                     PIC S9(04) COMP.
016600     05  LINK-DATA.
016700         10  LINK-SUMME.
016800             15  LINK-SUMME-COUNT        PIC S9(15).
016900             15  LINK-SUMME-MIN          PIC S9(15).
017000             15  LINK-SUMME-MAX          PIC S9(15).
017100             15  LINK-SUMME-MEAN         PIC S9(13)V9(02).
017200             15  LINK-SUMME-START-MS     PIC S9(15).
017300             15  LINK-SUMME-END-MS       PIC S9(15).
017400             15  LINK-SUMME-P50          PIC S9(15).
017500             15  LINK-SUMME-P90          PIC S9(15).
017600             15  LINK-SUMME-P95          PIC S9(15).
017700             15  LINK-SUMME-P99          PIC S9(15).
017800             15  LINK-SUMME-P999         PIC S9(15).
017900             15  LINK-SUMME-P9999        PIC S9(15).
017950             15  LINK-SUMME-P99999       PIC S9(15).
017970             15  LINK-SUMME-SIG-DIGITS   PIC S9(1).
018000         10  LINK-NEU.
018100             15  LINK-NEU-COUNT          PIC S9(15).
018200             15  LINK-NEU-MIN            PIC S9(15).
018300             15  LINK-NEU-MAX            PIC S9(15).
018400             15  LINK-NEU-MEAN           PIC S9(13)V9(02).
018500             15  LINK-NEU-START-MS       PIC S9(15).
018600             15  LINK-NEU-END-MS         PIC S9(15).
018700             15  LINK-NEU-P50            PIC S9(15).
018800             15  LINK-NEU-P90            PIC S9(15).
018900             15  LINK-NEU-P95            PIC S9(15).
019000             15  LINK-NEU-P99            PIC S9(15).
019100             15  LINK-NEU-P999           PIC S9(15).
019200             15  LINK-NEU-P9999          PIC S9(15).
019250             15  LINK-NEU-P99999         PIC S9(15).
019255             15  LINK-NEU-SIG-DIGITS     PIC S9(1).
019260             15  FILLER                  PIC X(02).
019300*
019400 PROCEDURE DIVISION USING LINK-REC.
019500******************************************************************
019600* Steuerungs-Section
019700******************************************************************
019800 A100-STEUERUNG SECTION.
019900 A100-00.
020000     IF  SHOW-VERSION
020100         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
020200         EXIT PROGRAM
021000     END-IF
021100
021200     MOVE ZERO TO LINK-RC
021300     IF  LINK-SUMME-COUNT = ZERO
021400         SET SUMME-LEER   TO TRUE
021500     ELSE
021600         SET SUMME-BELEGT TO TRUE
021700     END-IF
021800
021900     PERFORM B100-VERARBEITUNG
022000     EXIT PROGRAM
022100     .
022200 A100-99.
022300     EXIT.
022400******************************************************************
022500* Verarbeitung: LINK-NEU auf LINK-SUMME aufaddieren
022600******************************************************************
022700 B100-VERARBEITUNG SECTION.
022800 B100-00.
022900     IF  SUMME-LEER
023000         PERFORM C010-SUMME-UEBERNEHMEN
023100     ELSE
023200         PERFORM C020-SUMME-MISCHEN
023300     END-IF
023400     .
023500 B100-99.
023600     EXIT.
023700******************************************************************
023800* Erster Satz eines Tags: Summe = Satz
023900******************************************************************
024000 C010-SUMME-UEBERNEHMEN SECTION.
024100 C010-00.
024200     MOVE LINK-NEU-COUNT     TO LINK-SUMME-COUNT
024300     MOVE LINK-NEU-MIN       TO LINK-SUMME-MIN
024400     MOVE LINK-NEU-MAX       TO LINK-SUMME-MAX
024500     MOVE LINK-NEU-MEAN      TO LINK-SUMME-MEAN
024600     MOVE LINK-NEU-START-MS  TO LINK-SUMME-START-MS
024700     MOVE LINK-NEU-END-MS    TO LINK-SUMME-END-MS
024800     MOVE LINK-NEU-P50       TO LINK-SUMME-P50
024900     MOVE LINK-NEU-P90       TO LINK-SUMME-P90
025000     MOVE LINK-NEU-P95       TO LINK-SUMME-P95
025100     MOVE LINK-NEU-P99       TO LINK-SUMME-P99
025200     MOVE LINK-NEU-P999      TO LINK-SUMME-P999
025300     MOVE LINK-NEU-P9999     TO LINK-SUMME-P9999
025350     MOVE LINK-NEU-P99999    TO LINK-SUMME-P99999
025370     MOVE LINK-NEU-SIG-DIGITS TO LINK-SUMME-SIG-DIGITS
025400     .
025500 C010-99.
025600     EXIT.
025700******************************************************************
025800* Folgesatz: Summe und Satz mischen
025900******************************************************************
026000 C020-SUMME-MISCHEN SECTION.
026100 C020-00.
026200**  ---> TOTAL-COUNT: einfache Addition
026300     COMPUTE C18-COUNT-ALT = LINK-SUMME-COUNT
026400     COMPUTE C18-COUNT-NEU = LINK-NEU-COUNT
026500     COMPUTE C18-COUNT-GES = C18-COUNT-ALT + C18-COUNT-NEU
026600     MOVE    C18-COUNT-GES TO LINK-SUMME-COUNT
026700
026800**  ---> MIN / MAX ueber beide Saetze
026900     IF  LINK-NEU-MIN < LINK-SUMME-MIN
027000         MOVE LINK-NEU-MIN TO LINK-SUMME-MIN
027100     END-IF
027200     IF  LINK-NEU-MAX > LINK-SUMME-MAX
027300         MOVE LINK-NEU-MAX TO LINK-SUMME-MAX
027400     END-IF
027500
027600**  ---> MEAN: Count-gewichteter Mittelwert, gegen Division
027700**       durch Null abgesichert (C.00.02)
027800     IF  C18-COUNT-GES = ZERO
027900         MOVE ZERO TO LINK-SUMME-MEAN
028000     ELSE
028100         COMPUTE D-SUMME-ALT = LINK-SUMME-MEAN * C18-COUNT-ALT
028200         COMPUTE D-SUMME-NEU = LINK-NEU-MEAN   * C18-COUNT-NEU
028300         COMPUTE D-SUMME-GES = D-SUMME-ALT + D-SUMME-NEU
028400         COMPUTE D-MEAN-ERG ROUNDED =
028500                 D-SUMME-GES / C18-COUNT-GES
028600         MOVE D-MEAN-ERG TO LINK-SUMME-MEAN
028700     END-IF
028800
028900**  ---> START / END Zeitstempel: fruehester / spaetester
029000     IF  LINK-NEU-START-MS < LINK-SUMME-START-MS
029100         MOVE LINK-NEU-START-MS TO LINK-SUMME-START-MS
029200     END-IF
029300     IF  LINK-NEU-END-MS > LINK-SUMME-END-MS
029400         MOVE LINK-NEU-END-MS TO LINK-SUMME-END-MS
029500     END-IF
029600
029700**  ---> Perzentile: Naeherung als Maximum je Feld, da aus den
029800**       Einzelintervallen keine echte Verteilung ueber mehrere
029900**       Dateien rekonstruiert werden kann (siehe Kopf-Kommentar)
030000     IF  LINK-NEU-P50   > LINK-SUMME-P50
030100         MOVE LINK-NEU-P50   TO LINK-SUMME-P50
030200     END-IF
030300     IF  LINK-NEU-P90   > LINK-SUMME-P90
030400         MOVE LINK-NEU-P90   TO LINK-SUMME-P90
030500     END-IF
030600     IF  LINK-NEU-P95   > LINK-SUMME-P95
030700         MOVE LINK-NEU-P95   TO LINK-SUMME-P95
030800     END-IF
030900     IF  LINK-NEU-P99   > LINK-SUMME-P99
031000         MOVE LINK-NEU-P99   TO LINK-SUMME-P99
031100     END-IF
031200     IF  LINK-NEU-P999  > LINK-SUMME-P999
031300         MOVE LINK-NEU-P999  TO LINK-SUMME-P999
031400     END-IF
031500     IF  LINK-NEU-P9999 > LINK-SUMME-P9999
031600         MOVE LINK-NEU-P9999 TO LINK-SUMME-P9999
031700     END-IF
031750     IF  LINK-NEU-P99999 > LINK-SUMME-P99999
031760         MOVE LINK-NEU-P99999 TO LINK-SUMME-P99999
031770     END-IF
031780
031785**  ---> SIG-DIGITS ist eine Histogramm-Konfigurationsgroesse,
031790**       keine Messgroesse - wird unveraendert in LINK-SUMME
031795**       weitergefuehrt, nicht neu berechnet (Ticket HDRBATCH-26)
031800     .
031900 C020-99.
032000     EXIT.
032100******************************************************************
032200* TIMESTAMP erstellen
032300******************************************************************
032400 U200-TIMESTAMP SECTION.
032500 U200-00.
032600     ENTER TAL "TIME" USING TAL-TIME
032700     MOVE CORR TAL-TIME TO TAL-TIME-D
032800     .
032900 U200-99.
033000     EXIT.
033100******************************************************************
033200* ENDE Source-Programm
033300******************************************************************
